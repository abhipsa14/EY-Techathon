000100******************************************************************
000200* DISCREC  -  DISCREPANCY DETAIL RECORD LAYOUT
000300* USED BY:  PRVEDIT (BUILDS + DEDUPES), PRVRPT (READS FOR THE
000400*           DISCREPANCY BREAKDOWN SECTION OF THE SUMMARY REPORT)
000500* DISC-TYPE CODES -  PH ADDR AD NAME NM SPEC SP LICENSE LI
000600*                    NPI-INVALID NP STATUS-CHG ST WEBSITE WB
000700*     11/09/09  JS   ORIGINAL COPYBOOK
000800*     02/02/13  TGD  ADDED DISC-PRIORITY / DISC-CONFIDENCE WHEN
000900*                    THE DEDUPE-AND-PRIORITIZE STEP WAS BUILT
001000*                    RQ5550
001100******************************************************************
001200 01  DISC-OUT-REC.
001300     05  DISC-PROV-ID                PIC X(08).
001400     05  DISC-TYPE                    PIC X(02).
001500         88  DISC-TY-PHONE                VALUE "PH".
001600         88  DISC-TY-ADDRESS              VALUE "AD".
001700         88  DISC-TY-NAME                 VALUE "NM".
001800         88  DISC-TY-SPECIALTY            VALUE "SP".
001900         88  DISC-TY-LICENSE              VALUE "LI".
002000         88  DISC-TY-NPI                  VALUE "NP".
002100         88  DISC-TY-STATUS               VALUE "ST".
002200         88  DISC-TY-WEBSITE              VALUE "WB".
002300     05  DISC-FIELD                  PIC X(15).
002400     05  DISC-CURRENT                PIC X(25).
002500     05  DISC-VALIDATED              PIC X(24).
002600     05  DISC-SOURCE                  PIC X(01).
002700     05  DISC-PRIORITY                PIC X(01).
002800         88  DISC-PRI-HIGH                VALUE "H".
002900         88  DISC-PRI-MED                 VALUE "M".
003000         88  DISC-PRI-LOW                 VALUE "L".
003100     05  DISC-CONFIDENCE              PIC 9(03)V9.
003200     05  FILLER                       PIC X(01).
003300
003400******************************************************************
003500* WORKING TABLE FOR THE PER-PROVIDER DISCREPANCY LIST BEFORE
003600* DEDUPE-AND-PRIORITIZE (270-DEDUPE-DISCREPANCIES IN PRVEDIT).
003700* SIZED AT 20 - NO PROVIDER CAN RAISE MORE THAN 20 RAW HITS
003800* ACROSS THE FOUR SOURCES IN ONE RUN.
003900******************************************************************
004000 01  DISC-WORK-TABLE.
004100     05  DISC-WORK-COUNT             PIC 9(02) COMP.
004200     05  DISC-WORK-ENTRY OCCURS 20 TIMES
004300             INDEXED BY DW-IDX.
004400         10  DW-TYPE                 PIC X(02).
004500         10  DW-FIELD                PIC X(15).
004600         10  DW-CURRENT              PIC X(25).
004700         10  DW-VALIDATED            PIC X(24).
004800         10  DW-SOURCE               PIC X(01).
004900         10  DW-PRIORITY             PIC X(01).
005000         10  DW-CONFIDENCE           PIC 9(03)V9.
005100         10  DW-KEEP                 PIC X(01).
005200             88  DW-IS-KEPT              VALUE "Y".
005300             88  DW-IS-DROPPED           VALUE "N".
