000100******************************************************************
000200* RESLREC  -  PER-PROVIDER VALIDATION RESULT RECORD LAYOUT
000300* USED BY:  PRVDISP (WRITES), PRVRPT (READS FOR DETAIL SECTION)
000400*     11/09/09  JS   ORIGINAL COPYBOOK
000500*     02/02/13  TGD  ADDED RES-DISP WHEN TICKETING WAS BUILT
000520*     03/21/13  TD   ADDED RES-SPECIALTY - PRVRPT DETAIL LINE     031413TD
000540*                    NEEDED IT AND IT WAS DROPPING OUT OF THE     031413TD
000560*                    PIPELINE AT THIS COPYBOOK  RQ5615            031413TD
000570*     08/13/13  TD   ADDED RES-FIELDS-UPDATED - FIELDS-AUTO-      081013TD
000580*                    UPDATED WAS BEING ACCUMULATED IN PRVDISP     081013TD
000590*                    AND NEVER REACHING PRVRPT  RQ5690            081013TD
000600******************************************************************
000700 01  RESULT-OUT-REC.
000800     05  RES-PROV-ID                 PIC X(08).
000900     05  RES-NPI                     PIC X(10).
001000     05  RES-NAME                    PIC X(36).
001020     05  RES-SPECIALTY               PIC X(25).                   031413TD
001100     05  RES-CONFIDENCE              PIC 9(03)V9.
001200     05  RES-STATUS                   PIC X(01).
001300         88  RES-ST-VALIDATED             VALUE "V".
001400         88  RES-ST-NEEDS-REVIEW          VALUE "R".
001500         88  RES-ST-URGENT                VALUE "U".
001600     05  RES-DISP                     PIC X(01).
001700         88  RES-DI-AUTO-UPDATED           VALUE "A".
001800         88  RES-DI-TICKET                 VALUE "T".
001900         88  RES-DI-URGENT-TICKET          VALUE "G".
002000     05  RES-DISC-COUNT              PIC 9(03).
002050     05  RES-FIELDS-UPDATED          PIC 9(02).                   081013TD
002100     05  FILLER                      PIC X(01).
