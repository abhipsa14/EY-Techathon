000100******************************************************************
000200* DCLGEN TABLE(DDS0001.BOARD_CERT)                               *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(BRDCERT))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900* TABLE HOLDS THE DEFAULT CERTIFYING BOARD FOR A PROVIDER'S      *
001000* SPECIALTY, USED TO FILL A BLANK CERTIFICATION ON ENRICHMENT.   *
001100******************************************************************
001200     EXEC SQL DECLARE DDS0001.BOARD_CERT TABLE
001300     ( SPECIALTY-NAME                 CHAR(25) NOT NULL,
001400       BOARD-CODE                     CHAR(10) NOT NULL
001500     ) END-EXEC.
001600******************************************************************
001700* COBOL DECLARATION FOR TABLE DDS0001.BOARD_CERT                 *
001800******************************************************************
001900 01  DCLBOARD-CERT.
002000     10 BC-SPECIALTY-NAME    PIC X(25).
002100     10 BC-BOARD-CODE        PIC X(10).
002200******************************************************************
002300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 2       *
002400******************************************************************
