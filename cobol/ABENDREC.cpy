000100******************************************************************
000200* ABENDREC  -  STANDARD SYSOUT ABEND MESSAGE LAYOUT
000300* COPY'D BY EVERY JOB STEP IN THIS RUN (PRVEDIT/PRVDISP/PRVRPT)
000400* SO THE OPERATOR SEES THE SAME MESSAGE SHAPE ON ANY ABEND.
000500*     11/02/09  JS   ORIGINAL COPYBOOK
000600******************************************************************
000700 01  ABEND-REC.
000800     05  FILLER                      PIC X(01) VALUE SPACE.
000900     05  ABEND-REASON                PIC X(40).
001000     05  FILLER                      PIC X(01) VALUE SPACE.
001100     05  EXPECTED-VAL                PIC S9(09) VALUE ZERO.
001200     05  FILLER                      PIC X(01) VALUE SPACE.
001300     05  ACTUAL-VAL                  PIC S9(09) VALUE ZERO.
001400     05  FILLER                      PIC X(69) VALUE SPACES.
