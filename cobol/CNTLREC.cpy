000100******************************************************************
000200* CNTLREC  -  RUN CONTROL-TOTALS RECORD (ONE RECORD PER RUN)
000300* USED BY:  PRVEDIT (WRITES), PRVRPT (READS FOR THE PER-SOURCE
000400*           RELIABILITY SECTION AND THE ERROR-PROVIDER TOTAL)
000500* THE SHOP'S USUAL TRAILER-BALANCING HABIT (SEE PATDALY/DALYEDIT)
000600* CARRIED AS ITS OWN LITTLE FILE BECAUSE TWO DOWNSTREAM STEPS
000700* (PRVDISP AND PRVRPT) NEED PIECES OF IT, NOT JUST THE NEXT STEP.
000800*     02/02/13  TGD  ORIGINAL COPYBOOK
000900******************************************************************
001000 01  CNTL-OUT-REC.
001100     05  CNTL-PROV-READ              PIC 9(07).
001200     05  CNTL-PROV-ERRORS            PIC 9(07).
001300     05  CNTL-SRC-STATS OCCURS 4 TIMES
001400             INDEXED BY CS-IDX.
001500         10  CNTL-SRC-CODE            PIC X(01).
001600         10  CNTL-SRC-CHECKS          PIC 9(07).
001700         10  CNTL-SRC-SUCCESS         PIC 9(07).
001800         10  CNTL-SRC-CONF-SUM        PIC 9(09)V9.
001900     05  FILLER                      PIC X(10).
