000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRVEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/14/85.
000600 DATE-COMPILED. 03/14/85.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE PROVIDER-DIRECTORY MASTER FILE
001300*          AGAINST UP TO FOUR EXTERNAL REFERENCE SOURCES (THE
001400*          NATIONAL REGISTRY, A BUSINESS-LISTING DIRECTORY, THE
001500*          PRACTICE WEBSITE, AND A SCANNED-DOCUMENT EXTRACT).
001600*
001700*          FOR EVERY PROVIDER IT MATCHES THE SOURCE-FILE RECORDS
001800*          BY PROVIDER ID (BOTH FILES SORTED THE SAME WAY),
001900*          SCORES EACH SOURCE, COMPUTES AN OVERALL WEIGHTED
002000*          CONFIDENCE, DEDUPES AND PRIORITIZES THE DISCREPANCIES
002100*          FOUND, FILLS IN MISSING ENRICHMENT DATA, AND PASSES
002200*          THE SCORED PROVIDER FORWARD TO THE DISPOSITION STEP
002300*          (PRVDISP) ON THE VALD-FILE.
002400*
002500*          CONTROL TOTALS (PROVIDERS READ, PROVIDERS WITH NO
002600*          SOURCE RECORDS, PER-SOURCE RELIABILITY) ARE PASSED
002700*          FORWARD ON THE CNTL-FILE FOR THE REPORT STEP.
002800*
002900*   CHANGE LOG
003000*   ----------
003100*   11/02/09  JS   ORIGINAL PROGRAM FOR THE PROV-DIRECTORY PROJ
003200*   04/18/11  TGD  CALL NPIVALD FOR REGISTRY-NUMBER FORMAT CHECK
003300*                  INSTEAD OF AN INLINE TEST  RQ4688
003400*   07/19/12  TGD  ADDED SRC-AGE-DAYS / FRESHNESS FACTOR TO THE
003500*                  CONFIDENCE CALC  RQ5102
003600*   02/02/13  TGD  SPLIT THE OLD COMBINED EDIT/UPDATE INTO THIS
003700*                  EDIT STEP PLUS A SEPARATE DISPOSITION STEP
003800*                  (PRVDISP) AND REPORT STEP (PRVRPT) SO EACH
003900*                  COULD BE RERUN ON ITS OWN  RQ5550
004000*   09/30/98  MM   Y2K SWEEP - WS-DATE IS STORED 2-DIGIT YEAR
004100*                  PER SHOP STANDARD, DISPLAY-ONLY, NO CHANGE
004200*                  REQUIRED FOR CENTURY ROLLOVER
004300*   03/14/13  TD   END-OF-JOB DISPLAYS AND THE CLOSE-FILES CALL
004400*                  WERE SITTING UNDER 995-EXIT WITH NO PARAGRAPH
004500*                  HEADER OF THEIR OWN, SO THE VARYING PERFORM OF
004600*                  995-MOVE-ONE-SRC-STAT WAS RUNNING THEM FOUR
004700*                  TIMES AND THEN FALLING BACK INTO THE TABLE MOVE
004800*                  A FIFTH TIME WITH CA-IDX AT 5.  MOVED THE
004900*                  CLOSE/DISPLAY BLOCK TO ITS OWN 998-FINISH-JOB
005000*                  PARAGRAPH  RQ5601
005100*   03/14/13  TD   240-VALIDATE-DOCUMENT WAS DOCKING THE NP
005200*                  (REGISTRY NUMBER VS DOCUMENT) MISMATCH AT THE
005300*                  MEDIUM RATE.  RELIABILITY TASK FORCE CONFIRMED
005400*                  THAT ONE IS A HIGH-PRIORITY DISCREPANCY AND
005500*                  SHOULD DOCK THE FULL 15  RQ5601
005600*   03/14/13  TD   ADDED WS-VB-HIGH-CONF-COUNT/VALD-HIGH-CONF-
005700*                  COUNT SO PRVDISP CAN COUNT ONLY THE >= 85
005800*                  CONFIDENCE DISCREPANCIES AS FIELDS UPDATED -
005900*                  VALD-DISC-COUNT WAS THE WHOLE DEDUPED COUNT
006000*                  RQ5601
006100*   03/21/13  TD   AUDIT NOTED THE REPORT'S DETAIL LINE IS
006200*                  SUPPOSED TO SHOW SPECIALTY, BUT VALD-OUT-REC
006300*                  NEVER CARRIED IT FORWARD.  ADDED VALD-SPECIALTY
006400*                  TO VALDREC.CPY AND MOVE IT IN 710-WRITE-VALD-
006500*                  REC  RQ5615
006600******************************************************************
006700
006800         INPUT FILE              -   PROVIDER-FILE  (MASTER)
006900
007000         INPUT FILE              -   SOURCE-FILE    (SORTED)
007100
007200         OUTPUT FILE PRODUCED    -   DISC-FILE
007300
007400         OUTPUT FILE PRODUCED    -   VALD-FILE
007500
007600         OUTPUT FILE PRODUCED    -   CNTL-FILE
007700
007800         DUMP FILE               -   SYSOUT
007900
008000******************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT SYSOUT
009100     ASSIGN TO UT-S-SYSOUT
009200       ORGANIZATION IS SEQUENTIAL.
009300
009400     SELECT PROVIDER-FILE
009500     ASSIGN TO UT-S-PROVFILE
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS PROVFILE-STATUS.
009800
009900     SELECT SOURCE-FILE
010000     ASSIGN TO UT-S-SRCFILE
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS SRCFILE-STATUS.
010300
010400     SELECT DISC-FILE
010500     ASSIGN TO UT-S-DISCFILE
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS DISCFILE-STATUS.
010800
010900     SELECT VALD-FILE
011000     ASSIGN TO UT-S-VALDFILE
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS VALDFILE-STATUS.
011300
011400     SELECT CNTL-FILE
011500     ASSIGN TO UT-S-CNTLFILE
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS CNTLFILE-STATUS.
011800
011900 DATA DIVISION.
012000 FILE SECTION.
012100*    SYSOUT CARRIES ONLY THE ONE ABEND-REC WRITTEN BY 1000-ABEND-R081013TD
012200*    NOT USED FOR ANY NORMAL-RUN MESSAGES, THOSE GO OUT VIA DISPLA081013TD
012300 FD  SYSOUT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 130 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS SYSOUT-REC.
012900 01  SYSOUT-REC                     PIC X(130).
013000
013100****** MASTER DIRECTORY EXTRACT - ONE RECORD PER PROVIDER
013200 FD  PROVIDER-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 221 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS PROVIDER-FD-REC.
013800 01  PROVIDER-FD-REC                PIC X(221).
013900
014000****** EXTERNAL-SOURCE COMPARISON DATA, SORTED BY SRC-PROV-ID
014100****** 0-4 RECORDS PER PROVIDER, ONE PER SOURCE CODE
014200 FD  SOURCE-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 175 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS SOURCE-FD-REC.
014800 01  SOURCE-FD-REC                  PIC X(175).
014900
015000****** ONE DEDUPED DISCREPANCY PER RECORD
015100 FD  DISC-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 81 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS DISC-FD-REC.
015700 01  DISC-FD-REC                    PIC X(81).
015800
015900****** SCORED PROVIDER FORWARDED TO PRVDISP
016000 FD  VALD-FILE
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 105 CHARACTERS                               031413TD
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS VALD-FD-REC.
016600 01  VALD-FD-REC                    PIC X(105).                   031413TD
016700
016800****** RUN CONTROL TOTALS FORWARDED TO PRVDISP AND PRVRPT
016900 FD  CNTL-FILE
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 124 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS CNTL-FD-REC.
017500 01  CNTL-FD-REC                    PIC X(124).
017600
017700 WORKING-STORAGE SECTION.
017800
017900*    ONLY PROVFILE AND SRCFILE NEED THEIR OWN EOF CONDITION - THOS081013TD
018000*    ARE THE TWO READ IN A PRIMED PERFORM UNTIL LOOP.             081013TD
018100 01  FILE-STATUS-CODES.
018200     05  PROVFILE-STATUS             PIC X(02).
018300         88  PROVFILE-EOF                VALUE "10".
018400     05  SRCFILE-STATUS              PIC X(02).
018500         88  SRCFILE-EOF                  VALUE "10".
018600     05  DISCFILE-STATUS             PIC X(02).
018700     05  VALDFILE-STATUS             PIC X(02).
018800     05  CNTLFILE-STATUS             PIC X(02).
018900
019000*    MORE-PROV-SW DRIVES 100-MAINLINE, MORE-SRC-SW DRIVES THE INNE081013TD
019100*    500-MATCH-SOURCE-RECS LOOP.  WS-NPI-VALID-SW IS SET BY THE   081013TD
019200*    CALL TO NPIVALD, NOT BY ANYTHING IN THIS PROGRAM DIRECTLY.   081013TD
019300 01  FLAGS-AND-SWITCHES.
019400     05  MORE-PROV-SW                PIC X(01) VALUE "Y".
019500         88  NO-MORE-PROVIDERS            VALUE "N".
019600     05  MORE-SRC-SW                 PIC X(01) VALUE "Y".
019700         88  NO-MORE-SOURCE               VALUE "N".
019800     05  WS-NPI-VALID-SW             PIC X(01).
019900         88  WS-NPI-IS-VALID              VALUE "Y".
020000         88  WS-NPI-IS-INVALID            VALUE "N".
020100
020200*    PROVIDERS-READ/IN-ERROR FEED THE END-OF-JOB DISPLAY AND THE  081013TD
020300*    CNTL-FILE RECORD.  WS-SUB/WS-SUB2 ARE REUSED ACROSS SEVERAL  081013TD
020400*    PARAGRAPHS AS PLAIN SCRATCH SUBSCRIPTS, NOT DEDICATED TO ONE 081013TD
020500*    TABLE.                                                       081013TD
020600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020700     05  PROVIDERS-READ              PIC 9(07) COMP.
020800     05  PROVIDERS-IN-ERROR          PIC 9(07) COMP.
020900     05  ENRICH-FIELDS-FILLED        PIC 9(07) COMP.
021000     05  WS-SUB                      PIC 9(02) COMP.
021100     05  WS-SUB2                     PIC 9(02) COMP.
021200     05  WS-DED-SUM                  PIC S9(03)V9 COMP-3.
021300     05  WS-DISC-SQL-CD              PIC S9(09) COMP.
021400
021500****** HOLDS THE RAW FIELDS OF EACH SOURCE RECORD MATCHED TO THE
021600****** CURRENT PROVIDER - FIXED SLOT 1=REGISTRY(N) 2=LISTING(G)
021700****** 3=WEBSITE(W) 4=DOCUMENT(P), REGARDLESS OF FILE ORDER.
021800 01  WS-SRC-HOLD.
021900     05  SH-SLOT OCCURS 4 TIMES INDEXED BY SH-IDX.
022000         10  SH-CODE                 PIC X(01).
022100         10  SH-PRESENT-SW            PIC X(01).
022200             88  SH-IS-PRESENT            VALUE "Y".
022300         10  SH-FOUND-SW              PIC X(01).
022400             88  SH-IS-FOUND              VALUE "Y".
022500             88  SH-NOT-FOUND             VALUE "N".
022600         10  SH-FIRST-NAME           PIC X(15).
022700         10  SH-LAST-NAME            PIC X(20).
022800         10  SH-PHONE                PIC X(10).
022900         10  SH-STREET               PIC X(25).
023000         10  SH-CITY                 PIC X(15).
023100         10  SH-STATE                PIC X(02).
023200         10  SH-STATUS                PIC X(01).
023300         10  SH-WEBSITE              PIC X(30).
023400         10  SH-SPECIALTY            PIC X(25).
023500         10  SH-LIC-NO               PIC X(10).
023600         10  SH-NAME-PRESENT          PIC X(01).
023700         10  SH-QUALITY              PIC 9(03).
023800         10  SH-AGE-DAYS             PIC 9(03).
023900 01  WS-SRC-HOLD-R REDEFINES WS-SRC-HOLD.
024000     05  SH-SLOT-FLAT OCCURS 4 TIMES.
024100         10  FILLER                  PIC X(153).
024200
024300****** WORKING COPY OF THE CLCLCONF LINKAGE RECORD - SAME SHAPE
024400****** AND SLOT ORDER AS WS-SRC-HOLD ABOVE.
024500 01  WS-CONF-CALC.
024600     05  WS-CC-SLOT OCCURS 4 TIMES INDEXED BY CC-IDX.
024700         10  WS-CC-SRC-CODE          PIC X(01).
024800         10  WS-CC-PRESENT-SW         PIC X(01).
024900             88  WS-CC-IS-PRESENT         VALUE "Y".
025000         10  WS-CC-SUCCESS-SW         PIC X(01).
025100             88  WS-CC-SUCCESS            VALUE "Y".
025200         10  WS-CC-SOURCE-CONF        PIC 9(03)V9.
025300         10  WS-CC-FRESHNESS          PIC 9V99.
025400     05  WS-CC-OVERALL-CONF          PIC 9(03)V9.
025500     05  WS-CC-STATUS                PIC X(01).
025600 01  WS-CONF-CALC-R REDEFINES WS-CONF-CALC.
025700     05  FILLER                      PIC X(44).
025800     05  WS-CC-DISPLAY-LINE          PIC X(05).
025900
026000*    PASSED-BY-REFERENCE PARAMETER AREA FOR 600-ADD-DISCREPANCY - 081013TD
026100*    EVERY VALIDATE PARAGRAPH FILLS IT THE SAME WAY BEFORE THE    081013TD
026200*    PERFORM.                                                     081013TD
026300 01  WS-DISC-ADD-AREA.
026400     05  WS-DA-TYPE                  PIC X(02).
026500     05  WS-DA-FIELD                 PIC X(15).
026600     05  WS-DA-CURRENT               PIC X(25).
026700     05  WS-DA-VALIDATED             PIC X(24).
026800     05  WS-DA-SOURCE                 PIC X(01).
026900     05  WS-DA-PRIORITY               PIC X(01).
027000     05  WS-DA-CONFIDENCE            PIC 9(03)V9.
027100
027200*    ACCUMULATES ACROSS ALL FOUR VALIDATE PARAGRAPHS AND 270-DEDUP081013TD
027300*    FOR THIS ONE PROVIDER, THEN MOVED WHOLESALE INTO VALD-OUT-REC081013TD
027400*    BY 710-WRITE-VALD-REC.                                       081013TD
027500 01  WS-VALD-BUILD.
027600     05  WS-VB-HIGH-COUNT            PIC 9(02) COMP.
027700     05  WS-VB-HIGH-CONF-COUNT       PIC 9(02) COMP.
027800     05  WS-VB-DISC-COUNT            PIC 9(03) COMP.
027900     05  WS-VB-MIN-CONF              PIC 9(03)V9.
028000     05  WS-VB-CRITICAL-SW            PIC X(01).
028100         88  WS-VB-HAS-CRITICAL          VALUE "Y".
028200
028300****** ENRICHMENT LOOKUP RETURN AREA - SEE 250-ENRICH-PROVIDER.
028400 01  WS-ENRICH-AREA.
028500     05  WS-ENR-HOSPITAL             PIC X(30).
028600     05  WS-ENR-BOARD                PIC X(40).
028700
028800****** HOLD AREA FOR THE BUBBLE-SORT SWAP IN 270/276.
028900 01  WS-SWAP-HOLD                    PIC X(73).
029000 01  WS-RANK-A                       PIC 9(01) COMP.
029100 01  WS-RANK-B                       PIC 9(01) COMP.
029200 01  WS-RANK-SUB                     PIC 9(02) COMP.
029300 01  WS-RANK-OUT                     PIC 9(01) COMP.
029400
029500****** RUN-LEVEL CONTROL-TOTALS ACCUMULATOR - WRITTEN TO
029600****** CNTL-FILE ONCE, AT END OF RUN.
029700 01  WS-CNTL-ACCUM.
029800     05  WS-CA-PROV-READ             PIC 9(07) COMP.
029900     05  WS-CA-PROV-ERRORS           PIC 9(07) COMP.
030000     05  WS-CA-SRC-STATS OCCURS 4 TIMES
030100             INDEXED BY CA-IDX.
030200         10  WS-CA-SRC-CODE           PIC X(01).
030300         10  WS-CA-SRC-CHECKS         PIC 9(07) COMP.
030400         10  WS-CA-SRC-SUCCESS        PIC 9(07) COMP.
030500         10  WS-CA-SRC-CONF-SUM       PIC 9(09)V9 COMP-3.
030600****** FLAT FILLER VIEW OF THE RUN-TOTALS AREA FOR THE ABEND DUMP.
030700 01  WS-CNTL-ACCUM-R REDEFINES WS-CNTL-ACCUM.
030800     05  FILLER                      PIC X(98).
030900
031000 COPY PROVREC.
031100 COPY SRCEREC.
031200 COPY DISCREC.
031300 COPY VALDREC.
031400 COPY CNTLREC.
031500 COPY ABENDREC.
031600
031700 77  WS-DATE                        PIC 9(06).
031800 77  ONE-VAL                         PIC 9(01) VALUE 1.
031900 77  ZERO-VAL                        PIC 9(01) VALUE 0.
032000
032100 PROCEDURE DIVISION.
032200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032300     PERFORM 100-MAINLINE THRU 100-EXIT
032400             UNTIL NO-MORE-PROVIDERS.
032500     PERFORM 999-CLEANUP THRU 999-EXIT.
032600     MOVE +0 TO RETURN-CODE.
032700     GOBACK.
032800
032900******************************************************************032113TD
033000* 000-HOUSEKEEPING - INITIALIZATION                               032113TD
033100*                                                                 032113TD
033200* OPENS THE FOUR FILES, ZEROES THE RUN-CONTROL ACCUMULATORS IN    032113TD
033300* WS-CA-SRC-* (ONE SLOT PER SOURCE CODE N/G/W/P) AND PRIMES BOTH  032113TD
033400* INPUT STREAMS WITH A FIRST READ SO 100-MAINLINE CAN TEST        032113TD
033500* PROVFILE-EOF RIGHT AWAY.                                        032113TD
033600******************************************************************032113TD
033700 000-HOUSEKEEPING.
033800     DISPLAY "******** BEGIN JOB PRVEDIT ********".
033900     ACCEPT WS-DATE FROM DATE.                                    093098MM
034000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-CNTL-ACCUM.
034100     MOVE "N" TO WS-CA-SRC-CODE(1).
034200     MOVE "G" TO WS-CA-SRC-CODE(2).
034300     MOVE "W" TO WS-CA-SRC-CODE(3).
034400     MOVE "P" TO WS-CA-SRC-CODE(4).
034500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034600     PERFORM 900-READ-PROVIDER THRU 900-EXIT.
034700     PERFORM 910-READ-SOURCE THRU 910-EXIT.
034800     IF NO-MORE-PROVIDERS
034900         MOVE "EMPTY PROVIDER FILE" TO ABEND-REASON
035000         GO TO 1000-ABEND-RTN.
035100 000-EXIT.
035200     EXIT.
035300
035400******************************************************************032113TD
035500* 100-MAINLINE - DRIVER LOOP                                      032113TD
035600*                                                                 032113TD
035700* ONE PASS PER PROVIDER ON PROVIDER-FILE.  SOURCE-FILE IS SORTED  032113TD
035800* THE SAME WAY SO 500-MATCH-SOURCE-RECS CAN WALK IT IN STEP       032113TD
035900* WITHOUT A SORT OF ITS OWN.                                      032113TD
036000******************************************************************032113TD
036100 100-MAINLINE.
036200     PERFORM 200-PROCESS-PROVIDER THRU 200-EXIT.
036300     PERFORM 900-READ-PROVIDER THRU 900-EXIT.
036400 100-EXIT.
036500     EXIT.
036600
036700******************************************************************032113TD
036800* 200-PROCESS-PROVIDER - PER-PROVIDER CONTROLLER                  032113TD
036900*                                                                 032113TD
037000* RUNS THE FOUR SOURCE EDITS, ENRICHES, SCORES, DEDUPES THE       032113TD
037100* DISCREPANCIES AND WRITES VALD-FILE/DISC-FILE FOR THIS ONE       032113TD
037200* PROVIDER.  ORDER MATTERS - ENRICHMENT (250) HAS TO RUN AFTER    032113TD
037300* THE EDITS SO IT ONLY FILLS FIELDS THE SOURCES LEFT BLANK.       032113TD
037400******************************************************************032113TD
037500 200-PROCESS-PROVIDER.
037600     ADD +1 TO PROVIDERS-READ.
037700     PERFORM 205-INIT-PROVIDER-WORK THRU 205-EXIT.
037800     PERFORM 500-MATCH-SOURCE-RECS THRU 500-EXIT.
037900
038000     IF SH-IS-PRESENT(1) OR SH-IS-PRESENT(2)
038100                        OR SH-IS-PRESENT(3) OR SH-IS-PRESENT(4)
038200         MOVE "Y" TO VALD-HAS-SOURCES-SW
038300         PERFORM 210-VALIDATE-REGISTRY THRU 210-EXIT
038400         PERFORM 220-VALIDATE-LISTING THRU 220-EXIT
038500         PERFORM 230-VALIDATE-WEBSITE THRU 230-EXIT
038600         PERFORM 240-VALIDATE-DOCUMENT THRU 240-EXIT
038700     ELSE
038800         ADD +1 TO PROVIDERS-IN-ERROR
038900         MOVE "N" TO VALD-HAS-SOURCES-SW.
039000
039100     PERFORM 250-ENRICH-PROVIDER THRU 250-EXIT.
039200     PERFORM 260-CALC-OVERALL-CONF THRU 260-EXIT.
039300     PERFORM 270-DEDUPE-DISCREPANCIES THRU 270-EXIT.
039400     PERFORM 280-ACCUM-SOURCE-STATS THRU 280-EXIT.
039500     PERFORM 700-WRITE-DISC-RECS THRU 700-EXIT.
039600     PERFORM 710-WRITE-VALD-REC THRU 710-EXIT.
039700 200-EXIT.
039800     EXIT.
039900
040000******************************************************************032113TD
040100* 205-INIT-PROVIDER-WORK - CLEAR PER-PROVIDER WORK AREAS          032113TD
040200*                                                                 032113TD
040300* WS-SRC-HOLD AND THE DISCREPANCY WORK TABLE CARRY OVER FROM THE  032113TD
040400* PREVIOUS PROVIDER IF NOT CLEARED - THIS IS WHAT KEEPS SOURCE    032113TD
040500* DATA FROM ONE PROVIDER BLEEDING INTO THE NEXT ONE'S SCORING.    032113TD
040600******************************************************************032113TD
040700 205-INIT-PROVIDER-WORK.
040800     INITIALIZE WS-SRC-HOLD, WS-CONF-CALC, DISC-WORK-TABLE,
040900                WS-VALD-BUILD.
041000     MOVE "N" TO SH-CODE(1).
041100     MOVE "G" TO SH-CODE(2).
041200     MOVE "W" TO SH-CODE(3).
041300     MOVE "P" TO SH-CODE(4).
041400     MOVE "N" TO WS-CC-SRC-CODE(1).
041500     MOVE "G" TO WS-CC-SRC-CODE(2).
041600     MOVE "W" TO WS-CC-SRC-CODE(3).
041700     MOVE "P" TO WS-CC-SRC-CODE(4).
041800 205-EXIT.
041900     EXIT.
042000
042100******************************************************************032113TD
042200* 500-MATCH-SOURCE-RECS - SOURCE-FILE MATCH LOGIC                 032113TD
042300*                                                                 032113TD
042400* BOTH FILES ARE IN PROV-ID SEQUENCE.  TAKES EVERY SOURCE-FD-REC  032113TD
042500* THAT MATCHES THE CURRENT PROVIDER INTO ITS SLOT IN WS-SRC-HOLD  032113TD
042600* (UP TO 4 - ONE PER SOURCE CODE) BEFORE MOVING ON.               032113TD
042700******************************************************************032113TD
042800 500-MATCH-SOURCE-RECS.
042900     PERFORM 510-TAKE-ONE-SOURCE THRU 510-EXIT
043000         UNTIL NO-MORE-SOURCE
043100            OR SRC-PROV-ID NOT = PROV-ID.
043200 500-EXIT.
043300     EXIT.
043400
043500******************************************************************032113TD
043600* 510-TAKE-ONE-SOURCE - LOAD ONE SOURCE-FD-REC INTO ITS SLOT      032113TD
043700*                                                                 032113TD
043800* SRC-SOURCE-CODE PICKS THE SLOT: N=1 REGISTRY, G=2 LISTING,      032113TD
043900* W=3 WEBSITE, P=4 DOCUMENT.  AN UNRECOGNIZED CODE IS LEFT OUT -  032113TD
044000* THE VALIDATE PARAGRAPHS SKIP A SLOT WITH SH-IS-PRESENT OFF.     032113TD
044100******************************************************************032113TD
044200 510-TAKE-ONE-SOURCE.
044300     EVALUATE TRUE
044400         WHEN SRC-IS-REGISTRY
044500             MOVE 1 TO WS-SUB
044600         WHEN SRC-IS-LISTING
044700             MOVE 2 TO WS-SUB
044800         WHEN SRC-IS-WEBSITE
044900             MOVE 3 TO WS-SUB
045000         WHEN SRC-IS-DOCUMENT
045100             MOVE 4 TO WS-SUB
045200         WHEN OTHER
045300             MOVE 0 TO WS-SUB
045400     END-EVALUATE.
045500
045600     IF WS-SUB NOT = 0
045700         MOVE "Y"             TO SH-PRESENT-SW(WS-SUB)
045800         MOVE SRC-FOUND        TO SH-FOUND-SW(WS-SUB)
045900         MOVE SRC-FIRST-NAME   TO SH-FIRST-NAME(WS-SUB)
046000         MOVE SRC-LAST-NAME    TO SH-LAST-NAME(WS-SUB)
046100         MOVE SRC-PHONE        TO SH-PHONE(WS-SUB)
046200         MOVE SRC-STREET       TO SH-STREET(WS-SUB)
046300         MOVE SRC-CITY         TO SH-CITY(WS-SUB)
046400         MOVE SRC-STATE        TO SH-STATE(WS-SUB)
046500         MOVE SRC-STATUS        TO SH-STATUS(WS-SUB)
046600         MOVE SRC-WEBSITE      TO SH-WEBSITE(WS-SUB)
046700         MOVE SRC-SPECIALTY    TO SH-SPECIALTY(WS-SUB)
046800         MOVE SRC-LIC-NO       TO SH-LIC-NO(WS-SUB)
046900         MOVE SRC-NAME-PRESENT  TO SH-NAME-PRESENT(WS-SUB)
047000         MOVE SRC-QUALITY      TO SH-QUALITY(WS-SUB)
047100         MOVE SRC-AGE-DAYS     TO SH-AGE-DAYS(WS-SUB).
047200
047300     PERFORM 910-READ-SOURCE THRU 910-EXIT.
047400 510-EXIT.
047500     EXIT.
047600
047700******************************************************************032113TD
047800* 210-VALIDATE-REGISTRY - U1 - NATIONAL REGISTRY SOURCE (SOURCE CO032113TD
047900*                                                                 032113TD
048000* CALLS NPIVALD TO CHECK THE SOURCE'S NPI IS WELL-FORMED BEFORE   032113TD
048100* COMPARING IT TO PROV-NPI, THEN COMPARES NAME AND LICENSE        032113TD
048200* NUMBER.  ANY MISMATCH LOGS A DISCREPANCY AND DOCKS THE SOURCE'S 032113TD
048300* RELIABILITY SCORE FOR THIS PROVIDER.                            032113TD
048400******************************************************************032113TD
048500 210-VALIDATE-REGISTRY.
048600     IF NOT SH-IS-PRESENT(1)
048700         GO TO 210-EXIT.
048800
048900     MOVE "Y" TO WS-CC-PRESENT-SW(1).
049000     MOVE 1 TO WS-SUB.
049100     PERFORM 900-CALC-FRESHNESS THRU 900-EXIT.
049200
049300     CALL "NPIVALD" USING PROV-NPI, WS-NPI-VALID-SW.              041811TD
049400
049500     IF SH-NOT-FOUND(1) OR WS-NPI-IS-INVALID
049600         MOVE "N" TO WS-CC-SUCCESS-SW(1)
049700         MOVE 0   TO WS-CC-SOURCE-CONF(1)
049800         GO TO 210-EXIT.
049900
050000     MOVE "Y" TO WS-CC-SUCCESS-SW(1).
050100     MOVE 0 TO WS-DED-SUM.
050200
050300*    FIRST NAME MISMATCH - DOCKED AND LOGGED TO DISC-FILE         032113TD
050400     IF SH-FIRST-NAME(1) NOT = SPACES
050500        AND SH-FIRST-NAME(1) NOT = PROV-FIRST-NAME
050600         ADD 10 TO WS-DED-SUM
050700         MOVE "NM"           TO WS-DA-TYPE
050800         MOVE "first_name"   TO WS-DA-FIELD
050900         MOVE PROV-FIRST-NAME TO WS-DA-CURRENT
051000         MOVE SH-FIRST-NAME(1) TO WS-DA-VALIDATED
051100         MOVE "N"            TO WS-DA-SOURCE
051200         MOVE "M"            TO WS-DA-PRIORITY
051300         MOVE 95             TO WS-DA-CONFIDENCE
051400         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
051500
051600*    LAST NAME MISMATCH - DOCKED AND LOGGED TO DISC-FILE          032113TD
051700     IF SH-LAST-NAME(1) NOT = SPACES
051800        AND SH-LAST-NAME(1) NOT = PROV-LAST-NAME
051900         ADD 10 TO WS-DED-SUM
052000         MOVE "NM"           TO WS-DA-TYPE
052100         MOVE "last_name"    TO WS-DA-FIELD
052200         MOVE PROV-LAST-NAME TO WS-DA-CURRENT
052300         MOVE SH-LAST-NAME(1) TO WS-DA-VALIDATED
052400         MOVE "N"            TO WS-DA-SOURCE
052500         MOVE "M"            TO WS-DA-PRIORITY
052600         MOVE 95             TO WS-DA-CONFIDENCE
052700         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
052800
052900*    PHONE NUMBER MISMATCH - DOCKED AND LOGGED TO DISC-FILE       032113TD
053000     IF SH-PHONE(1) NOT = SPACES
053100        AND SH-PHONE(1) NOT = PROV-PHONE
053200         ADD 10 TO WS-DED-SUM
053300         MOVE "PH"           TO WS-DA-TYPE
053400         MOVE "phone"        TO WS-DA-FIELD
053500         MOVE PROV-PHONE     TO WS-DA-CURRENT
053600         MOVE SH-PHONE(1)    TO WS-DA-VALIDATED
053700         MOVE "N"            TO WS-DA-SOURCE
053800         MOVE "M"            TO WS-DA-PRIORITY
053900         MOVE 90             TO WS-DA-CONFIDENCE
054000         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
054100
054200*    PRACTICE CITY MISMATCH - DOCKED AND LOGGED TO DISC-FILE      032113TD
054300     IF SH-CITY(1) NOT = SPACES
054400        AND SH-CITY(1) NOT = PROV-CITY
054500         ADD 10 TO WS-DED-SUM
054600         MOVE "AD"           TO WS-DA-TYPE
054700         MOVE "city"         TO WS-DA-FIELD
054800         MOVE PROV-CITY      TO WS-DA-CURRENT
054900         MOVE SH-CITY(1)     TO WS-DA-VALIDATED
055000         MOVE "N"            TO WS-DA-SOURCE
055100         MOVE "M"            TO WS-DA-PRIORITY
055200         MOVE 90             TO WS-DA-CONFIDENCE
055300         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
055400
055500*    PRACTICE STATE MISMATCH - DOCKED AND LOGGED TO DISC-FILE     032113TD
055600     IF SH-STATE(1) NOT = SPACES
055700        AND SH-STATE(1) NOT = PROV-STATE
055800         ADD 20 TO WS-DED-SUM
055900         MOVE "AD"           TO WS-DA-TYPE
056000         MOVE "state"        TO WS-DA-FIELD
056100         MOVE PROV-STATE     TO WS-DA-CURRENT
056200         MOVE SH-STATE(1)    TO WS-DA-VALIDATED
056300         MOVE "N"            TO WS-DA-SOURCE
056400         MOVE "H"            TO WS-DA-PRIORITY
056500         MOVE 95             TO WS-DA-CONFIDENCE
056600         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
056700
056800*    DEACTIVATED ON THE REGISTRY BUT NOT ON THE MASTER - HIGH     032113TD
056900*    PRIORITY, FULL 100 CONFIDENCE SINCE THE REGISTRY STATUS IS   032113TD
057000*    AUTHORITATIVE                                                032113TD
057100     IF SH-STATUS(1) = "D"
057200         ADD 20 TO WS-DED-SUM
057300         MOVE "LI"               TO WS-DA-TYPE
057400         MOVE "reg_status"       TO WS-DA-FIELD
057500         MOVE PROV-LIC-STATUS    TO WS-DA-CURRENT
057600         MOVE SH-STATUS(1)       TO WS-DA-VALIDATED
057700         MOVE "N"                TO WS-DA-SOURCE
057800         MOVE "H"                TO WS-DA-PRIORITY
057900         MOVE 100                TO WS-DA-CONFIDENCE
058000         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
058100
058200     COMPUTE WS-CC-SOURCE-CONF(1) = 100 - WS-DED-SUM.
058300*    CLAMP THE PER-SOURCE SCORE TO [0,100] BEFORE IT FEEDS CLCLCON032113TD
058400     IF WS-CC-SOURCE-CONF(1) > 100
058500         MOVE 100 TO WS-CC-SOURCE-CONF(1).
058600     IF WS-CC-SOURCE-CONF(1) < 0
058700         MOVE 0 TO WS-CC-SOURCE-CONF(1).
058800 210-EXIT.
058900     EXIT.
059000
059100******************************************************************032113TD
059200* 220-VALIDATE-LISTING - U2 - BUSINESS-LISTING DIRECTORY SOURCE (S032113TD
059300*                                                                 032113TD
059400* CHECKS PRACTICE NAME, ADDRESS AND PHONE AGAINST THE MASTER.     032113TD
059500* THIS SOURCE IS THE LEAST RELIABLE OF THE FOUR SO ITS WEIGHT IN  032113TD
059600* 260-CALC-OVERALL-CONF IS LOWER THAN THE OTHERS.                 032113TD
059700******************************************************************032113TD
059800 220-VALIDATE-LISTING.
059900     IF NOT SH-IS-PRESENT(2)
060000         GO TO 220-EXIT.
060100
060200     MOVE "Y" TO WS-CC-PRESENT-SW(2).
060300     MOVE 2 TO WS-SUB.
060400     PERFORM 900-CALC-FRESHNESS THRU 900-EXIT.
060500
060600     IF SH-NOT-FOUND(2)
060700         MOVE "N" TO WS-CC-SUCCESS-SW(2)
060800         MOVE 50  TO WS-CC-SOURCE-CONF(2)
060900         GO TO 220-EXIT.
061000
061100     MOVE "Y" TO WS-CC-SUCCESS-SW(2).
061200     MOVE 0 TO WS-DED-SUM.
061300
061400*    PHONE NUMBER MISMATCH - DOCKED AND LOGGED TO DISC-FILE       032113TD
061500     IF SH-PHONE(2) NOT = SPACES
061600        AND SH-PHONE(2) NOT = PROV-PHONE
061700         ADD 12 TO WS-DED-SUM
061800         MOVE "PH"           TO WS-DA-TYPE
061900         MOVE "phone"        TO WS-DA-FIELD
062000         MOVE PROV-PHONE     TO WS-DA-CURRENT
062100         MOVE SH-PHONE(2)    TO WS-DA-VALIDATED
062200         MOVE "G"            TO WS-DA-SOURCE
062300         MOVE "M"            TO WS-DA-PRIORITY
062400         MOVE 85             TO WS-DA-CONFIDENCE
062500         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
062600
062700*    PRACTICE STREET ADDRESS MISMATCH - DOCKED AND LOGGED TO DISC-032113TD
062800     IF SH-STREET(2) NOT = SPACES
062900        AND SH-STREET(2) NOT = PROV-STREET
063000         ADD 12 TO WS-DED-SUM
063100         MOVE "AD"           TO WS-DA-TYPE
063200         MOVE "street"       TO WS-DA-FIELD
063300         MOVE PROV-STREET    TO WS-DA-CURRENT
063400         MOVE SH-STREET(2)   TO WS-DA-VALIDATED
063500         MOVE "G"            TO WS-DA-SOURCE
063600         MOVE "M"            TO WS-DA-PRIORITY
063700         MOVE 80             TO WS-DA-CONFIDENCE
063800         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
063900
064000*    LOW-PRIORITY, LOW-CONFIDENCE CHECK - LISTING-SITE URLS ARE OF032113TD
064100*    A REDIRECT OR AGGREGATOR PAGE RATHER THAN THE PROVIDER'S OWN 032113TD
064200     IF SH-WEBSITE(2) NOT = SPACES AND PROV-WEBSITE NOT = SPACES
064300        AND SH-WEBSITE(2) NOT = PROV-WEBSITE
064400         ADD 5 TO WS-DED-SUM
064500         MOVE "WB"           TO WS-DA-TYPE
064600         MOVE "website"      TO WS-DA-FIELD
064700         MOVE PROV-WEBSITE   TO WS-DA-CURRENT
064800         MOVE SH-WEBSITE(2)  TO WS-DA-VALIDATED
064900         MOVE "G"            TO WS-DA-SOURCE
065000         MOVE "L"            TO WS-DA-PRIORITY
065100         MOVE 75             TO WS-DA-CONFIDENCE
065200         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
065300
065400*    LISTING MARKS THE PROVIDER INACTIVE - WORTH WATCHING BUT THE 032113TD
065500*    LISTING SOURCE IS LESS RELIABLE THAN THE REGISTRY SO THIS IS 032113TD
065600*    STILL SCORED BELOW THE 210 EQUIVALENT                        032113TD
065700     IF SH-STATUS(2) = "D"
065800         ADD 25 TO WS-DED-SUM
065900         MOVE "ST"               TO WS-DA-TYPE
066000         MOVE "listing_status"   TO WS-DA-FIELD
066100         MOVE PROV-LIC-STATUS    TO WS-DA-CURRENT
066200         MOVE SH-STATUS(2)       TO WS-DA-VALIDATED
066300         MOVE "G"                TO WS-DA-SOURCE
066400         MOVE "H"                TO WS-DA-PRIORITY
066500         MOVE 95                 TO WS-DA-CONFIDENCE
066600         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
066700
066800     COMPUTE WS-CC-SOURCE-CONF(2) = 90 - WS-DED-SUM.
066900*    SMALL BONUS FOR AN ACTIVE LISTING AGREEING WITH AN ACTIVE MAS032113TD
067000     IF SH-STATUS(2) = "A"
067100         ADD 5 TO WS-CC-SOURCE-CONF(2).
067200     IF WS-CC-SOURCE-CONF(2) > 100
067300         MOVE 100 TO WS-CC-SOURCE-CONF(2).
067400     IF WS-CC-SOURCE-CONF(2) < 0
067500         MOVE 0 TO WS-CC-SOURCE-CONF(2).
067600 220-EXIT.
067700     EXIT.
067800
067900******************************************************************032113TD
068000* 230-VALIDATE-WEBSITE - U3 - PRACTICE WEBSITE SOURCE (SOURCE CODE032113TD
068100*                                                                 032113TD
068200* VALIDATES THE SCRAPED WEBSITE DATA AGAINST PROV-WEBSITE AND     032113TD
068300* PROV-SPECIALTY.  A MISSING PROV-WEBSITE ISN'T A DISCREPANCY -   032113TD
068400* IT JUST MEANS THE SOURCE NEVER HAD ANYTHING TO COMPARE.         032113TD
068500******************************************************************032113TD
068600 230-VALIDATE-WEBSITE.
068700     IF NOT SH-IS-PRESENT(3)
068800         GO TO 230-EXIT.
068900
069000     MOVE "Y" TO WS-CC-PRESENT-SW(3).
069100     MOVE 3 TO WS-SUB.
069200     PERFORM 900-CALC-FRESHNESS THRU 900-EXIT.
069300
069400     IF PROV-WEBSITE = SPACES
069500         MOVE "N" TO WS-CC-SUCCESS-SW(3)
069600         MOVE 0   TO WS-CC-SOURCE-CONF(3)
069700         GO TO 230-EXIT.
069800
069900*    SITE SCRAPE CAME BACK BUT COULD NOT FIND THE PROVIDER PAGE - 032113TD
070000*    DIFFERENT FROM PROV-WEBSITE BEING BLANK ABOVE                032113TD
070100     IF SH-NOT-FOUND(3)
070200         MOVE "N" TO WS-CC-SUCCESS-SW(3)
070300         MOVE 30  TO WS-CC-SOURCE-CONF(3)
070400         GO TO 230-EXIT.
070500
070600     MOVE "Y" TO WS-CC-SUCCESS-SW(3).
070700     MOVE 0 TO WS-DED-SUM.
070800
070900*    PHONE NUMBER MISMATCH - DOCKED AND LOGGED TO DISC-FILE       032113TD
071000     IF SH-PHONE(3) NOT = SPACES
071100        AND SH-PHONE(3) NOT = PROV-PHONE
071200         ADD 10 TO WS-DED-SUM
071300         MOVE "PH"           TO WS-DA-TYPE
071400         MOVE "phone"        TO WS-DA-FIELD
071500         MOVE PROV-PHONE     TO WS-DA-CURRENT
071600         MOVE SH-PHONE(3)    TO WS-DA-VALIDATED
071700         MOVE "W"            TO WS-DA-SOURCE
071800         MOVE "M"            TO WS-DA-PRIORITY
071900         MOVE 75             TO WS-DA-CONFIDENCE
072000         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
072100
072200*    WEBSITE HAS NO PROVIDER NAME FIELD FOR THIS PROVIDER AT ALL -032113TD
072300*    LOW CONFIDENCE PENALTY, NOT TREATED AS A HARD MISMATCH       032113TD
072400     IF SH-NAME-PRESENT(3) = "N"
072500         ADD 5 TO WS-DED-SUM
072600         MOVE "NM"                TO WS-DA-TYPE
072700         MOVE "provider_presen"   TO WS-DA-FIELD
072800         MOVE PROV-LAST-NAME      TO WS-DA-CURRENT
072900         MOVE SPACES              TO WS-DA-VALIDATED
073000         MOVE "W"                 TO WS-DA-SOURCE
073100         MOVE "L"                 TO WS-DA-PRIORITY
073200         MOVE 60                  TO WS-DA-CONFIDENCE
073300         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
073400
073500*    WEBSITE-LISTED SPECIALTY DISAGREES WITH THE MASTER           032113TD
073600     IF SH-SPECIALTY(3) NOT = SPACES
073700        AND SH-SPECIALTY(3) NOT = PROV-SPECIALTY
073800         ADD 5 TO WS-DED-SUM
073900         MOVE "SP"           TO WS-DA-TYPE
074000         MOVE "specialty"    TO WS-DA-FIELD
074100         MOVE PROV-SPECIALTY TO WS-DA-CURRENT
074200         MOVE SH-SPECIALTY(3) TO WS-DA-VALIDATED
074300         MOVE "W"            TO WS-DA-SOURCE
074400         MOVE "L"            TO WS-DA-PRIORITY
074500         MOVE 70             TO WS-DA-CONFIDENCE
074600         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
074700
074800     COMPUTE WS-CC-SOURCE-CONF(3) = 80 - WS-DED-SUM + 3.
074900*    BONUS FOR THE WEBSITE ACTUALLY NAMING THE PROVIDER           032113TD
075000     IF SH-NAME-PRESENT(3) = "Y"
075100         ADD 5 TO WS-CC-SOURCE-CONF(3).
075200     IF WS-CC-SOURCE-CONF(3) > 100
075300         MOVE 100 TO WS-CC-SOURCE-CONF(3).
075400     IF WS-CC-SOURCE-CONF(3) < 0
075500         MOVE 0 TO WS-CC-SOURCE-CONF(3).
075600 230-EXIT.
075700     EXIT.
075800
075900******************************************************************032113TD
076000* 240-VALIDATE-DOCUMENT - U4 - SCANNED-DOCUMENT EXTRACT SOURCE (SO032113TD
076100*                                                                 032113TD
076200* COMPARES THE OCR-EXTRACTED REGISTRY NUMBER (NP) AND LICENSE     032113TD
076300* NUMBER (LI) AGAINST THE MASTER.  NP IS THE HIGH-PRIORITY CHECK -032113TD
076400* A MISMATCHED REGISTRY NUMBER ON A SCANNED CREDENTIAL DOCUMENT   032113TD
076500* IS WORTH MORE OF A DEDUCTION THAN A LICENSE-NUMBER TYPO, SO THE 032113TD
076600* TWO ARE NOT SCORED THE SAME.                                    032113TD
076700******************************************************************032113TD
076800 240-VALIDATE-DOCUMENT.
076900     IF NOT SH-IS-PRESENT(4)
077000         GO TO 240-EXIT.
077100
077200     MOVE "Y" TO WS-CC-PRESENT-SW(4).
077300     MOVE 4 TO WS-SUB.
077400     PERFORM 900-CALC-FRESHNESS THRU 900-EXIT.
077500
077600     IF SH-NOT-FOUND(4)
077700         MOVE "N" TO WS-CC-SUCCESS-SW(4)
077800         MOVE 0   TO WS-CC-SOURCE-CONF(4)
077900         GO TO 240-EXIT.
078000
078100     MOVE "Y" TO WS-CC-SUCCESS-SW(4).
078200     MOVE 0 TO WS-DED-SUM.
078300
078400*    RQ5601 - THE SCANNED DOCUMENT'S "LICENSE NUMBER" FIELD ON THI032113TD
078500*    SOURCE IS ACTUALLY THE OCR-READ REGISTRY NUMBER, NOT A STATE 032113TD
078600*    LICENSE NUMBER - COMPARED AGAINST PROV-NPI, NOT PROV-LIC-NO  032113TD
078700     IF SH-LIC-NO(4) NOT = SPACES AND SH-LIC-NO(4) NOT = PROV-NPI
078800         ADD 15 TO WS-DED-SUM                                     031413TD
078900         MOVE "NP"             TO WS-DA-TYPE
079000         MOVE "npi"            TO WS-DA-FIELD
079100         MOVE PROV-NPI         TO WS-DA-CURRENT
079200         MOVE SH-LIC-NO(4)     TO WS-DA-VALIDATED
079300         MOVE "P"              TO WS-DA-SOURCE
079400         MOVE "H"              TO WS-DA-PRIORITY
079500         MOVE 70               TO WS-DA-CONFIDENCE
079600         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
079700
079800*    SECOND, SEPARATE COMPARE OF THE SAME OCR FIELD AGAINST THE   032113TD
079900*    ACTUAL STATE LICENSE NUMBER - A TYPO HERE IS WORTH LESS THAN 032113TD
080000*    MISMATCHED REGISTRY NUMBER ABOVE, PER THE REMARKS            032113TD
080100     IF SH-LIC-NO(4) NOT = SPACES AND PROV-LIC-NO NOT = SPACES
080200        AND SH-LIC-NO(4) NOT = PROV-LIC-NO
080300         ADD 8 TO WS-DED-SUM
080400         MOVE "LI"             TO WS-DA-TYPE
080500         MOVE "license_no"     TO WS-DA-FIELD
080600         MOVE PROV-LIC-NO      TO WS-DA-CURRENT
080700         MOVE SH-LIC-NO(4)     TO WS-DA-VALIDATED
080800         MOVE "P"              TO WS-DA-SOURCE
080900         MOVE "M"              TO WS-DA-PRIORITY
081000         MOVE 65               TO WS-DA-CONFIDENCE
081100         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
081200
081300*    DOCUMENT SHOWS THE LICENSE EXPIRED - HIGH PRIORITY, SINCE AN 032113TD
081400*    EXPIRED LICENSE ON FILE IS A COMPLIANCE EXPOSURE             032113TD
081500     IF SH-STATUS(4) = "E"
081600         ADD 15 TO WS-DED-SUM
081700         MOVE "LI"               TO WS-DA-TYPE
081800         MOVE "license_status"   TO WS-DA-FIELD
081900         MOVE PROV-LIC-STATUS    TO WS-DA-CURRENT
082000         MOVE SH-STATUS(4)       TO WS-DA-VALIDATED
082100         MOVE "P"                TO WS-DA-SOURCE
082200         MOVE "H"                TO WS-DA-PRIORITY
082300         MOVE 80                 TO WS-DA-CONFIDENCE
082400         PERFORM 600-ADD-DISCREPANCY THRU 600-EXIT.
082500
082600     COMPUTE WS-CC-SOURCE-CONF(4) ROUNDED =
082700             (SH-QUALITY(4) * 0.80) - WS-DED-SUM.
082800*    DOCUMENT SOURCE IS CAPPED AT 80, NOT 100 - OCR EXTRACTS ARE  032113TD
082900*    NEVER TREATED AS FULLY AUTHORITATIVE EVEN WHEN EVERYTHING    032113TD
083000*    MATCHES                                                      032113TD
083100     IF WS-CC-SOURCE-CONF(4) > 80
083200         MOVE 80 TO WS-CC-SOURCE-CONF(4).
083300     IF WS-CC-SOURCE-CONF(4) < 0
083400         MOVE 0 TO WS-CC-SOURCE-CONF(4).
083500 240-EXIT.
083600     EXIT.
083700
083800******************************************************************032113TD
083900* 250-ENRICH-PROVIDER - U10 - FILL BLANK HOSPITAL/BOARD-CERT FIELD032113TD
084000*                                                                 032113TD
084100* CALLS ENRCHPRC, WHICH ONLY TOUCHES A FIELD THE DIRECTORY LEFT   032113TD
084200* BLANK - IT NEVER OVERWRITES SOMETHING ALREADY ON FILE.  RUNS    032113TD
084300* AFTER THE FOUR SOURCE EDITS SO ENRICHMENT CANNOT MASK A         032113TD
084400* DISCREPANCY THE EDITS WOULD OTHERWISE HAVE CAUGHT.              032113TD
084500******************************************************************032113TD
084600 250-ENRICH-PROVIDER.
084700     CALL "ENRCHPRC" USING PROV-STATE, PROV-CITY, PROV-SPECIALTY,
084800                            WS-ENR-HOSPITAL, WS-ENR-BOARD,
084900                            WS-DISC-SQL-CD.
085000     ADD 2 TO ENRICH-FIELDS-FILLED.
085100 250-EXIT.
085200     EXIT.
085300
085400******************************************************************032113TD
085500* 260-CALC-OVERALL-CONF - U5 - WEIGHTED OVERALL CONFIDENCE        032113TD
085600*                                                                 032113TD
085700* CALLS CLCLCONF WITH THE PER-SOURCE SUCCESS/PRESENT SWITCHES AND 032113TD
085800* FRESHNESS FACTORS BUILT UP BY THE FOUR VALIDATE PARAGRAPHS.     032113TD
085900* CLCLCONF OWNS THE WEIGHT TABLE AND THE [0,100] CLAMP.           032113TD
086000******************************************************************032113TD
086100 260-CALC-OVERALL-CONF.
086200     CALL "CLCLCONF" USING WS-CONF-CALC.
086300 260-EXIT.
086400     EXIT.
086500
086600******************************************************************032113TD
086700* 270-DEDUPE-DISCREPANCIES - U6 - DEDUPE AND RANK THE DISCREPANCY 032113TD
086800*                                                                 032113TD
086900* THE FOUR VALIDATE PARAGRAPHS CAN EACH LOG A DISCREPANCY ON THE  032113TD
087000* SAME FIELD (e.g. BOTH THE REGISTRY AND THE LISTING DISAGREE ON  032113TD
087100* THE PRACTICE ADDRESS) - ONLY THE HIGHEST-CONFIDENCE ONE OF A    032113TD
087200* DUPLICATE SET SURVIVES TO DISC-FILE.                            032113TD
087300******************************************************************032113TD
087400 270-DEDUPE-DISCREPANCIES.
087500     IF DISC-WORK-COUNT = 0
087600         GO TO 270-EXIT.
087700
087800     PERFORM 271-MARK-KEPT THRU 271-EXIT
087900         VARYING DW-IDX FROM 1 BY 1 UNTIL DW-IDX > DISC-WORK-COUNT.
088000
088100     PERFORM 272-DEDUPE-OUTER THRU 272-EXIT
088200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > DISC-WORK-COUNT.
088300
088400***** SIMPLE BUBBLE SORT OF THE KEPT ENTRIES, PRIORITY THEN
088500***** CONFIDENCE - DROPPED ENTRIES SORT TO THE BOTTOM (KEEP="N"
088600***** IS HIGH IN COLLATING SEQUENCE SO THEY NEVER SWAP UPWARD).
088700     PERFORM 276-SORT-OUTER THRU 276-EXIT
088800         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > DISC-WORK-COUNT.
088900
089000     PERFORM 278-COUNT-KEPT THRU 278-EXIT
089100         VARYING DW-IDX FROM 1 BY 1 UNTIL DW-IDX > DISC-WORK-COUNT.
089200 270-EXIT.
089300     EXIT.
089400
089500******************************************************************032113TD
089600* 271-MARK-KEPT - RESET THE KEEP-SWITCH ON EVERY DW ENTRY         032113TD
089700*                                                                 032113TD
089800* RUNS BEFORE THE DEDUPE PASS SO AN ENTRY THAT SURVIVES A PRIOR   032113TD
089900* PROVIDER'S RUN CANNOT BE MISTAKEN FOR SURVIVING THIS ONE.       032113TD
090000******************************************************************032113TD
090100 271-MARK-KEPT.
090200     MOVE "Y" TO DW-KEEP(DW-IDX).
090300 271-EXIT.
090400     EXIT.
090500
090600******************************************************************032113TD
090700* 272-DEDUPE-OUTER - OUTER LOOP OF THE SAME-FIELD COMPARISON      032113TD
090800*                                                                 032113TD
090900* PAIRS EVERY DW ENTRY AGAINST EVERY OTHER ONE ONCE - A SIMPLE    032113TD
091000* N-SQUARED WALK SINCE THE TABLE NEVER HOLDS MORE THAN A HANDFUL  032113TD
091100* OF DISCREPANCIES FOR ONE PROVIDER.                              032113TD
091200******************************************************************032113TD
091300 272-DEDUPE-OUTER.
091400     PERFORM 273-DEDUPE-INNER THRU 273-EXIT
091500         VARYING WS-SUB2 FROM WS-SUB BY 1
091600             UNTIL WS-SUB2 > DISC-WORK-COUNT.
091700 272-EXIT.
091800     EXIT.
091900
092000******************************************************************032113TD
092100* 273-DEDUPE-INNER - INNER LOOP - SAME DW-FIELD, LOWER CONFIDENCE 032113TD
092200*                                                                 032113TD
092300* WHEN TWO ENTRIES NAME THE SAME FIELD, THE LOWER-CONFIDENCE ONE  032113TD
092400* HAS ITS KEEP-SWITCH TURNED OFF RIGHT HERE SO IT NEVER REACHES   032113TD
092500* 700-WRITE-DISC-RECS.                                            032113TD
092600******************************************************************032113TD
092700 273-DEDUPE-INNER.
092800*    EXCLUDES THE ENTRY FROM COMPARING AGAINST ITSELF - NEEDED SIN032113TD
092900*    272-DEDUPE-OUTER'S VARYING STARTS WS-SUB2 AT WS-SUB, NOT AT  032113TD
093000*    WS-SUB + 1.                                                  032113TD
093100     IF WS-SUB2 NOT = WS-SUB
093200        AND DW-IS-KEPT(WS-SUB) AND DW-IS-KEPT(WS-SUB2)
093300        AND DW-FIELD(WS-SUB) = DW-FIELD(WS-SUB2)
093400        AND DW-TYPE(WS-SUB) = DW-TYPE(WS-SUB2)
093500*    TIE GOES TO WS-SUB (THE OUTER-LOOP ENTRY) SINCE >= KEEPS IT A032113TD
093600*    DROPS WS-SUB2 - ARBITRARY BUT DETERMINISTIC, NO NEED TO PREFE032113TD
093700*    ONE SOURCE'S DISCREPANCY OVER ANOTHER'S ON AN EXACT TIE.     032113TD
093800         IF DW-CONFIDENCE(WS-SUB) >=
093900            DW-CONFIDENCE(WS-SUB2)
094000             MOVE "N" TO DW-KEEP(WS-SUB2)
094100         ELSE
094200             MOVE "N" TO DW-KEEP(WS-SUB)
094300         END-IF
094400     END-IF.
094500 273-EXIT.
094600     EXIT.
094700
094800******************************************************************032113TD
094900* 276-SORT-OUTER - BUBBLE-SORT OUTER LOOP - SURVIVORS BY PRIORITY 032113TD
095000*                                                                 032113TD
095100* ONLY RUNS OVER ENTRIES STILL MARKED KEPT.  ORDER ON DISC-FILE   032113TD
095200* IS HIGH-PRIORITY DISCREPANCIES FIRST SO PRVDISP CAN STOP        032113TD
095300* LOOKING AT THE FIRST ONE IT FINDS WHEN DECIDING DISPOSITION.    032113TD
095400******************************************************************032113TD
095500 276-SORT-OUTER.
095600     PERFORM 274-SORT-INNER THRU 274-EXIT
095700         VARYING WS-SUB2 FROM 1 BY 1
095800             UNTIL WS-SUB2 > DISC-WORK-COUNT - WS-SUB.
095900 276-EXIT.
096000     EXIT.
096100
096200******************************************************************032113TD
096300* 274-SORT-INNER - BUBBLE-SORT INNER LOOP                         032113TD
096400*                                                                 032113TD
096500* CALLS 275-COMPARE-SWAP FOR EACH ADJACENT PAIR - SAME SHAPE AS   032113TD
096600* PRVRPT'S 558/559 SORT OF THE DISCREPANCY-TYPE BREAKDOWN.        032113TD
096700******************************************************************032113TD
096800 274-SORT-INNER.
096900     PERFORM 275-COMPARE-SWAP THRU 275-EXIT.
097000 274-EXIT.
097100     EXIT.
097200
097300******************************************************************032113TD
097400* 278-COUNT-KEPT - COUNT SURVIVORS FOR THE VALD-FILE CONTROL FIELD032113TD
097500*                                                                 032113TD
097600* WS-VB-DISC-COUNT IS EVERY SURVIVING DISCREPANCY; WS-VB-HIGH-    032113TD
097700* COUNT IS THE ONES FLAGGED CRITICAL-PRIORITY; WS-VB-HIGH-CONF-   032113TD
097800* COUNT (RQ5601) IS THE SUBSET AT 85 CONFIDENCE OR BETTER THAT    032113TD
097900* U7 LETS PRVDISP COUNT AS AN ACTUAL AUTO-UPDATED FIELD.          032113TD
098000******************************************************************032113TD
098100 278-COUNT-KEPT.
098200*    ALL FOUR COUNTERS BELOW ONLY EVER SEE SURVIVORS - A DROPPED  032113TD
098300*    DUPLICATE NEVER REACHES ANY OF THE VALD-FILE CONTROL FIELDS. 032113TD
098400     IF DW-IS-KEPT(DW-IDX)
098500         ADD 1 TO WS-VB-DISC-COUNT
098600*    WS-VB-HIGH-COUNT FEEDS PRVDISP'S RULE 2 URGENT TEST DIRECTLY 032113TD
098700*    TWO OR MORE HIGH-PRIORITY SURVIVORS FORCES URGENT REGARDLESS 032113TD
098800*    THE OVERALL CONFIDENCE SCORE.                                032113TD
098900         IF DW-PRIORITY(DW-IDX) = "H"
099000             ADD 1 TO WS-VB-HIGH-COUNT
099100         END-IF
099200*    85 IS THE AUDIT-MANDATED FLOOR FOR COUNTING A DISCREPANCY AS 032113TD
099300*    REAL FIELD UPDATE (RQ5601) - A LOWER-CONFIDENCE SURVIVOR STIL032113TD
099400*    COUNTS TOWARD WS-VB-DISC-COUNT BUT NOT THIS FIELD.           032113TD
099500         IF DW-CONFIDENCE(DW-IDX) >= 85
099600             ADD 1 TO WS-VB-HIGH-CONF-COUNT                       031413TD
099700         END-IF
099800*    LI/NP/ST ARE THE SAME THREE CRITICAL TYPES PRVDISP'S RULE 2  032113TD
099900*    TESTS FOR - LICENSE, NATIONAL REGISTRY NUMBER AND STATUS CHAN032113TD
100000*    THE COMPLIANCE-SENSITIVE MISMATCHES.                         032113TD
100100         IF DW-TYPE(DW-IDX) = "LI" OR DW-TYPE(DW-IDX) = "NP"
100200            OR DW-TYPE(DW-IDX) = "ST"
100300             MOVE "Y" TO WS-VB-CRITICAL-SW
100400         END-IF
100500*    ZERO DOUBLES AS BOTH THE UNINITIALIZED STATE AND A LEGITIMATE032113TD
100600*    MINIMUM - THE OR CLAUSE MAKES SURE THE FIRST SURVIVOR ALWAYS 032113TD
100700*    SETS THE FIELD EVEN IF ITS OWN CONFIDENCE HAPPENS TO BE ZERO.032113TD
100800         IF WS-VB-MIN-CONF = 0
100900            OR DW-CONFIDENCE(DW-IDX) < WS-VB-MIN-CONF
101000             MOVE DW-CONFIDENCE(DW-IDX) TO WS-VB-MIN-CONF
101100         END-IF
101200     END-IF.
101300 278-EXIT.
101400     EXIT.
101500
101600******************************************************************032113TD
101700* 275-COMPARE-SWAP - SWAP A PAIR IF OUT OF PRIORITY ORDER         032113TD
101800*                                                                 032113TD
101900* PRIORITY RANK (SET BY 277-PRIORITY-RANK WHEN THE DISCREPANCY    032113TD
102000* WAS LOGGED) IS THE SORT KEY - LOWER RANK NUMBER SORTS FIRST,    032113TD
102100* SAME CONVENTION AS THE PRI-CODE ON DISC-FILE ITSELF.            032113TD
102200******************************************************************032113TD
102300 275-COMPARE-SWAP.
102400     MOVE WS-SUB2 TO WS-RANK-SUB.
102500     PERFORM 277-PRIORITY-RANK THRU 277-EXIT.
102600     MOVE WS-RANK-OUT TO WS-RANK-A.
102700     COMPUTE WS-RANK-SUB = WS-SUB2 + 1.
102800     PERFORM 277-PRIORITY-RANK THRU 277-EXIT.
102900     MOVE WS-RANK-OUT TO WS-RANK-B.
103000
103100*    "N" COLLATES HIGHER THAN "Y" SO A DROPPED ENTRY (KEEP="N")   032113TD
103200*    ALWAYS SWAPS TOWARD THE BOTTOM BEFORE RANK OR CONFIDENCE ARE 032113TD
103300*    EVEN CONSULTED - THE REMAINING TWO OR-CLAUSES ONLY MATTER WHE032113TD
103400*    BOTH ENTRIES ARE STILL KEPT.                                 032113TD
103500     IF (DW-KEEP(WS-SUB2) < DW-KEEP(WS-SUB2 + 1))
103600        OR (DW-KEEP(WS-SUB2) = DW-KEEP(WS-SUB2 + 1)
103700            AND WS-RANK-A > WS-RANK-B)
103800        OR (DW-KEEP(WS-SUB2) = DW-KEEP(WS-SUB2 + 1)
103900            AND WS-RANK-A = WS-RANK-B
104000            AND DW-CONFIDENCE(WS-SUB2) <
104100                DW-CONFIDENCE(WS-SUB2 + 1))
104200         MOVE DISC-WORK-ENTRY(WS-SUB2)   TO WS-SWAP-HOLD
104300         MOVE DISC-WORK-ENTRY(WS-SUB2 + 1)
104400             TO DISC-WORK-ENTRY(WS-SUB2)
104500         MOVE WS-SWAP-HOLD
104600             TO DISC-WORK-ENTRY(WS-SUB2 + 1).
104700 275-EXIT.
104800     EXIT.
104900
105000******************************************************************032113TD
105100* 277-PRIORITY-RANK - ASSIGN A PRIORITY RANK TO A DISCREPANCY TYPE032113TD
105200*                                                                 032113TD
105300* DISCREPANCY TYPES THAT CHANGE A CREDENTIAL OR LICENSE NUMBER    032113TD
105400* OUTRANK A PRACTICE-ADDRESS TYPO - THIS IS WHERE THAT ORDERING   032113TD
105500* LIVES SO 276/274/275 DON'T HAVE TO KNOW THE RULE THEMSELVES.    032113TD
105600******************************************************************032113TD
105700 277-PRIORITY-RANK.
105800*    RANK IS PURELY ABOUT SORT ORDER ON DISC-FILE - IT HAS NO BEAR032113TD
105900*    ON WHETHER PRVDISP TREATS THE DISCREPANCY AS CRITICAL, THAT  032113TD
106000*    TEST IS SEPARATE AND LOOKS AT DW-TYPE DIRECTLY.              032113TD
106100     EVALUATE DW-PRIORITY(WS-RANK-SUB)
106200         WHEN "H"
106300             MOVE 1 TO WS-RANK-OUT
106400         WHEN "M"
106500             MOVE 2 TO WS-RANK-OUT
106600         WHEN OTHER
106700             MOVE 3 TO WS-RANK-OUT
106800     END-EVALUATE.
106900 277-EXIT.
107000     EXIT.
107100
107200******************************************************************032113TD
107300* 280-ACCUM-SOURCE-STATS - ROLL THIS PROVIDER'S SOURCE RESULTS INT032113TD
107400*                                                                 032113TD
107500* WS-CA-SRC-CHECKS/SUCCESS/CONF-SUM FEED THE PER-SOURCE           032113TD
107600* RELIABILITY SECTION OF THE PRVRPT REPORT BY WAY OF CNTL-FILE.   032113TD
107700******************************************************************032113TD
107800 280-ACCUM-SOURCE-STATS.
107900     PERFORM 281-ACCUM-ONE-SOURCE THRU 281-EXIT
108000         VARYING CA-IDX FROM 1 BY 1 UNTIL CA-IDX > 4.
108100 280-EXIT.
108200     EXIT.
108300
108400******************************************************************032113TD
108500* 281-ACCUM-ONE-SOURCE - ACCUMULATE ONE SLOT'S RESULT             032113TD
108600*                                                                 032113TD
108700* ONLY A SLOT WITH SH-IS-PRESENT ON COUNTS AS A CHECK - A SOURCE  032113TD
108800* THAT NEVER HAD A RECORD FOR THIS PROVIDER ISN'T A FAILURE,      032113TD
108900* IT'S JUST NOT COUNTED AT ALL.                                   032113TD
109000******************************************************************032113TD
109100 281-ACCUM-ONE-SOURCE.
109200*    CA-IDX RUNS 1-4 IN THE SAME FIXED SOURCE ORDER AS THE WS-CONF032113TD
109300*    CALC SLOTS - REGISTRY, LISTING, WEBSITE, DOCUMENT - SO CNTL- 032113TD
109400*    FILE'S FOUR SOURCE ROWS LINE UP WITH CLCLCONF'S WEIGHT TABLE.032113TD
109500     IF WS-CC-IS-PRESENT(CA-IDX)
109600         ADD 1 TO WS-CA-SRC-CHECKS(CA-IDX)
109700         IF WS-CC-SUCCESS(CA-IDX)
109800             ADD 1 TO WS-CA-SRC-SUCCESS(CA-IDX)
109900             ADD WS-CC-SOURCE-CONF(CA-IDX)
110000                 TO WS-CA-SRC-CONF-SUM(CA-IDX)
110100         END-IF
110200     END-IF.
110300 281-EXIT.
110400     EXIT.
110500
110600******************************************************************032113TD
110700* 600-ADD-DISCREPANCY - LOG ONE ENTRY TO THE WORK TABLE           032113TD
110800*                                                                 032113TD
110900* CALLED BY EACH VALIDATE PARAGRAPH WHEN A FIELD DISAGREES WITH   032113TD
111000* THE MASTER.  DOES NOT WRITE DISC-FILE DIRECTLY - 270-DEDUPE-    032113TD
111100* DISCREPANCIES HAS TO RUN FIRST.                                 032113TD
111200******************************************************************032113TD
111300 600-ADD-DISCREPANCY.
111400*    20 IS THE SIZE OF THE DISC-WORK-ENTRY TABLE - A PROVIDER WITH032113TD
111500*    THAT MANY DISCREPANCIES ALREADY HAS BIGGER PROBLEMS THAN A   032113TD
111600*    DROPPED 21ST ENTRY, SO THIS JUST SILENTLY STOPS LOGGING THEM.032113TD
111700     IF DISC-WORK-COUNT < 20
111800         ADD 1 TO DISC-WORK-COUNT
111900         MOVE WS-DA-TYPE       TO DW-TYPE(DISC-WORK-COUNT)
112000         MOVE WS-DA-FIELD      TO DW-FIELD(DISC-WORK-COUNT)
112100         MOVE WS-DA-CURRENT    TO DW-CURRENT(DISC-WORK-COUNT)
112200         MOVE WS-DA-VALIDATED  TO DW-VALIDATED(DISC-WORK-COUNT)
112300         MOVE WS-DA-SOURCE     TO DW-SOURCE(DISC-WORK-COUNT)
112400         MOVE WS-DA-PRIORITY   TO DW-PRIORITY(DISC-WORK-COUNT)
112500         MOVE WS-DA-CONFIDENCE TO DW-CONFIDENCE(DISC-WORK-COUNT)
112600         MOVE "Y"              TO DW-KEEP(DISC-WORK-COUNT).
112700 600-EXIT.
112800     EXIT.
112900
113000******************************************************************032113TD
113100* 700-WRITE-DISC-RECS - WRITE THE SURVIVING DISCREPANCIES         032113TD
113200*                                                                 032113TD
113300* ONE DISC-FD-REC PER KEPT ENTRY, ALREADY IN PRIORITY ORDER FROM  032113TD
113400* 276-SORT-OUTER.                                                 032113TD
113500******************************************************************032113TD
113600 700-WRITE-DISC-RECS.
113700     PERFORM 705-WRITE-ONE-DISC THRU 705-EXIT
113800         VARYING DW-IDX FROM 1 BY 1 UNTIL DW-IDX > DISC-WORK-COUNT.
113900 700-EXIT.
114000     EXIT.
114100
114200******************************************************************032113TD
114300* 705-WRITE-ONE-DISC - MOVE ONE DW ENTRY TO DISC-OUT-REC AND WRITE032113TD
114400*                                                                 032113TD
114500* SKIPPED ENTIRELY IF THE KEEP-SWITCH WAS TURNED OFF BY THE       032113TD
114600* DEDUPE PASS.                                                    032113TD
114700******************************************************************032113TD
114800 705-WRITE-ONE-DISC.
114900     IF DW-IS-KEPT(DW-IDX)
115000         MOVE PROV-ID            TO DISC-PROV-ID
115100         MOVE DW-TYPE(DW-IDX)    TO DISC-TYPE
115200         MOVE DW-FIELD(DW-IDX)   TO DISC-FIELD
115300         MOVE DW-CURRENT(DW-IDX) TO DISC-CURRENT
115400         MOVE DW-VALIDATED(DW-IDX) TO DISC-VALIDATED
115500         MOVE DW-SOURCE(DW-IDX)  TO DISC-SOURCE
115600         MOVE DW-PRIORITY(DW-IDX) TO DISC-PRIORITY
115700         MOVE DW-CONFIDENCE(DW-IDX) TO DISC-CONFIDENCE
115800         WRITE DISC-FD-REC FROM DISC-OUT-REC
115900     END-IF.
116000 705-EXIT.
116100     EXIT.
116200
116300******************************************************************032113TD
116400* 710-WRITE-VALD-REC - BUILD AND WRITE THE SCORED-PROVIDER RECORD 032113TD
116500*                                                                 032113TD
116600* CARRIES FORWARD EVERYTHING PRVDISP NEEDS TO DECIDE DISPOSITION  032113TD
116700* WITHOUT RE-WALKING THE SOURCE COMPARISONS - CONFIDENCE, THE     032113TD
116800* CRITICAL-DISCREPANCY SWITCH, THE HIGH-CONFIDENCE COUNT, AND     032113TD
116900* (RQ5615) THE PROVIDER'S SPECIALTY FOR THE PRVRPT DETAIL LINE.   032113TD
117000******************************************************************032113TD
117100 710-WRITE-VALD-REC.
117200     MOVE PROV-ID           TO VALD-PROV-ID.
117300     MOVE PROV-NPI          TO VALD-NPI.
117400     STRING PROV-FIRST-NAME DELIMITED BY SIZE
117500            " "             DELIMITED BY SIZE
117600            PROV-LAST-NAME  DELIMITED BY SIZE
117700            INTO VALD-NAME.
117800     MOVE PROV-SPECIALTY    TO VALD-SPECIALTY.                    031413TD
117900     MOVE WS-CC-OVERALL-CONF TO VALD-CONFIDENCE.
118000     MOVE WS-VB-HIGH-COUNT   TO VALD-HIGH-COUNT.
118100     MOVE WS-VB-HIGH-CONF-COUNT TO VALD-HIGH-CONF-COUNT.          031413TD
118200     MOVE WS-VB-DISC-COUNT   TO VALD-DISC-COUNT.
118300     MOVE WS-VB-MIN-CONF     TO VALD-MIN-DISC-CONF.
118400     MOVE WS-VB-CRITICAL-SW  TO VALD-CRITICAL-SW.
118500     WRITE VALD-FD-REC FROM VALD-OUT-REC.                         020213TD
118600 710-EXIT.
118700     EXIT.
118800
118900******************************************************************032113TD
119000* 900-CALC-FRESHNESS - U5 - AGE-BASED FRESHNESS FACTOR            032113TD
119100*                                                                 032113TD
119200* INDEXED THROUGH WS-SUB BY THE CALLING VALIDATE PARAGRAPH.  AN   032113TD
119300* OLDER SRC-AGE-DAYS DISCOUNTS THAT SOURCE'S WEIGHT IN THE        032113TD
119400* OVERALL CONFIDENCE CALCULATION - A STALE SOURCE AGREEING WITH   032113TD
119500* THE MASTER IS WORTH LESS THAN A FRESH ONE.                      032113TD
119600******************************************************************032113TD
119700 900-CALC-FRESHNESS.
119800     EVALUATE TRUE
119900*    SAME-DAY SOURCE DATA EARNS A SMALL BONUS - MORE CURRENT THAN 032113TD
120000*    THE MASTER ITSELF IS LIKELY TO BE                            032113TD
120100         WHEN SH-AGE-DAYS(WS-SUB) < 1
120200             MOVE 1.05 TO WS-CC-FRESHNESS(WS-SUB)                 071912TD
120300*    WITHIN A WEEK - STILL A SLIGHT BONUS                         032113TD
120400         WHEN SH-AGE-DAYS(WS-SUB) < 7
120500             MOVE 1.02 TO WS-CC-FRESHNESS(WS-SUB)
120600*    WITHIN A MONTH - NEUTRAL, NO ADJUSTMENT                      032113TD
120700         WHEN SH-AGE-DAYS(WS-SUB) < 30
120800             MOVE 1.00 TO WS-CC-FRESHNESS(WS-SUB)
120900*    ONE TO THREE MONTHS OLD - SMALL DISCOUNT                     032113TD
121000         WHEN SH-AGE-DAYS(WS-SUB) < 90
121100             MOVE 0.95 TO WS-CC-FRESHNESS(WS-SUB)
121200*    OVER 90 DAYS OLD - RQ5102'S FULL DISCOUNT                    032113TD
121300         WHEN OTHER
121400             MOVE 0.90 TO WS-CC-FRESHNESS(WS-SUB)
121500     END-EVALUATE.
121600 900-EXIT.
121700     EXIT.
121800
121900******************************************************************032113TD
122000* 800-OPEN-FILES - OPEN THE TWO INPUT FILES AND THREE OUTPUT FILES032113TD
122100******************************************************************032113TD
122200 800-OPEN-FILES.
122300     OPEN INPUT PROVIDER-FILE, SOURCE-FILE.
122400     OPEN OUTPUT DISC-FILE, VALD-FILE, CNTL-FILE, SYSOUT.
122500 800-EXIT.
122600     EXIT.
122700
122800******************************************************************032113TD
122900* 850-CLOSE-FILES - CLOSE ALL FIVE FILES AT END OF RUN            032113TD
123000******************************************************************032113TD
123100 850-CLOSE-FILES.
123200     CLOSE PROVIDER-FILE, SOURCE-FILE,
123300           DISC-FILE, VALD-FILE, CNTL-FILE, SYSOUT.
123400 850-EXIT.
123500     EXIT.
123600
123700******************************************************************032113TD
123800* 900-READ-PROVIDER - READ THE NEXT PROVIDER-FD-REC               032113TD
123900*                                                                 032113TD
124000* ON EOF SETS MORE-PROV-SW SO 100-MAINLINE'S PERFORM UNTIL STOPS  032113TD
124100* CLEANLY.                                                        032113TD
124200******************************************************************032113TD
124300 900-READ-PROVIDER.
124400     READ PROVIDER-FILE INTO PROVIDER-REC
124500         AT END MOVE "N" TO MORE-PROV-SW
124600         GO TO 900-EXIT
124700     END-READ.
124800 900-EXIT.
124900     EXIT.
125000
125100******************************************************************032113TD
125200* 910-READ-SOURCE - READ THE NEXT SOURCE-FD-REC                   032113TD
125300*                                                                 032113TD
125400* ON EOF SETS MORE-SRC-SW - 500-MATCH-SOURCE-RECS TREATS THAT     032113TD
125500* THE SAME AS A SOURCE RECORD THAT SORTS AFTER THE LAST           032113TD
125600* PROVIDER.                                                       032113TD
125700******************************************************************032113TD
125800 910-READ-SOURCE.
125900     READ SOURCE-FILE INTO SOURCE-REC
126000         AT END MOVE "N" TO MORE-SRC-SW
126100         MOVE HIGH-VALUES TO SRC-PROV-ID
126200         GO TO 910-EXIT
126300     END-READ.
126400 910-EXIT.
126500     EXIT.
126600
126700******************************************************************032113TD
126800* 999-CLEANUP - END OF RUN - WRITE CNTL-FILE AND SHUT DOWN        032113TD
126900*                                                                 032113TD
127000* MOVES THE RUN TOTALS AND ALL FOUR SOURCE-STAT SLOTS INTO        032113TD
127100* CNTL-OUT-REC, WRITES IT ONCE, THEN HANDS OFF TO 998-FINISH-JOB  032113TD
127200* FOR THE CLOSE AND THE END-OF-JOB DISPLAYS (RQ5601 - SEE CHANGE  032113TD
127300* LOG).                                                           032113TD
127400******************************************************************032113TD
127500 999-CLEANUP.
127600     MOVE PROVIDERS-READ    TO WS-CA-PROV-READ.
127700     MOVE PROVIDERS-IN-ERROR TO WS-CA-PROV-ERRORS.
127800     MOVE WS-CA-PROV-READ    TO CNTL-PROV-READ.
127900     MOVE WS-CA-PROV-ERRORS  TO CNTL-PROV-ERRORS.
128000     PERFORM 995-MOVE-ONE-SRC-STAT THRU 995-EXIT
128100         VARYING CA-IDX FROM 1 BY 1 UNTIL CA-IDX > 4.
128200     WRITE CNTL-FD-REC FROM CNTL-OUT-REC.
128300     PERFORM 998-FINISH-JOB THRU 998-EXIT.                        031413TD
128400 999-EXIT.
128500     EXIT.
128600
128700******************************************************************032113TD
128800* 995-MOVE-ONE-SRC-STAT - MOVE ONE OF THE FOUR SOURCE-STAT SLOTS T032113TD
128900*                                                                 032113TD
129000* INDEXED BY CA-IDX 1-4, SAME SLOT NUMBERING AS WS-SRC-HOLD.      032113TD
129100******************************************************************032113TD
129200 995-MOVE-ONE-SRC-STAT.
129300     MOVE WS-CA-SRC-CODE(CA-IDX)     TO CNTL-SRC-CODE(CA-IDX).
129400     MOVE WS-CA-SRC-CHECKS(CA-IDX)   TO
129500                                CNTL-SRC-CHECKS(CA-IDX).
129600     MOVE WS-CA-SRC-SUCCESS(CA-IDX)  TO
129700                                CNTL-SRC-SUCCESS(CA-IDX).
129800     MOVE WS-CA-SRC-CONF-SUM(CA-IDX) TO
129900                                CNTL-SRC-CONF-SUM(CA-IDX).
130000 995-EXIT.
130100     EXIT.
130200
130300******************************************************************032113TD
130400* 998-FINISH-JOB - CLOSE FILES AND DISPLAY THE RUN TOTALS         032113TD
130500*                                                                 032113TD
130600* SPLIT OUT OF 999-CLEANUP (RQ5601) SO IT RUNS EXACTLY ONCE -     032113TD
130700* SEE THE CHANGE-LOG ENTRY ABOVE FOR WHY THIS USED TO RUN FIVE    032113TD
130800* TIMES.                                                          032113TD
130900******************************************************************032113TD
131000 998-FINISH-JOB.
131100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
131200     DISPLAY "** PROVIDERS READ **".
131300     DISPLAY PROVIDERS-READ.
131400     DISPLAY "** PROVIDERS WITH NO SOURCE RECORDS **".
131500     DISPLAY PROVIDERS-IN-ERROR.
131600     DISPLAY "** ENRICHMENT FIELDS FILLED **".
131700     DISPLAY ENRICH-FIELDS-FILLED.
131800     DISPLAY "******** NORMAL END OF JOB PRVEDIT ********".
131900 998-EXIT.
132000     EXIT.
132100
132200******************************************************************032113TD
132300* 1000-ABEND-RTN - FILE-STATUS ABEND HANDLER                      032113TD
132400*                                                                 032113TD
132500* DISPLAYS THE OFFENDING FILE-STATUS CODE TO SYSOUT AND ABENDS    032113TD
132600* THE STEP - THERE IS NO RECOVERY FROM A BAD FILE STATUS ON ANY   032113TD
132700* OF THESE FILES MID-RUN.                                         032113TD
132800******************************************************************032113TD
132900 1000-ABEND-RTN.
133000     WRITE SYSOUT-REC FROM ABEND-REC.
133100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
133200     DISPLAY "*** ABNORMAL END OF JOB - PRVEDIT ***" UPON CONSOLE.
133300     DIVIDE ZERO-VAL INTO ONE-VAL.
