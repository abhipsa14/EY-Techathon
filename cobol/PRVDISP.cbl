000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRVDISP.
000300 AUTHOR. TERRY DAHL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/18/87.
000600 DATE-COMPILED. 09/18/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE SCORED-PROVIDER FILE VALD-FILE
001300*          BUILT BY PRVEDIT AND APPLIES THE DISPOSITION RULES -
001400*          AUTO-UPDATE, OPEN AN URGENT-REVIEW TICKET, OR OPEN A
001500*          NEEDS-REVIEW TICKET.  THE RULES ARE EVALUATED IN THAT
001600*          ORDER - THE FIRST ONE THAT FITS WINS, NO PROVIDER GETS
001700*          MORE THAN ONE DISPOSITION.
001800*
001900*          RULE 1 (AUTO-UPDATE) FIRES WHEN ALL THREE HOLD -
002000*              OVERALL CONFIDENCE >= 80
002100*              NO HIGH-PRIORITY DISCREPANCY SURVIVED DEDUPE
002200*              EVERY SURVIVING DISCREPANCY'S OWN CONFIDENCE >= 75
002300*
002400*          RULE 2 (URGENT REVIEW) FIRES WHEN ANY OF -
002500*              OVERALL CONFIDENCE < 60
002600*              A SURVIVING DISCREPANCY OF TYPE LI, NP OR ST
002700*              TWO OR MORE SURVIVING HIGH-PRIORITY DISCREPANCIES
002800*          AN URGENT PROVIDER ALSO GETS AN ALERT LINE ON THE
002900*          ALERT-FILE, IN ADDITION TO ITS TICKET.
003000*
003100*          EVERYTHING ELSE IS NEEDS-REVIEW, PRIORITY M.
003200*
003300*          TICKET NUMBERS RUN SEQUENTIAL FROM 1 FOR THE RUN - NO
003400*          CONTROL BREAKS, ONE PASS THROUGH VALD-FILE.
003500*
003600*   CHANGE LOG
003700*   ----------
003800*   02/02/13  TGD  ORIGINAL PROGRAM - SPLIT OUT OF THE OLD
003900*                  COMBINED EDIT/UPDATE STEP SO TICKETING COULD
004000*                  BE RERUN ON ITS OWN  RQ5550
004100*   06/11/14  TGD  ADDED THE ALERT-FILE FOR URGENT PROVIDERS -
004200*                  THE HELP DESK WAS MISSING THEM IN THE TICKET
004300*                  QUEUE UNTIL THE NEXT SHIFT  RQ5811
004400*   09/30/98  MM   Y2K SWEEP - WS-DATE IS STORED 2-DIGIT YEAR
004500*                  PER SHOP STANDARD, DISPLAY-ONLY, NO CHANGE
004600*                  REQUIRED FOR CENTURY ROLLOVER
004700*   03/14/13  TD   FIELDS-AUTO-UPDATED WAS TAKING THE WHOLE
004800*                  DEDUPED DISCREPANCY COUNT - AUDIT WANTED ONLY
004900*                  THE HIGH-CONFIDENCE ONES (>= 85) COUNTED AS AN
005000*                  ACTUAL FIELD UPDATE.  PRVEDIT NOW CARRIES THAT
005100*                  BREAKOUT IN VALD-HIGH-CONF-COUNT  RQ5601
005200*   03/21/13  TD   ADDED RES-SPECIALTY/VALD-SPECIALTY SO PRVRPT'S
005300*                  DETAIL LINE CAN SHOW SPECIALTY - WAS DROPPING
005400*                  OUT OF THE PIPELINE BEFORE REACHING THE REPORT
005500*                  RQ5615
005600******************************************************************
005700
005800         INPUT FILE              -   VALD-FILE
005900
006000         OUTPUT FILE PRODUCED    -   RESULT-FILE
006100
006200         OUTPUT FILE PRODUCED    -   TICKET-FILE
006300
006400         OUTPUT FILE PRODUCED    -   ALERT-FILE
006500
006600         DUMP FILE               -   SYSOUT
006700
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT VALD-FILE
008300     ASSIGN TO UT-S-VALDFILE
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS VALDFILE-STATUS.
008600
008700     SELECT RESULT-FILE
008800     ASSIGN TO UT-S-RESLFILE
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS RESLFILE-STATUS.
009100
009200     SELECT TICKET-FILE
009300     ASSIGN TO UT-S-TKTFILE
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS TKTFILE-STATUS.
009600
009700     SELECT ALERT-FILE
009800     ASSIGN TO UT-S-ALRTFILE
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS ALRTFILE-STATUS.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400*    SYSOUT IS THE ABEND DUMP ONLY - ALL NORMAL-RUN DISPLAYS GO   081013TD
010500*    OUT VIA THE CONSOLE, NOT THROUGH THIS FD.                    081013TD
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC                     PIC X(130).
011300
011400*    VALD-FILE IS PRVEDIT'S OUTPUT - THE SCORED PROVIDER AND THE  081013TD
011500*    DISPOSITION-RULE INPUTS THIS PROGRAM READS.                  081013TD
011600 FD  VALD-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 105 CHARACTERS                               031413TD
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS VALD-FD-REC.
012200 01  VALD-FD-REC                    PIC X(105).                   031413TD
012300
012400*    RESULT-FILE IS THIS PROGRAM'S OWN OUTPUT - ONE RECORD PER    081013TD
012500*    VALD-IN-REC, CARRYING THE DISPOSITION THIS RUN ASSIGNED.     081013TD
012600 FD  RESULT-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 91 CHARACTERS                                081013TD
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS RESULT-FD-REC.
013200 01  RESULT-FD-REC                  PIC X(91).                    081013TD
013300
013400*    TICKET-FILE HOLDS ONLY THE PROVIDERS ROUTED TO MANUAL REVIEW 081013TD
013500*    SEE 310/320 FOR THE PRIORITY SPLIT.                          081013TD
013600 FD  TICKET-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 28 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS TICKET-FD-REC.
014200 01  TICKET-FD-REC                  PIC X(28).
014300
014400*    ALERT-FILE IS THE URGENT-QUEUE FEED ADDED UNDER RQ6102 - SEE 081013TD
014500*    THE CHANGE LOG - SEPARATE FROM TICKET-FILE SO THE URGENT     081013TD
014600*    QUEUE CAN BE WORKED WITHOUT WADING THROUGH ROUTINE TICKETS.  081013TD
014700 FD  ALERT-FILE                                                   061114TD
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 80 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS ALERT-FD-REC.
015300 01  ALERT-FD-REC                   PIC X(80).
015400
015500 WORKING-STORAGE SECTION.
015600
015700*    ONLY VALDFILE CARRIES ITS OWN EOF CONDITION - THAT IS THE    081013TD
015800*    ONE FILE THIS PROGRAM READS IN A LOOP.                       081013TD
015900 01  FILE-STATUS-CODES.
016000     05  VALDFILE-STATUS             PIC X(02).
016100         88  VALDFILE-EOF                 VALUE "10".
016200     05  RESLFILE-STATUS             PIC X(02).
016300     05  TKTFILE-STATUS              PIC X(02).
016400     05  ALRTFILE-STATUS             PIC X(02).
016500 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES.
016600     05  FILLER                      PIC X(08).
016700
016800*    HOLDS THE PRIORITY LETTER BETWEEN THE EVALUATE THAT SETS IT  081013TD
016900*    AND THE WRITE THAT USES IT IN 300-ASSIGN-DISPOSITION.        081013TD
017000 01  WS-TICKET-WORK.
017100     05  WS-TKT-PRIORITY-HOLD        PIC X(01).
017200 01  WS-TICKET-WORK-R REDEFINES WS-TICKET-WORK.
017300     05  FILLER                      PIC X(01).
017400
017500*    WS-AUTO-UPDATE-SW AND WS-URGENT-SW ARE SET TOGETHER, NEVER   081013TD
017600*    BOTH ON - SEE THE DISPOSITION LOGIC AT 300.                  081013TD
017700 01  FLAGS-AND-SWITCHES.
017800     05  MORE-VALD-SW                PIC X(01) VALUE "Y".
017900         88  NO-MORE-VALD                 VALUE "N".
018000     05  WS-AUTO-UPDATE-SW            PIC X(01).
018100         88  WS-IS-AUTO-UPDATE            VALUE "Y".
018200     05  WS-URGENT-SW                 PIC X(01).
018300         88  WS-IS-URGENT                 VALUE "Y".
018400
018500*    FEEDS THE END-OF-JOB DISPLAY IN 998-FINISH-JOB - NONE OF     081013TD
018600*    THESE ARE WRITTEN ANYWHERE ELSE, PRVRPT GETS ITS OWN COUNTS  081013TD
018700*    FROM RESULT-FILE AND CNTL-FILE DIRECTLY.                     081013TD
018800 01  COUNTERS-AND-ACCUMULATORS.
018900     05  VALD-RECS-READ              PIC 9(07) COMP.
019000     05  AUTO-UPDATE-COUNT           PIC 9(07) COMP.
019100     05  URGENT-TICKET-COUNT         PIC 9(07) COMP.
019200     05  REVIEW-TICKET-COUNT         PIC 9(07) COMP.
019300     05  FIELDS-AUTO-UPDATED         PIC 9(09) COMP.
019400     05  WS-NEXT-TICKET-NBR          PIC 9(06) COMP.
019500
019600****** THE SAME VALD-CONFIDENCE THRESHOLDS CLCLCONF USES, RE-
019700****** APPLIED HERE SINCE STATUS IS A PURE FUNCTION OF
019800****** CONFIDENCE AND VALD-OUT-REC DOES NOT CARRY IT SEPARATELY.
019900 01  WS-STATUS-CALC.
020000     05  WS-SC-STATUS                PIC X(01).
020100         88  WS-SC-VALIDATED              VALUE "V".
020200         88  WS-SC-NEEDS-REVIEW           VALUE "R".
020300         88  WS-SC-URGENT                 VALUE "U".
020400 01  WS-STATUS-CALC-R REDEFINES WS-STATUS-CALC.
020500     05  FILLER                      PIC X(01).
020600
020700 COPY VALDREC.
020800 COPY RESLREC.
020900 COPY TKTREC.
021000 COPY ALERTREC.
021100 COPY ABENDREC.
021200
021300 01  WS-DATE-AREA.
021400     05  WS-DATE                     PIC 9(06).                   093098MM
021500 01  WS-DATE-AREA-R REDEFINES WS-DATE-AREA.
021600     05  WS-DATE-YY                  PIC 9(02).
021700     05  WS-DATE-MM                  PIC 9(02).
021800     05  WS-DATE-DD                  PIC 9(02).
021900
022000 77  ONE-VAL                         PIC 9(01) VALUE 1.
022100 77  ZERO-VAL                        PIC 9(01) VALUE 0.
022200
022300 PROCEDURE DIVISION.
022400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022500     PERFORM 100-MAINLINE THRU 100-EXIT
022600             UNTIL NO-MORE-VALD.
022700     PERFORM 999-CLEANUP THRU 999-EXIT.
022800     MOVE +0 TO RETURN-CODE.
022900     GOBACK.
023000
023100******************************************************************032113TD
023200* 000-HOUSEKEEPING - INITIALIZATION                               032113TD
023300*                                                                 032113TD
023400* OPENS VALD-FILE, RESULT-FILE AND THE TWO TICKET FILES, AND      032113TD
023500* PRIMES THE MAIN READ LOOP WITH A FIRST READ OF VALD-FILE.       032113TD
023600******************************************************************032113TD
023700 000-HOUSEKEEPING.
023800     DISPLAY "******** BEGIN JOB PRVDISP ********".
023900     ACCEPT WS-DATE FROM DATE.
024000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024100     MOVE 0 TO WS-NEXT-TICKET-NBR.
024200     OPEN INPUT VALD-FILE.
024300     OPEN OUTPUT RESULT-FILE, TICKET-FILE, ALERT-FILE, SYSOUT.
024400     PERFORM 900-READ-VALD THRU 900-EXIT.
024500 000-EXIT.
024600     EXIT.
024700
024800******************************************************************032113TD
024900* 100-MAINLINE - DRIVER LOOP                                      032113TD
025000*                                                                 032113TD
025100* ONE PASS PER SCORED-PROVIDER RECORD ON VALD-FILE - APPLY THE    032113TD
025200* DISPOSITION RULE, WRITE THE RESULT RECORD FOR PRVRPT, THEN      032113TD
025300* READ THE NEXT VALD-OUT-REC.                                     032113TD
025400******************************************************************032113TD
025500 100-MAINLINE.
025600     ADD 1 TO VALD-RECS-READ.
025700     PERFORM 200-APPLY-DISPOSITION THRU 200-EXIT.
025800     PERFORM 900-READ-VALD THRU 900-EXIT.
025900 100-EXIT.
026000     EXIT.
026100
026200******************************************************************032113TD
026300* 200-APPLY-DISPOSITION - DISPOSITION RULE                        032113TD
026400*                                                                 032113TD
026500* MAPS THE CONFIDENCE/DISCREPANCY PICTURE PRVEDIT COMPUTED ONTO   032113TD
026600* ONE OF VALIDATED/NEEDS-REVIEW/URGENT AND A CORRESPONDING        032113TD
026700* AUTO-UPDATE/TICKET/URGENT-TICKET ACTION - SEE SPEC BUSINESS     032113TD
026800* RULES FOR THE EXACT THRESHOLDS.                                 032113TD
026900******************************************************************032113TD
027000 200-APPLY-DISPOSITION.
027100     PERFORM 210-SET-STATUS THRU 210-EXIT.
027200     MOVE "N" TO WS-AUTO-UPDATE-SW.
027300     MOVE "N" TO WS-URGENT-SW.
027310*    RES-FIELDS-UPDATED DEFAULTS TO ZERO FOR THIS PROVIDER -      081013TD
027320*    ONLY SET WHEN 300-DO-AUTO-UPDATE ACTUALLY FIRES BELOW.       081013TD
027330*    RESULT-OUT-REC IS NOT RE-INITIALIZED BETWEEN PROVIDERS SO    081013TD
027340*    THE LAST ONE'S VALUE WOULD OTHERWISE LEAK FORWARD.           081013TD
027350     MOVE ZERO TO RES-FIELDS-UPDATED.
027400
027500*    80 IS THE SAME AUTO-UPDATE FLOOR CLCLCONF PUBLISHES - IF PRVE032113TD
027600*    EVER CHANGES THE WEIGHT TABLE THIS NUMBER HAS TO MOVE WITH IT032113TD
027700*    THERE IS NO SHARED CONSTANT BETWEEN THE TWO PROGRAMS.        032113TD
027800     IF VALD-CONFIDENCE >= 80
027900*    VALD-HIGH-COUNT IS THE RAW COUNT BEFORE DEDUPE - A PROVIDER W032113TD
028000*    EVEN ONE UNRESOLVED HIGH-PRIORITY MISMATCH NEVER AUTO-UPDATES032113TD
028100*    REGARDLESS OF HOW HIGH THE OVERALL CONFIDENCE CAME OUT.      032113TD
028200        AND VALD-HIGH-COUNT = 0
028300        AND (VALD-DISC-COUNT = 0 OR VALD-MIN-DISC-CONF >= 75)
028400         MOVE "Y" TO WS-AUTO-UPDATE-SW.
028500
028600*    ONLY REACHED WHEN RULE 1 DID NOT FIRE - RULE 2 IS TESTED NEXT032113TD
028700*    AND ONLY FOR THE PROVIDERS RULE 1 REJECTED.                  032113TD
028800     IF NOT WS-IS-AUTO-UPDATE
028900*    VALD-HAS-CRITICAL-TYPE IS SET BY PRVEDIT WHEN A LI/NP/ST     032113TD
029000*    DISCREPANCY SURVIVED DEDUPE - THOSE THREE TYPES ARE TREATED A032113TD
029100*    COMPLIANCE-SENSITIVE REGARDLESS OF THE CONFIDENCE SCORE.     032113TD
029200         IF VALD-CONFIDENCE < 60
029300            OR VALD-HAS-CRITICAL-TYPE
029400            OR VALD-HIGH-COUNT >= 2
029500             MOVE "Y" TO WS-URGENT-SW
029600         END-IF.
029700
029800*    ORDER MATTERS HERE - AUTO-UPDATE IS CHECKED BEFORE URGENT SO 032113TD
029900*    PROVIDER CANNOT SOMEHOW QUALIFY FOR BOTH.                    032113TD
030000     EVALUATE TRUE
030100         WHEN WS-IS-AUTO-UPDATE
030200             PERFORM 300-DO-AUTO-UPDATE THRU 300-EXIT
030300         WHEN WS-IS-URGENT
030400             PERFORM 400-OPEN-URGENT-TICKET THRU 400-EXIT
030500         WHEN OTHER
030600             PERFORM 500-OPEN-REVIEW-TICKET THRU 500-EXIT
030700     END-EVALUATE.
030800
030900     PERFORM 700-WRITE-RESULT-REC THRU 700-EXIT.
031000 200-EXIT.
031100     EXIT.
031200
031300******************************************************************032113TD
031400* 210-SET-STATUS - SET RES-STATUS FROM THE DISPOSITION JUST DECIDE032113TD
031500*                                                                 032113TD
031600* SPLIT OUT OF 200 SO THE STATUS-SETTING LOGIC IS NOT BURIED      032113TD
031700* INSIDE THE EVALUATE.                                            032113TD
031800******************************************************************032113TD
031900 210-SET-STATUS.
032000     IF VALD-CONFIDENCE >= 80
032100         MOVE "V" TO WS-SC-STATUS
032200     ELSE
032300         IF VALD-CONFIDENCE >= 60
032400             MOVE "R" TO WS-SC-STATUS
032500         ELSE
032600             MOVE "U" TO WS-SC-STATUS
032700         END-IF
032800     END-IF.
032900 210-EXIT.
033000     EXIT.
033100
033200******************************************************************032113TD
033300* 300-DO-AUTO-UPDATE - AUTO-UPDATE PATH                           032113TD
033400*                                                                 032113TD
033500* HIGH ENOUGH CONFIDENCE, NO CRITICAL DISCREPANCY - NO TICKET     032113TD
033600* NEEDED, JUST MARK THE DISPOSITION AND MOVE ON.                  032113TD
033700******************************************************************032113TD
033800 300-DO-AUTO-UPDATE.
033900     ADD 1 TO AUTO-UPDATE-COUNT.
034000*    RQ5601 - AUDIT ONLY WANTS THE >= 85 CONFIDENCE DISCREPANCIES 032113TD
034100*    COUNTED AS A REAL FIELD UPDATE, SO FIELDS-AUTO-UPDATED PULLS 032113TD
034200*    FROM VALD-HIGH-CONF-COUNT RATHER THAN THE FULL DISC COUNT.   032113TD
034300     ADD VALD-HIGH-CONF-COUNT TO FIELDS-AUTO-UPDATED.             031413TD
034310*    RQ5690 - FIELDS-AUTO-UPDATED ABOVE ONLY EVER TOTALLED IN     081013TD
034320*    WORKING-STORAGE AND NEVER REACHED A FILE OR THE REPORT -     081013TD
034330*    RES-FIELDS-UPDATED BELOW CARRIES THIS PROVIDER'S SHARE OF    081013TD
034340*    THAT COUNT OUT THROUGH RESULT-FILE SO PRVRPT CAN PRINT THE   081013TD
034350*    RUN TOTAL IN THE CONTROL-TOTALS SECTION.                     081013TD
034360     MOVE VALD-HIGH-CONF-COUNT TO RES-FIELDS-UPDATED.             081013TD
034400     MOVE "A" TO RES-DISP.
034500 300-EXIT.
034600     EXIT.
034700
034800******************************************************************032113TD
034900* 400-OPEN-URGENT-TICKET - URGENT-TICKET PATH                     032113TD
035000*                                                                 032113TD
035100* CRITICAL DISCREPANCY TYPE OR CONFIDENCE BELOW THE URGENT        032113TD
035200* FLOOR - WRITES AN ALERT RECORD IN ADDITION TO THE NORMAL        032113TD
035300* TICKET.                                                         032113TD
035400******************************************************************032113TD
035500 400-OPEN-URGENT-TICKET.
035600     ADD 1 TO URGENT-TICKET-COUNT.
035700*    "H" FOR HIGH - THE SAME ONE-CHAR PRIORITY CODE TKTREC DEFINES032113TD
035800*    HELD HERE SO 600-WRITE-TICKET CAN STAY GENERIC TO BOTH PATHS.032113TD
035900     MOVE "H" TO WS-TKT-PRIORITY-HOLD.
036000     PERFORM 600-WRITE-TICKET THRU 600-EXIT.
036100     PERFORM 450-WRITE-ALERT THRU 450-EXIT.
036200     MOVE "G" TO RES-DISP.
036300 400-EXIT.
036400     EXIT.
036500
036600******************************************************************032113TD
036700* 450-WRITE-ALERT - WRITE THE URGENT ALERT RECORD                 032113TD
036800*                                                                 032113TD
036900* ALERT-FILE IS A SEPARATE FEED PICKED UP BY THE NIGHTLY PAGER    032113TD
037000* JOB - NOT PART OF THIS SPEC'S FILE SET BUT KEPT FOR SHOP        032113TD
037100* CONTINUITY.                                                     032113TD
037200******************************************************************032113TD
037300 450-WRITE-ALERT.
037400     MOVE VALD-PROV-ID     TO ALERT-PROV-ID.
037500*    THE ALERT LINE CARRIES CONFIDENCE SO THE HELP DESK CAN SEE AT032113TD
037600*    GLANCE HOW FAR BELOW THE URGENT FLOOR THE PROVIDER FELL.     032113TD
037700     MOVE VALD-CONFIDENCE  TO ALERT-CONFIDENCE.
037800     STRING "URGENT REVIEW - " DELIMITED BY SIZE
037900            VALD-NAME          DELIMITED BY SIZE
038000            INTO ALERT-MESSAGE.
038100     WRITE ALERT-FD-REC FROM ALERT-OUT-REC.
038200 450-EXIT.
038300     EXIT.
038400
038500******************************************************************032113TD
038600* 500-OPEN-REVIEW-TICKET - NEEDS-REVIEW PATH                      032113TD
038700*                                                                 032113TD
038800* MID-RANGE CONFIDENCE OR A NON-CRITICAL DISCREPANCY - WRITES A   032113TD
038900* NORMAL TICKET, NO ALERT.                                        032113TD
039000******************************************************************032113TD
039100 500-OPEN-REVIEW-TICKET.
039200     ADD 1 TO REVIEW-TICKET-COUNT.
039300*    "M" FOR MEDIUM - NEEDS-REVIEW TICKETS NEVER GET PRIORITY "H",032113TD
039400*    THAT CODE IS RESERVED FOR THE URGENT PATH.                   032113TD
039500     MOVE "M" TO WS-TKT-PRIORITY-HOLD.
039600     PERFORM 600-WRITE-TICKET THRU 600-EXIT.
039700     MOVE "T" TO RES-DISP.
039800 500-EXIT.
039900     EXIT.
040000
040100******************************************************************032113TD
040200* 600-WRITE-TICKET - WRITE THE TICKET RECORD                      032113TD
040300*                                                                 032113TD
040400* SHARED BY BOTH 400 AND 500 - THE ONLY DIFFERENCE BETWEEN        032113TD
040500* URGENT AND NORMAL TICKETS IS WHETHER 450-WRITE-ALERT ALSO       032113TD
040600* FIRES.                                                          032113TD
040700******************************************************************032113TD
040800 600-WRITE-TICKET.
040900     ADD 1 TO WS-NEXT-TICKET-NBR.
041000     MOVE WS-NEXT-TICKET-NBR TO TKT-ID.
041100     MOVE VALD-PROV-ID        TO TKT-PROV-ID.
041200     MOVE WS-TKT-PRIORITY-HOLD TO TKT-PRIORITY.
041300     MOVE "OPEN"              TO TKT-STATUS.
041400*    SURVIVING DISCREPANCY COUNT RIDES ON THE TICKET SO THE REVIEW032113TD
041500*    KNOWS HOW MUCH WORK IS WAITING BEFORE THEY EVEN OPEN THE CASE032113TD
041600     MOVE VALD-DISC-COUNT     TO TKT-DISC-COUNT.
041700     WRITE TICKET-FD-REC FROM TICKET-OUT-REC.
041800 600-EXIT.
041900     EXIT.
042000
042100******************************************************************032113TD
042200* 700-WRITE-RESULT-REC - BUILD AND WRITE RESULT-OUT-REC FOR PRVRPT032113TD
042300*                                                                 032113TD
042400* CARRIES VALD-SPECIALTY FORWARD TO RES-SPECIALTY (RQ5615) SO     032113TD
042500* THE DETAIL LINE ON THE REPORT HAS SOMETHING TO PRINT.           032113TD
042600******************************************************************032113TD
042700 700-WRITE-RESULT-REC.
042800     MOVE VALD-PROV-ID       TO RES-PROV-ID.
042900     MOVE VALD-NPI           TO RES-NPI.
043000     MOVE VALD-NAME          TO RES-NAME.
043100     MOVE VALD-SPECIALTY     TO RES-SPECIALTY.                    031413TD
043200     MOVE VALD-CONFIDENCE    TO RES-CONFIDENCE.
043300     MOVE WS-SC-STATUS       TO RES-STATUS.
043400     MOVE VALD-DISC-COUNT    TO RES-DISC-COUNT.
043500     WRITE RESULT-FD-REC FROM RESULT-OUT-REC.
043600 700-EXIT.
043700     EXIT.
043800
043900******************************************************************032113TD
044000* 850-CLOSE-FILES - CLOSE ALL FILES AT END OF RUN                 032113TD
044100******************************************************************032113TD
044200 850-CLOSE-FILES.
044300     CLOSE VALD-FILE, RESULT-FILE, TICKET-FILE, ALERT-FILE,
044400           SYSOUT.
044500 850-EXIT.
044600     EXIT.
044700
044800******************************************************************032113TD
044900* 900-READ-VALD - READ THE NEXT VALD-FD-REC                       032113TD
045000******************************************************************032113TD
045100 900-READ-VALD.
045200     READ VALD-FILE INTO VALD-OUT-REC
045300         AT END MOVE "N" TO MORE-VALD-SW
045400         GO TO 900-EXIT
045500     END-READ.
045600 900-EXIT.
045700     EXIT.
045800
045900******************************************************************032113TD
046000* 999-CLEANUP - END OF RUN                                        032113TD
046100*                                                                 032113TD
046200* CLOSES FILES AND DISPLAYS RUN COUNTS TO SYSOUT.                 032113TD
046300******************************************************************032113TD
046400 999-CLEANUP.
046500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046600     DISPLAY "** VALD RECORDS READ **".
046700     DISPLAY VALD-RECS-READ.
046800     DISPLAY "** AUTO-UPDATE COUNT **".
046900     DISPLAY AUTO-UPDATE-COUNT.
047000     DISPLAY "** URGENT TICKETS OPENED **".
047100     DISPLAY URGENT-TICKET-COUNT.
047200     DISPLAY "** NEEDS-REVIEW TICKETS OPENED **".
047300     DISPLAY REVIEW-TICKET-COUNT.
047400     DISPLAY "******** NORMAL END OF JOB PRVDISP ********".
047500 999-EXIT.
047600     EXIT.
047700
047800******************************************************************032113TD
047900* 1000-ABEND-RTN - FILE-STATUS ABEND HANDLER                      032113TD
048000*                                                                 032113TD
048100* SAME PATTERN AS PRVEDIT - DISPLAY THE BAD STATUS CODE AND       032113TD
048200* ABEND.                                                          032113TD
048300******************************************************************032113TD
048400 1000-ABEND-RTN.
048500     WRITE SYSOUT-REC FROM ABEND-REC.
048600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048700     DISPLAY "*** ABNORMAL END OF JOB - PRVDISP ***" UPON CONSOLE.
048800*    FORCED ZERO-DIVIDE ABEND - SAME SHOP IDIOM PRVEDIT USES TO BL032113TD
048900*    THE STEP RATHER THAN LET A FILE-STATUS ERROR RUN SILENT.     032113TD
049000     DIVIDE ZERO-VAL INTO ONE-VAL.
