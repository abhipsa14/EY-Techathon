000100******************************************************************
000200* ALERTREC  -  URGENT-PROVIDER ALERT LINE LAYOUT
000300* USED BY:  PRVDISP (WRITES, URGENT DISPOSITIONS ONLY)
000400* ONE LINE PER URGENT PROVIDER - NOT A KEYED FILE, JUST A SHORT
000500* TEXT NOTICE THE OPERATOR'S SHIFT REPORT PICKS UP.
000600*     02/02/13  TGD  ORIGINAL COPYBOOK WHEN TICKETING WAS BUILT
000700******************************************************************
000800 01  ALERT-OUT-REC.
000900     05  ALERT-PROV-ID               PIC X(08).
001000     05  FILLER                      PIC X(01).
001100     05  ALERT-CONFIDENCE            PIC 9(03)V9.
001200     05  FILLER                      PIC X(01).
001300     05  ALERT-MESSAGE               PIC X(66).
