000100******************************************************************
000200* PROVREC  -  PROVIDER DIRECTORY MASTER RECORD LAYOUT
000300* USED BY:  PRVEDIT
000400* ONE RECORD PER PROVIDER IN THE DIRECTORY EXTRACT.  FEEDS THE
000500* MULTI-SOURCE VALIDATION RUN AGAINST SOURCE-FILE (SRCEREC).
000600*     11/02/09  JS   ORIGINAL COPYBOOK FOR PROV-DIRECTORY PROJ
000700*     03/15/11  TGD  ADDED PROV-WEBSITE AFTER PAYER WEB-INTAKE
000800*                    TOOL STARTED CARRYING PRACTICE URLS  RQ4410
000900******************************************************************
001000 01  PROVIDER-REC.
001100     05  PROV-ID                     PIC X(08).
001200     05  PROV-NPI                    PIC X(10).
001300     05  PROV-FIRST-NAME             PIC X(15).
001400     05  PROV-LAST-NAME              PIC X(20).
001500     05  PROV-CREDENTIAL             PIC X(05).
001600     05  PROV-SPECIALTY              PIC X(25).
001700     05  PROV-PRACTICE               PIC X(30).
001800     05  PROV-STREET                 PIC X(25).
001900     05  PROV-CITY                   PIC X(15).
002000     05  PROV-STATE                  PIC X(02).
002100     05  PROV-ZIP                    PIC X(05).
002200     05  PROV-PHONE                  PIC X(10).
002300     05  PROV-WEBSITE                PIC X(30).
002400     05  PROV-LIC-NO                 PIC X(10).
002500     05  PROV-LIC-STATUS              PIC X(01).
002600         88  LIC-ACTIVE                  VALUE "A".
002700         88  LIC-EXPIRED                 VALUE "E".
002800         88  LIC-SUSPENDED               VALUE "S".
002900         88  LIC-INACTIVE                VALUE "I".
003000         88  LIC-VALID-STATUS
003100                 VALUES ARE "A", "E", "S", "I".
003200     05  FILLER                      PIC X(10).
