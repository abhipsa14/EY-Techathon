000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRVRPT.
000300 AUTHOR. TERRY DAHL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/05/86.
000600 DATE-COMPILED. 11/05/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRINTS THE PROVIDER-DIRECTORY VALIDATION
001300*          RUN SUMMARY - CONTROL TOTALS, AVERAGE CONFIDENCE AND
001400*          DISTRIBUTION, DISCREPANCY BREAKDOWN BY TYPE AND
001500*          PRIORITY, PER-SOURCE RELIABILITY, AND A PROVIDER
001600*          DETAIL LISTING.  THERE ARE NO CONTROL BREAKS OTHER
001700*          THAN THE FINAL TOTALS - THE RUN IS ONE BATCH, NOT
001800*          GROUPED BY ANYTHING.
001900*
002000*          THE TOTALS SECTIONS HAVE TO PRINT BEFORE THE DETAIL
002100*          SECTION, BUT THIS SHOP'S QSAM FILES CANNOT BE REWOUND,
002200*          SO RESULT-FILE IS READ TWICE - ONCE TO ACCUMULATE THE
002300*          CONFIDENCE DISTRIBUTION AND DISPOSITION COUNTS, THEN
002400*          CLOSED AND REOPENED FOR THE DETAIL LISTING.  DISC-FILE
002500*          AND CNTL-FILE ARE EACH ONLY NEEDED ONCE.
002600*
002700*   CHANGE LOG
002800*   ----------
002900*   02/02/13  TGD  ORIGINAL PROGRAM - SPLIT OUT OF THE OLD
003000*                  COMBINED EDIT/UPDATE/REPORT STEP  RQ5550
003100*   09/30/98  MM   Y2K SWEEP - WS-DATE IS STORED 2-DIGIT YEAR
003200*                  PER SHOP STANDARD, DISPLAY-ONLY, NO CHANGE
003300*                  REQUIRED FOR CENTURY ROLLOVER
003400*   03/14/13  TD   DISCREPANCY BREAKDOWN WAS PRINTING IN THE
003500*                  FIXED TABLE-LOAD ORDER - AUDIT WANTED THE
003600*                  BIGGEST PROBLEM TYPE ON TOP.  ADDED A SORT OF
003700*                  WS-TY-ENTRY BY COUNT BEFORE THE PRINT LOOP
003800*                  RQ5601
003900*   03/21/13  TD   DETAIL LINE WAS MISSING SPECIALTY - ADDED
004000*                  DET-SPECIALTY-O TO WS-DETAIL-LINE/WS-COLM-HDR-
004100*                  REC AND MOVE IT FROM RES-SPECIALTY IN 710-
004200*                  PRINT-DETAIL  RQ5615
004300******************************************************************
004400
004500         INPUT FILE              -   RESULT-FILE  (READ TWICE)
004600
004700         INPUT FILE              -   DISC-FILE
004800
004900         INPUT FILE              -   CNTL-FILE
005000
005100         OUTPUT FILE PRODUCED    -   REPORT-FILE
005200
005300         DUMP FILE               -   SYSOUT
005400
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS NEXT-PAGE.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT RESULT-FILE
007000     ASSIGN TO UT-S-RESLFILE
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS RESLFILE-STATUS.
007300
007400     SELECT DISC-FILE
007500     ASSIGN TO UT-S-DISCFILE
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS DISCFILE-STATUS.
007800
007900     SELECT CNTL-FILE
008000     ASSIGN TO UT-S-CNTLFILE
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS CNTLFILE-STATUS.
008300
008400     SELECT REPORT-FILE
008500     ASSIGN TO UT-S-PRVRPT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS RPTFILE-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100*    SYSOUT IS THE ABEND DUMP FILE ONLY - NORMAL REPORT OUTPUT    081013TD
009200*    GOES TO REPORT-FILE BELOW, NOT HERE.                         081013TD
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC                     PIC X(130).
010000
010100*    RESULT-FILE IS READ TWICE PER THE REMARKS BANNER - ONCE FOR  081013TD
010200*    TOTALS, ONCE (REOPENED AT 650) FOR THE DETAIL LISTING.       081013TD
010300 FD  RESULT-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 91 CHARACTERS                                081013TD
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS RESULT-FD-REC.
010900 01  RESULT-FD-REC                  PIC X(91).                    081013TD
011000
011100*    DISC-FILE FEEDS ONLY THE BREAKDOWN-BY-TYPE AND BY-PRIORITY   081013TD
011200*    SECTIONS - READ ONCE, NEVER REOPENED.                        081013TD
011300 FD  DISC-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 81 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS DISC-FD-REC.
011900 01  DISC-FD-REC                    PIC X(81).
012000
012100*    CNTL-FILE IS THE ONE-RECORD RUN-CONTROL FILE PRVEDIT WRITES -081013TD
012200*    SUPPLIES THE READ/ERROR/SOURCE-STAT COUNTS FOR 450 AND 600.  081013TD
012300 FD  CNTL-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 124 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS CNTL-FD-REC.
012900 01  CNTL-FD-REC                    PIC X(124).
013000
013100*    REPORT-FILE IS THE PRINTED OUTPUT - 132 BYTES TO LEAVE ROOM  081013TD
013200*    FOR THE CARRIAGE-CONTROL BYTE THIS SHOP'S PRINT UTILITY ADDS.081013TD
013300 FD  REPORT-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 132 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS RPT-REC.
013900 01  RPT-REC                        PIC X(132).
014000
014100 WORKING-STORAGE SECTION.
014200
014300*    ONE TWO-BYTE STATUS PER FILE - ONLY RESLFILE AND DISCFILE    081013TD
014400*    HAVE THEIR OWN EOF CONDITION SINCE THOSE ARE THE TWO READ    081013TD
014500*    IN A PERFORM-UNTIL LOOP.                                     081013TD
014600 01  FILE-STATUS-CODES.
014700     05  RESLFILE-STATUS             PIC X(02).
014800         88  RESLFILE-EOF                 VALUE "10".
014900     05  DISCFILE-STATUS             PIC X(02).
015000         88  DISCFILE-EOF                 VALUE "10".
015100     05  CNTLFILE-STATUS             PIC X(02).
015200     05  RPTFILE-STATUS              PIC X(02).
015300 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES.
015400     05  FILLER                      PIC X(08).
015500
015600*    THE TWO EOF SWITCHES DRIVE THE 200/300 ACCUMULATION LOOPS -  081013TD
015700*    THE DETAIL PASS AT 710 REUSES MORE-RESULT-SW AFTER 650 RESETS081013TD
015800*    IT BACK TO Y.                                                081013TD
015900 01  FLAGS-AND-SWITCHES.
016000     05  MORE-RESULT-SW              PIC X(01) VALUE "Y".
016100         88  NO-MORE-RESULT               VALUE "N".
016200     05  MORE-DISC-SW                 PIC X(01) VALUE "Y".
016300         88  NO-MORE-DISC                  VALUE "N".
016400
016500*    RUN-WIDE TOTALS BUILT ACROSS BOTH PASSES OF RESULT-FILE PLUS 081013TD
016600*    THE SINGLE PASS OF DISC-FILE - NONE OF THESE RESET BETWEEN   081013TD
016700*    THE TWO RESULT-FILE PASSES, THEY ACCUMULATE ONCE AND PRINT   081013TD
016800*    ONCE.                                                        081013TD
016900 01  COUNTERS-AND-ACCUMULATORS.
017000     05  WS-RESULT-COUNT             PIC 9(07) COMP.
017100     05  WS-CONF-SUM                 PIC 9(09)V9 COMP-3.
017200     05  WS-AVG-CONF                 PIC 9(03)V9.
017300     05  WS-DIST-VALIDATED           PIC 9(07) COMP.
017400     05  WS-DIST-REVIEW              PIC 9(07) COMP.
017500     05  WS-DIST-URGENT              PIC 9(07) COMP.
017600     05  WS-DISP-AUTO                PIC 9(07) COMP.
017700     05  WS-DISP-TICKET              PIC 9(07) COMP.
017800     05  WS-DISP-URGENT              PIC 9(07) COMP.
017810*    COUNT OF DISCREPANCY FIELDS AUTO-UPDATED, NOT PROVIDERS -    081013TD
017820*    PULLED IN FROM RES-FIELDS-UPDATED ON EVERY RESULT-FD-REC.    081013TD
017830     05  WS-FIELDS-AUTO-UPDATED      PIC 9(09) COMP.
017900     05  WS-DISC-TOTAL               PIC 9(07) COMP.
018000     05  WS-LINES                    PIC 9(02) COMP VALUE 99.
018100     05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
018200
018300****** DISCREPANCY COUNTS BY TYPE - DISPLAY ORDER ON THE REPORT.
018400 01  WS-TYPE-STATS.
018500     05  WS-TY-ENTRY OCCURS 8 TIMES INDEXED BY TY-IDX.
018600         10  WS-TY-CODE              PIC X(02).
018700         10  WS-TY-DESC              PIC X(20).
018800         10  WS-TY-COUNT             PIC 9(05) COMP.
018900 01  WS-TYPE-STATS-R REDEFINES WS-TYPE-STATS.
019000     05  WS-TY-FLAT OCCURS 8 TIMES.
019100         10  FILLER                  PIC X(27).
019200
019300****** SORT WORK FOR 555 - PUTS THE HIGHEST-COUNT DISCREPANCY
019400****** TYPE AT THE TOP OF THE BREAKDOWN, RQ5601.
019500 01  WS-TY-SORT-WORK.
019600     05  WS-TY-SUB                   PIC 9(02) COMP.
019700     05  WS-TY-SUB2                  PIC 9(02) COMP.
019800     05  WS-TY-SWAP-HOLD             PIC X(27).
019900 01  WS-TY-SORT-WORK-R REDEFINES WS-TY-SORT-WORK.
020000     05  FILLER                      PIC X(31).
020100
020200****** DISCREPANCY COUNTS BY PRIORITY.
020300 01  WS-PRI-STATS.
020400     05  WS-PR-ENTRY OCCURS 3 TIMES INDEXED BY PR-IDX.
020500         10  WS-PR-CODE              PIC X(01).
020600         10  WS-PR-DESC              PIC X(06).
020700         10  WS-PR-COUNT             PIC 9(05) COMP.
020800 01  WS-PRI-STATS-R REDEFINES WS-PRI-STATS.
020900     05  WS-PR-FLAT OCCURS 3 TIMES.
021000         10  FILLER                  PIC X(12).
021100
021200*    RUN DATE FOR THE PAGE HEADING ONLY - NOT USED FOR ANY AGE OR 081013TD
021300*    FRESHNESS CALCULATION IN THIS PROGRAM.                       081013TD
021400 01  WS-DATE-AREA.
021500     05  WS-DATE                     PIC 9(06).                   093098MM
021600 01  WS-DATE-AREA-R REDEFINES WS-DATE-AREA.
021700     05  WS-DATE-YY                  PIC 9(02).
021800     05  WS-DATE-MM                  PIC 9(02).
021900     05  WS-DATE-DD                  PIC 9(02).
022000
022100******************************************************************
022200* PRINT LINE LAYOUTS
022300******************************************************************
022400*    PAGE HEADING LINE - HDR-PAGE-O TIES BACK TO WS-PAGES BELOW,  081013TD
022500*    BUMPED BY 400-PRINT-HEADINGS EACH TIME THE PAGE OVERFLOWS.   081013TD
022600 01  WS-HDR-REC.
022700     05  FILLER                      PIC X(01) VALUE " ".
022800     05  FILLER                      PIC X(20) VALUE
022900         "PROVIDER DIRECTORY -".
023000     05  FILLER                      PIC X(30) VALUE
023100         " VALIDATION RUN SUMMARY".
023200     05  FILLER                      PIC X(10) VALUE
023300         "   RUN DT:".
023400     05  HDR-MM                      PIC 99.
023500     05  FILLER                      PIC X(01) VALUE "/".
023600     05  HDR-DD                      PIC 99.
023700     05  FILLER                      PIC X(01) VALUE "/".
023800     05  HDR-YY                      PIC 99.
023900     05  FILLER                      PIC X(10) VALUE "   PAGE:".
024000     05  HDR-PAGE-O                  PIC ZZ9.
024100     05  FILLER                      PIC X(36) VALUE SPACES.
024200
024300*    A BARE SPACE-FILLED LINE - PRINTED BETWEEN SECTIONS INSTEAD  081013TD
024400*    OF CARRYING A SKIP-COUNT ON EVERY WRITE STATEMENT.           081013TD
024500 01  WS-BLANK-LINE.
024600     05  FILLER                      PIC X(132) VALUE SPACES.
024700
024800*    ONE GENERIC TITLE LINE REUSED FOR EVERY SECTION BANNER -     081013TD
024900*    SECTION-TITLE-O IS MOVED FRESH BEFORE EACH WRITE.            081013TD
025000 01  WS-SECTION-HDR.
025100     05  FILLER                      PIC X(02) VALUE SPACES.
025200     05  SECTION-TITLE-O             PIC X(60).
025300     05  FILLER                      PIC X(70) VALUE SPACES.
025400
025500*    PRINTS THE FOUR RUN-CONTROL COUNTS OUT OF CNTL-OUT-REC -     081013TD
025600*    ONE LABEL/VALUE PAIR PER WRITE, SEE 450-PRINT-CONTROL-TOTALS.081013TD
025700 01  WS-CONTROL-TOTALS-LINE.
025800     05  FILLER                      PIC X(02) VALUE SPACES.
025900     05  CT-LABEL-O                  PIC X(40).
026000     05  CT-VALUE-O                  PIC ZZZ,ZZ9.
026100     05  FILLER                      PIC X(84) VALUE SPACES.
026200
026300*    PRINTS THE AVERAGE CONFIDENCE AND THE THREE DISPOSITION-BAND 081013TD
026400*    COUNTS - CF-VALUE-O HOLDS A DECIMAL, UNLIKE THE WHOLE-NUMBER 081013TD
026500*    COUNT LINES AROUND IT.                                       081013TD
026600 01  WS-CONFIDENCE-LINE.
026700     05  FILLER                      PIC X(02) VALUE SPACES.
026800     05  CF-LABEL-O                  PIC X(40).
026900     05  CF-VALUE-O                  PIC ZZ9.9.
027000     05  FILLER                      PIC X(86) VALUE SPACES.
027100
027200*    ONE LINE PER WS-TY-ENTRY SLOT, PRINTED IN THE SORTED ORDER   081013TD
027300*    555-SORT-TYPE-STATS BUILT, HIGHEST COUNT FIRST.              081013TD
027400 01  WS-DISC-TYPE-LINE.
027500     05  FILLER                      PIC X(02) VALUE SPACES.
027600     05  DT-DESC-O                   PIC X(30).
027700     05  DT-COUNT-O                  PIC ZZ,ZZ9.
027800     05  FILLER                      PIC X(94) VALUE SPACES.
027900
028000*    SAME SHAPE AS WS-DISC-TYPE-LINE BUT FOR THE THREE PRIORITY   081013TD
028100*    SLOTS - THESE ARE NOT SORTED, THEY PRINT IN H/M/L ORDER.     081013TD
028200 01  WS-DISC-PRI-LINE.
028300     05  FILLER                      PIC X(02) VALUE SPACES.
028400     05  DP-DESC-O                   PIC X(30).
028500     05  DP-COUNT-O                  PIC ZZ,ZZ9.
028600     05  FILLER                      PIC X(94) VALUE SPACES.
028700
028800*    PER-SOURCE RELIABILITY LINE - SR-RATE-O IS THE SUCCESS       081013TD
028900*    PERCENTAGE, SR-AVGCONF-O THE AVERAGE CONFIDENCE FOR CHECKS   081013TD
029000*    THAT SUCCEEDED ON THAT SOURCE.                               081013TD
029100 01  WS-SOURCE-LINE.
029200     05  FILLER                      PIC X(02) VALUE SPACES.
029300     05  SR-CODE-O                   PIC X(12).
029400     05  SR-CHECKS-O                 PIC ZZ,ZZ9.
029500     05  FILLER                      PIC X(02) VALUE SPACES.
029600     05  SR-RATE-O                   PIC ZZ9.9.
029700     05  FILLER                      PIC X(02) VALUE "% ".
029800     05  SR-AVGCONF-O                PIC ZZ9.9.
029900     05  FILLER                      PIC X(78) VALUE SPACES.
030000
030100*    COLUMN HEADINGS FOR THE DETAIL LISTING - MUST STAY IN THE    081013TD
030200*    SAME COLUMN ORDER AS WS-DETAIL-LINE BELOW OR THE REPORT      081013TD
030300*    READS WRONG.                                                 081013TD
030400 01  WS-COLM-HDR-REC.
030500     05  FILLER                      PIC X(02) VALUE SPACES.
030600     05  FILLER                      PIC X(10) VALUE "PROV-ID".
030700     05  FILLER                      PIC X(12) VALUE "NPI".
030800     05  FILLER                      PIC X(36) VALUE "NAME".
030900     05  FILLER                      PIC X(20) VALUE              031413TD
031000         "SPECIALTY".                                             031413TD
031100     05  FILLER                      PIC X(10) VALUE "STATUS".
031200     05  FILLER                      PIC X(12) VALUE "CONFIDENCE".
031300     05  FILLER                      PIC X(10) VALUE "DISC-CNT".
031400     05  FILLER                      PIC X(20) VALUE SPACES.      031413TD
031500
031600*    ONE LINE PER RESULT-FD-REC ON THE SECOND PASS - DET-SPECIALTY081013TD
031700*    AND DET-DISC-CNT-O ARE BOTH STRAIGHT MOVES, DET-CONF-O IS    081013TD
031800*    EDITED FROM THE PACKED RES-CONFIDENCE FIELD.                 081013TD
031900 01  WS-DETAIL-LINE.
032000     05  FILLER                      PIC X(02) VALUE SPACES.
032100     05  DET-PROV-ID-O               PIC X(10).
032200     05  DET-NPI-O                   PIC X(12).
032300     05  DET-NAME-O                  PIC X(36).
032400     05  DET-SPECIALTY-O             PIC X(20).                   031413TD
032500     05  DET-STATUS-O                PIC X(10).
032600     05  DET-CONF-O                  PIC ZZ9.9.
032700     05  FILLER                      PIC X(07) VALUE SPACES.
032800     05  DET-DISC-CNT-O              PIC ZZ9.
032900     05  FILLER                      PIC X(07) VALUE SPACES.      031413TD
033000     05  FILLER                      PIC X(20) VALUE SPACES.      031413TD
033100
033200 COPY RESLREC.
033300 COPY DISCREC.
033400 COPY CNTLREC.
033500 COPY ABENDREC.
033600
033700 77  ONE-VAL                         PIC 9(01) VALUE 1.
033800 77  ZERO-VAL                        PIC 9(01) VALUE 0.
033900
034000 PROCEDURE DIVISION.
034100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034200     PERFORM 200-ACCUM-RESULT THRU 200-EXIT
034300             UNTIL NO-MORE-RESULT.
034400     PERFORM 300-ACCUM-DISC THRU 300-EXIT
034500             UNTIL NO-MORE-DISC.
034600
034700     PERFORM 400-PRINT-HEADINGS THRU 400-EXIT.
034800     PERFORM 450-PRINT-CONTROL-TOTALS THRU 450-EXIT.
034900     PERFORM 500-PRINT-CONFIDENCE-SECTION THRU 500-EXIT.
035000     PERFORM 550-PRINT-DISCREPANCY-SECTION THRU 550-EXIT.
035100     PERFORM 600-PRINT-SOURCE-SECTION THRU 600-EXIT.
035200
035300     PERFORM 650-REOPEN-RESULT THRU 650-EXIT.
035400     PERFORM 700-PRINT-DETAIL-HDR THRU 700-EXIT.
035500     PERFORM 710-PRINT-DETAIL THRU 710-EXIT
035600             UNTIL NO-MORE-RESULT.
035700
035800     PERFORM 999-CLEANUP THRU 999-EXIT.
035900     MOVE +0 TO RETURN-CODE.
036000     GOBACK.
036100
036200******************************************************************032113TD
036300* 000-HOUSEKEEPING - INITIALIZATION                               032113TD
036400*                                                                 032113TD
036500* OPENS RESULT-FILE, DISC-FILE AND CNTL-FILE, LOADS THE TYPE AND  032113TD
036600* PRIORITY DESCRIPTION TABLES AND PRIMES THE TWO READ LOOPS       032113TD
036700* (RESULT-FILE AND DISC-FILE) WITH A FIRST READ.                  032113TD
036800******************************************************************032113TD
036900 000-HOUSEKEEPING.
037000     DISPLAY "******** BEGIN JOB PRVRPT ********".
037100     ACCEPT WS-DATE FROM DATE.
037200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
037300     PERFORM 010-LOAD-TYPE-TABLE THRU 010-EXIT.
037400     PERFORM 020-LOAD-PRI-TABLE THRU 020-EXIT.
037500
037600     OPEN INPUT RESULT-FILE, DISC-FILE, CNTL-FILE.
037700     OPEN OUTPUT REPORT-FILE, SYSOUT.
037800
037900     READ CNTL-FILE INTO CNTL-OUT-REC
038000         AT END
038100             MOVE "EMPTY CNTL-FILE" TO ABEND-REASON
038200             GO TO 1000-ABEND-RTN
038300     END-READ.
038400
038500     PERFORM 900-READ-RESULT THRU 900-EXIT.
038600     PERFORM 910-READ-DISC THRU 910-EXIT.
038700 000-EXIT.
038800     EXIT.
038900
039000******************************************************************032113TD
039100* 010-LOAD-TYPE-TABLE - LOAD THE 8 DISCREPANCY-TYPE CODE/DESCRIPTI032113TD
039200*                                                                 032113TD
039300* VALUE-CLAUSE TABLE WOULD BE SIMPLER BUT THIS SHOP'S HOUSE STYLE 032113TD
039400* IS TO BUILD LOOKUP TABLES WITH MOVE STATEMENTS IN A LOAD        032113TD
039500* PARAGRAPH - SAME PATTERN AS CLCLCONF'S SOURCE-WEIGHT TABLE.     032113TD
039600******************************************************************032113TD
039700 010-LOAD-TYPE-TABLE.
039800     MOVE "PH" TO WS-TY-CODE(1).
039900     MOVE "PHONE" TO WS-TY-DESC(1).
040000     MOVE "AD" TO WS-TY-CODE(2).
040100     MOVE "ADDRESS" TO WS-TY-DESC(2).
040200     MOVE "NM" TO WS-TY-CODE(3).
040300     MOVE "NAME" TO WS-TY-DESC(3).
040400     MOVE "SP" TO WS-TY-CODE(4).
040500     MOVE "SPECIALTY" TO WS-TY-DESC(4).
040600     MOVE "LI" TO WS-TY-CODE(5).
040700     MOVE "LICENSE" TO WS-TY-DESC(5).
040800     MOVE "NP" TO WS-TY-CODE(6).
040900     MOVE "NPI" TO WS-TY-DESC(6).
041000     MOVE "ST" TO WS-TY-CODE(7).
041100     MOVE "STATUS CHG" TO WS-TY-DESC(7).
041200     MOVE "WB" TO WS-TY-CODE(8).
041300     MOVE "WEBSITE" TO WS-TY-DESC(8).
041400 010-EXIT.
041500     EXIT.
041600
041700******************************************************************032113TD
041800* 020-LOAD-PRI-TABLE - LOAD THE 3 PRIORITY CODE/DESCRIPTION PAIRS 032113TD
041900*                                                                 032113TD
042000* H/M/L - HIGH, MEDIUM, LOW.  SAME LOAD-PARAGRAPH CONVENTION AS   032113TD
042100* 010-LOAD-TYPE-TABLE ABOVE.                                      032113TD
042200******************************************************************032113TD
042300 020-LOAD-PRI-TABLE.
042400     MOVE "H" TO WS-PR-CODE(1).  MOVE "HIGH"   TO WS-PR-DESC(1).
042500     MOVE "M" TO WS-PR-CODE(2).  MOVE "MEDIUM" TO WS-PR-DESC(2).
042600     MOVE "L" TO WS-PR-CODE(3).  MOVE "LOW"    TO WS-PR-DESC(3).
042700 020-EXIT.
042800     EXIT.
042900
043000******************************************************************032113TD
043100* 200-ACCUM-RESULT - PASS ONE OVER RESULT-FILE                    032113TD
043200*                                                                 032113TD
043300* ACCUMULATES THE CONFIDENCE SUM AND THE STATUS/DISPOSITION       032113TD
043400* DISTRIBUTION COUNTS.  RESULT-FILE GETS READ A SECOND TIME       032113TD
043500* LATER FOR THE DETAIL SECTION - SEE THE REMARKS AT THE TOP OF    032113TD
043600* THIS PROGRAM FOR WHY.                                           032113TD
043700******************************************************************032113TD
043800 200-ACCUM-RESULT.
043900     ADD 1 TO WS-RESULT-COUNT.
044000     ADD RES-CONFIDENCE TO WS-CONF-SUM.
044010*    RES-FIELDS-UPDATED IS ZERO ON EVERY RECORD EXCEPT THE        081013TD
044020*    AUTO-UPDATE DISPOSITION - ADDING IT HERE ON EVERY RECORD     081013TD
044030*    IS SAFE AND AVOIDS A SEPARATE EVALUATE WHEN CLAUSE.          081013TD
044040     ADD RES-FIELDS-UPDATED TO WS-FIELDS-AUTO-UPDATED.
044100
044200*    STATUS SPLIT COUNTED HERE MATCHES THE LETTER RES-STATUS CARRI032113TD
044300*    VALIDATED/NEEDS-REVIEW/URGENT - SAME THREE BUCKETS PRVDISP'S 032113TD
044400*    210-SET-STATUS ASSIGNED.                                     032113TD
044500     EVALUATE TRUE
044600         WHEN RES-ST-VALIDATED
044700             ADD 1 TO WS-DIST-VALIDATED
044800         WHEN RES-ST-NEEDS-REVIEW
044900             ADD 1 TO WS-DIST-REVIEW
045000         WHEN OTHER
045100             ADD 1 TO WS-DIST-URGENT
045200     END-EVALUATE.
045300
045400     EVALUATE TRUE
045500*    DISPOSITION SPLIT IS A SEPARATE TALLY FROM THE STATUS SPLIT A032113TD
045600*    A PROVIDER'S LETTER STATUS AND ITS DISPOSITION CODE ARE SET B032113TD
045700*    DIFFERENT RULES IN PRVDISP AND CAN DISAGREE ON THE EDGE CASES032113TD
045800         WHEN RES-DI-AUTO-UPDATED
045900             ADD 1 TO WS-DISP-AUTO
046000         WHEN RES-DI-URGENT-TICKET
046100             ADD 1 TO WS-DISP-URGENT
046200         WHEN OTHER
046300             ADD 1 TO WS-DISP-TICKET
046400     END-EVALUATE.
046500
046600     PERFORM 900-READ-RESULT THRU 900-EXIT.
046700 200-EXIT.
046800     EXIT.
046900
047000******************************************************************032113TD
047100* 300-ACCUM-DISC - PASS OVER DISC-FILE                            032113TD
047200*                                                                 032113TD
047300* ACCUMULATES THE DISCREPANCY TOTAL AND FARMS OUT THE BY-TYPE     032113TD
047400* AND BY-PRIORITY BREAKDOWN COUNTING TO 305/306.                  032113TD
047500******************************************************************032113TD
047600 300-ACCUM-DISC.
047700     ADD 1 TO WS-DISC-TOTAL.
047800     PERFORM 305-COUNT-ONE-TYPE THRU 305-EXIT
047900         VARYING TY-IDX FROM 1 BY 1 UNTIL TY-IDX > 8.
048000     PERFORM 306-COUNT-ONE-PRI THRU 306-EXIT
048100         VARYING PR-IDX FROM 1 BY 1 UNTIL PR-IDX > 3.
048200     PERFORM 910-READ-DISC THRU 910-EXIT.
048300 300-EXIT.
048400     EXIT.
048500
048600******************************************************************032113TD
048700* 305-COUNT-ONE-TYPE - BUMP THE COUNT FOR THIS DISCREPANCY'S TYPE 032113TD
048800*                                                                 032113TD
048900* LINEAR SEARCH OF WS-TY-ENTRY ON DISC-TYPE - ONLY 8 ENTRIES SO A 032113TD
049000* TABLE SEARCH ROUTINE WOULD BE OVERKILL.                         032113TD
049100******************************************************************032113TD
049200 305-COUNT-ONE-TYPE.
049300*    TY-IDX IS DRIVEN BY THE VARYING CLAUSE IN 300-ACCUM-DISC - TH032113TD
049400*    PARAGRAPH ONLY EVER SEES ONE TABLE SLOT PER CALL.            032113TD
049500     IF WS-TY-CODE(TY-IDX) = DISC-TYPE
049600         ADD 1 TO WS-TY-COUNT(TY-IDX)
049700     END-IF.
049800 305-EXIT.
049900     EXIT.
050000
050100******************************************************************032113TD
050200* 306-COUNT-ONE-PRI - BUMP THE COUNT FOR THIS DISCREPANCY'S PRIORI032113TD
050300*                                                                 032113TD
050400* SAME LINEAR-SEARCH SHAPE AS 305-COUNT-ONE-TYPE, JUST AGAINST    032113TD
050500* THE 3-ENTRY PRIORITY TABLE INSTEAD OF THE 8-ENTRY TYPE TABLE.   032113TD
050600******************************************************************032113TD
050700 306-COUNT-ONE-PRI.
050800*    SAME ONE-SLOT-PER-CALL SHAPE AS 305-COUNT-ONE-TYPE, JUST AGAI032113TD
050900*    THE 3-ROW PRIORITY TABLE.                                    032113TD
051000     IF WS-PR-CODE(PR-IDX) = DISC-PRIORITY
051100         ADD 1 TO WS-PR-COUNT(PR-IDX)
051200     END-IF.
051300 306-EXIT.
051400     EXIT.
051500
051600******************************************************************032113TD
051700* 400-PRINT-HEADINGS - PAGE HEADER                                032113TD
051800*                                                                 032113TD
051900* FIRES ON THE FIRST LINE OF THE RUN AND ANY TIME WS-LINES        032113TD
052000* CROSSES THE 55-LINE PAGE-BREAK THRESHOLD.                       032113TD
052100******************************************************************032113TD
052200 400-PRINT-HEADINGS.
052300     MOVE WS-DATE-MM TO HDR-MM.
052400     MOVE WS-DATE-DD TO HDR-DD.
052500     MOVE WS-DATE-YY TO HDR-YY.
052600     MOVE WS-PAGES TO HDR-PAGE-O.
052700     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
052800     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
052900     MOVE 2 TO WS-LINES.
053000 400-EXIT.
053100     EXIT.
053200
053300******************************************************************032113TD
053400* 450-PRINT-CONTROL-TOTALS - CONTROL-TOTALS SECTION               032113TD
053500*                                                                 032113TD
053600* PROVIDERS READ, AVERAGE CONFIDENCE, THE VALIDATED/REVIEW/URGENT 032113TD
053700* STATUS SPLIT AND THE AUTO-UPDATE/TICKET/URGENT-TICKET           032113TD
053800* DISPOSITION SPLIT - A STRAIGHT DUMP OF 200-ACCUM-RESULT'S       032113TD
053900* COUNTERS.                                                       032113TD
054000******************************************************************032113TD
054100 450-PRINT-CONTROL-TOTALS.
054200     MOVE "CONTROL TOTALS" TO SECTION-TITLE-O.
054300     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 1.
054400
054500*    CNTL-PROV-READ IS THE COUNT PRVEDIT WROTE TO CNTL-FILE AT END032113TD
054600*    ITS OWN RUN - THIS PROGRAM NEVER COUNTS PROVIDERS ITSELF.    032113TD
054700     MOVE "PROVIDERS READ" TO CT-LABEL-O.
054800     MOVE CNTL-PROV-READ TO CT-VALUE-O.
054900     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE AFTER ADVANCING 1.
055000
055100*    CNTL-PROV-ERRORS IS PRVEDIT'S COUNT OF PROVIDERS WITH NO SOUR032113TD
055200*    RECORDS AT ALL (VALD-NO-SOURCE-RECS) - THOSE STILL GET SCORED032113TD
055300*    DISPOSITIONED, THEY JUST GET ZERO CONFIDENCE CONTRIBUTION.   032113TD
055400     MOVE "PROVIDERS WITH NO SOURCE RECORDS" TO CT-LABEL-O.
055500     MOVE CNTL-PROV-ERRORS TO CT-VALUE-O.
055600     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE AFTER ADVANCING 1.
055700
055800*    WS-DISP-AUTO/TICKET/URGENT BELOW ARE THE THREE DISPOSITION   032113TD
055900*    OUTCOMES PRVDISP CAN ASSIGN, ACCUMULATED FRESH BY THIS PROGRA032113TD
056000*    OWN FIRST PASS OVER RESULT-FILE.                             032113TD
056100     MOVE "AUTO-UPDATED PROVIDERS" TO CT-LABEL-O.
056200     MOVE WS-DISP-AUTO TO CT-VALUE-O.
056300     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE AFTER ADVANCING 1.
056400
056500     MOVE "NEEDS-REVIEW TICKETS" TO CT-LABEL-O.
056600     MOVE WS-DISP-TICKET TO CT-VALUE-O.
056700     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE AFTER ADVANCING 1.
056800
056900     MOVE "URGENT-REVIEW TICKETS" TO CT-LABEL-O.
057000     MOVE WS-DISP-URGENT TO CT-VALUE-O.
057100     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE AFTER ADVANCING 1.
057105
057110*    FIELDS-AUTO-UPDATED (RQ5690) IS THE FIELD-LEVEL COUNT       081013TD
057120*    BEHIND THE AUTO-UPDATED-PROVIDERS LINE ABOVE - ONE PROVIDER 081013TD
057130*    CAN CARRY SEVERAL HIGH-CONFIDENCE DISCREPANCIES, SO THIS    081013TD
057140*    NUMBER RUNS AHEAD OF THE PROVIDER COUNT.                    081013TD
057150     MOVE "FIELDS AUTO-UPDATED (CONF >= 85)" TO CT-LABEL-O.      081013TD
057160     MOVE WS-FIELDS-AUTO-UPDATED TO CT-VALUE-O.                  081013TD
057170     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE AFTER ADVANCING 1.081013TD
057200
057300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
057400*    8 PRINTED LINES IN THIS SECTION - HEADER, 6 TOTALS LINES AND 081013TD
057500*    TRAILING BLANK - KEPT IN SYNC WITH 400'S PAGE-BREAK TEST.    032113TD
057600     ADD 8 TO WS-LINES.                                          081013TD
057700 450-EXIT.
057800     EXIT.
057900
058000******************************************************************032113TD
058100* 500-PRINT-CONFIDENCE-SECTION - CONFIDENCE-DISTRIBUTION SECTION  032113TD
058200*                                                                 032113TD
058300* PRINTS THE AVERAGE CONFIDENCE AND THE VALIDATED/REVIEW/URGENT   032113TD
058400* COUNTS A SECOND TIME AS A PERCENTAGE LINE - NOT A DUPLICATE OF  032113TD
058500* 450, THIS IS THE RATE VIEW MANAGEMENT ASKED FOR.                032113TD
058600******************************************************************032113TD
058700 500-PRINT-CONFIDENCE-SECTION.
058800     MOVE "AVERAGE CONFIDENCE AND DISTRIBUTION"
058900         TO SECTION-TITLE-O.
059000     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 1.
059100
059200*    GUARDS AGAINST A ZERO-RECORD RUN - AN EMPTY RESULT-FILE WOULD032113TD
059300*    OTHERWISE DIVIDE BY ZERO COMPUTING THE AVERAGE.              032113TD
059400     IF WS-RESULT-COUNT = 0
059500         MOVE 0 TO WS-AVG-CONF
059600     ELSE
059700         COMPUTE WS-AVG-CONF ROUNDED =
059800             WS-CONF-SUM / WS-RESULT-COUNT
059900     END-IF.
060000
060100     MOVE "AVERAGE CONFIDENCE" TO CF-LABEL-O.
060200     MOVE WS-AVG-CONF TO CF-VALUE-O.
060300     WRITE RPT-REC FROM WS-CONFIDENCE-LINE AFTER ADVANCING 1.
060400
060500*    RESTATES THE SAME THREE STATUS COUNTS AS CONTROL TOTALS DID, 032113TD
060600*    NEXT TO THE AVERAGE CONFIDENCE SO THE READER CAN SEE THE SPRE032113TD
060700*    BEHIND THE AVERAGE IN ONE PLACE.                             032113TD
060800     MOVE "PROVIDERS >= 80 (VALIDATED)" TO CT-LABEL-O.
060900     MOVE WS-DIST-VALIDATED TO CT-VALUE-O.
061000     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE AFTER ADVANCING 1.
061100
061200     MOVE "PROVIDERS 60-79.9 (NEEDS REVIEW)" TO CT-LABEL-O.
061300     MOVE WS-DIST-REVIEW TO CT-VALUE-O.
061400     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE AFTER ADVANCING 1.
061500
061600     MOVE "PROVIDERS < 60 (URGENT)" TO CT-LABEL-O.
061700     MOVE WS-DIST-URGENT TO CT-VALUE-O.
061800     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE AFTER ADVANCING 1.
061900
062000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
062100*    HEADER, AVERAGE LINE, 3 DISTRIBUTION LINES AND THE BLANK - 6 032113TD
062200*    LINES TOTAL FOR THIS SECTION.                                032113TD
062300     ADD 6 TO WS-LINES.
062400 500-EXIT.
062500     EXIT.
062600
062700******************************************************************032113TD
062800* 550-PRINT-DISCREPANCY-SECTION - DISCREPANCY-BREAKDOWN SECTION   032113TD
062900*                                                                 032113TD
063000* SORTS WS-TY-ENTRY BIGGEST-BUCKET-FIRST (RQ5601 - SEE CHANGE     032113TD
063100* LOG) BEFORE THE PRINT LOOP, THEN PRINTS THE TYPE BREAKDOWN      032113TD
063200* FOLLOWED BY THE PRIORITY BREAKDOWN.                             032113TD
063300******************************************************************032113TD
063400 550-PRINT-DISCREPANCY-SECTION.
063500     MOVE "DISCREPANCY BREAKDOWN" TO SECTION-TITLE-O.
063600     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 1.
063700*    RUNS BEFORE 555-PRINT-ONE-TYPE SO THE TABLE IS ALREADY IN    032113TD
063800*    DESCENDING-COUNT ORDER BY THE TIME THE PRINT LOOP WALKS IT - 032113TD
063900*    THE PRINT LOOP ITSELF DOES NOT KNOW THE TABLE WAS RESORTED.  032113TD
064000     PERFORM 557-SORT-TYPE-OUTER THRU 557-EXIT                    031413TD
064100         VARYING WS-TY-SUB FROM 1 BY 1 UNTIL WS-TY-SUB > 8.
064200
064300     PERFORM 555-PRINT-ONE-TYPE THRU 555-EXIT
064400         VARYING TY-IDX FROM 1 BY 1 UNTIL TY-IDX > 8.
064500
064600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
064700
064800     PERFORM 556-PRINT-ONE-PRI THRU 556-EXIT
064900         VARYING PR-IDX FROM 1 BY 1 UNTIL PR-IDX > 3.
065000
065100     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
065200*    THIS COUNT ONLY TRACKS THE FIXED OVERHEAD (HEADER AND TWO BLA032113TD
065300*    LINES) - THE VARIABLE ROW COUNTS FROM 555/556 ADD THEMSELVES 032113TD
065400*    THEY PRINT.                                                  032113TD
065500     ADD 3 TO WS-LINES.
065600 550-EXIT.
065700     EXIT.
065800
065900******************************************************************032113TD
066000* 555-PRINT-ONE-TYPE - PRINT ONE ROW OF THE TYPE BREAKDOWN        032113TD
066100*                                                                 032113TD
066200* RUNS AFTER THE 557/558/559 SORT SO TY-IDX WALKS WS-TY-ENTRY     032113TD
066300* HIGHEST-COUNT FIRST.                                            032113TD
066400******************************************************************032113TD
066500 555-PRINT-ONE-TYPE.
066600     MOVE WS-TY-DESC(TY-IDX) TO DT-DESC-O.
066700     MOVE WS-TY-COUNT(TY-IDX) TO DT-COUNT-O.
066800     WRITE RPT-REC FROM WS-DISC-TYPE-LINE AFTER ADVANCING 1.
066900     ADD 1 TO WS-LINES.
067000 555-EXIT.
067100     EXIT.
067200
067300******************************************************************032113TD
067400* 556-PRINT-ONE-PRI - PRINT ONE ROW OF THE PRIORITY BREAKDOWN     032113TD
067500*                                                                 032113TD
067600* PRIORITY BREAKDOWN STAYS IN TABLE-LOAD ORDER (H, M, L) - ONLY   032113TD
067700* THE TYPE BREAKDOWN WAS RE-ORDERED BY RQ5601.                    032113TD
067800******************************************************************032113TD
067900 556-PRINT-ONE-PRI.
068000     MOVE WS-PR-DESC(PR-IDX) TO DP-DESC-O.
068100     MOVE WS-PR-COUNT(PR-IDX) TO DP-COUNT-O.
068200     WRITE RPT-REC FROM WS-DISC-PRI-LINE AFTER ADVANCING 1.
068300     ADD 1 TO WS-LINES.
068400 556-EXIT.
068500     EXIT.
068600
068700******************************************************************
068800* 557-SORT-TYPE-OUTER/558-SORT-TYPE-INNER/559-TYPE-COMPARE-SWAP -
068900* SIMPLE BUBBLE SORT OF WS-TY-ENTRY BY WS-TY-COUNT DESCENDING, SAME
069000* SHAPE AS THE DISCREPANCY SORT IN PRVEDIT'S 276/274/275 - SO THE
069100* BIGGEST DISCREPANCY-TYPE BUCKET PRINTS FIRST  RQ5601.
069200******************************************************************
069300 557-SORT-TYPE-OUTER.
069400*    CLASSIC BUBBLE-SORT OUTER PASS - WS-TY-SUB COUNTS DOWN THE   032113TD
069500*    UNSORTED REMAINDER OF THE TABLE EACH TIME THROUGH.           032113TD
069600     PERFORM 558-SORT-TYPE-INNER THRU 558-EXIT
069700         VARYING WS-TY-SUB2 FROM 1 BY 1
069800             UNTIL WS-TY-SUB2 > 8 - WS-TY-SUB.
069900 557-EXIT.
070000     EXIT.
070100
070200 558-SORT-TYPE-INNER.
070300     PERFORM 559-TYPE-COMPARE-SWAP THRU 559-EXIT.
070400 558-EXIT.
070500     EXIT.
070600
070700 559-TYPE-COMPARE-SWAP.
070800*    SWAPS THE WHOLE WS-TY-ENTRY GROUP (CODE, DESC AND COUNT TOGET032113TD
070900*    THROUGH WS-TY-SWAP-HOLD SO THE DESCRIPTION STAYS PAIRED WITH 032113TD
071000*    OWN COUNT AFTER THE REORDER.                                 032113TD
071100     IF WS-TY-COUNT(WS-TY-SUB2) < WS-TY-COUNT(WS-TY-SUB2 + 1)
071200         MOVE WS-TY-ENTRY(WS-TY-SUB2)   TO WS-TY-SWAP-HOLD
071300         MOVE WS-TY-ENTRY(WS-TY-SUB2 + 1)
071400             TO WS-TY-ENTRY(WS-TY-SUB2)
071500         MOVE WS-TY-SWAP-HOLD
071600             TO WS-TY-ENTRY(WS-TY-SUB2 + 1)
071700     END-IF.
071800 559-EXIT.
071900     EXIT.
072000
072100******************************************************************032113TD
072200* 600-PRINT-SOURCE-SECTION - PER-SOURCE RELIABILITY SECTION       032113TD
072300*                                                                 032113TD
072400* READS THE RUN TOTALS OFF CNTL-FILE (WRITTEN BY PRVEDIT) AND     032113TD
072500* PRINTS A CHECKS/SUCCESS-RATE/AVG-CONFIDENCE LINE FOR EACH OF    032113TD
072600* THE FOUR SOURCE CODES.                                          032113TD
072700******************************************************************032113TD
072800 600-PRINT-SOURCE-SECTION.
072900     MOVE "PER-SOURCE RELIABILITY" TO SECTION-TITLE-O.
073000     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 1.
073100
073200     PERFORM 605-PRINT-ONE-SOURCE THRU 605-EXIT
073300         VARYING CS-IDX FROM 1 BY 1 UNTIL CS-IDX > 4.
073400
073500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
073600     ADD 2 TO WS-LINES.
073700 600-EXIT.
073800     EXIT.
073900
074000******************************************************************032113TD
074100* 605-PRINT-ONE-SOURCE - PRINT ONE SOURCE'S RELIABILITY LINE      032113TD
074200*                                                                 032113TD
074300* GUARDS AGAINST DIVIDE BY ZERO WHEN A SOURCE HAD NO CHECKS AT    032113TD
074400* ALL DURING THIS RUN.                                            032113TD
074500******************************************************************032113TD
074600 605-PRINT-ONE-SOURCE.
074700*    CS-IDX WALKS THE FOUR SOURCE CODES IN THE SAME FIXED ORDER   032113TD
074800*    PRVEDIT'S 280-ACCUM-SOURCE-STATS FILLS CNTL-SRC-CODE - REGIST032113TD
074900*    GOVT LISTING, WEBSITE, DOCUMENT.                             032113TD
075000     MOVE CNTL-SRC-CODE(CS-IDX) TO SR-CODE-O.
075100     MOVE CNTL-SRC-CHECKS(CS-IDX) TO SR-CHECKS-O.
075200*    A SOURCE THAT NEVER RAN A CHECK THIS PASS (E.G. THE WEBSITE F032113TD
075300*    WAS DOWN) WOULD DIVIDE BY ZERO ON BOTH THE RATE AND THE AVERA032113TD
075400*    CONFIDENCE COMPUTE BELOW IF NOT CAUGHT HERE.                 032113TD
075500     IF CNTL-SRC-CHECKS(CS-IDX) = 0
075600         MOVE 0 TO SR-RATE-O, SR-AVGCONF-O
075700     ELSE
075800         COMPUTE SR-RATE-O ROUNDED =
075900             (CNTL-SRC-SUCCESS(CS-IDX) /
076000              CNTL-SRC-CHECKS(CS-IDX)) * 100
076100*    SEPARATE GUARD FROM THE ONE ABOVE - A SOURCE CAN HAVE RUN CHE032113TD
076200*    BUT HAD EVERY ONE OF THEM COME BACK NOT-FOUND, WHICH WOULD ST032113TD
076300*    DIVIDE BY ZERO ON THE CONFIDENCE-SUM COMPUTE.                032113TD
076400         IF CNTL-SRC-SUCCESS(CS-IDX) = 0
076500             MOVE 0 TO SR-AVGCONF-O
076600         ELSE
076700             COMPUTE SR-AVGCONF-O ROUNDED =
076800                 CNTL-SRC-CONF-SUM(CS-IDX) /
076900                 CNTL-SRC-SUCCESS(CS-IDX)
077000         END-IF
077100     END-IF.
077200     WRITE RPT-REC FROM WS-SOURCE-LINE AFTER ADVANCING 1.
077300     ADD 1 TO WS-LINES.
077400 605-EXIT.
077500     EXIT.
077600
077700******************************************************************032113TD
077800* 650-REOPEN-RESULT - CLOSE AND REOPEN RESULT-FILE FOR THE DETAIL 032113TD
077900*                                                                 032113TD
078000* QSAM FILES ON THIS SHOP'S JCL CANNOT BE REWOUND MID-STEP, SO    032113TD
078100* THE ONLY WAY TO READ RESULT-FILE A SECOND TIME IS CLOSE/OPEN.   032113TD
078200******************************************************************032113TD
078300 650-REOPEN-RESULT.
078400     CLOSE RESULT-FILE.
078500     OPEN INPUT RESULT-FILE.
078600     MOVE "Y" TO MORE-RESULT-SW.
078700     PERFORM 900-READ-RESULT THRU 900-EXIT.
078800 650-EXIT.
078900     EXIT.
079000
079100******************************************************************032113TD
079200* 700-PRINT-DETAIL-HDR - PRINT THE COLUMN HEADINGS FOR THE DETAIL 032113TD
079300*                                                                 032113TD
079400* INCLUDES THE SPECIALTY COLUMN ADDED BY RQ5615 - SEE CHANGE      032113TD
079500* LOG.                                                            032113TD
079600******************************************************************032113TD
079700 700-PRINT-DETAIL-HDR.
079800     MOVE "PROVIDER DETAIL" TO SECTION-TITLE-O.
079900     WRITE RPT-REC FROM WS-SECTION-HDR AFTER ADVANCING 1.
080000     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 1.
080100     ADD 2 TO WS-LINES.
080200 700-EXIT.
080300     EXIT.
080400
080500******************************************************************032113TD
080600* 710-PRINT-DETAIL - PRINT ONE PROVIDER'S DETAIL LINE             032113TD
080700*                                                                 032113TD
080800* NPI, NAME, SPECIALTY (RQ5615), STATUS, CONFIDENCE AND           032113TD
080900* DISCREPANCY COUNT - THE FULL LIST THE REPORT SPEC CALLS FOR.    032113TD
081000* PAGE-BREAKS ON THE SAME WS-LINES > 55 TEST AS 400-PRINT-        032113TD
081100* HEADINGS.                                                       032113TD
081200******************************************************************032113TD
081300 710-PRINT-DETAIL.
081400*    55 LINES LEAVES ROOM FOR THE HEADING AND COLUMN-HEADER LINES 032113TD
081500*    BELOW THE 60-LINE PAGE BODY THIS SHOP'S PRINT FORMS USE.     032113TD
081600     IF WS-LINES > 55
081700         PERFORM 400-PRINT-HEADINGS THRU 400-EXIT
081800         ADD 1 TO WS-PAGES
081900         PERFORM 700-PRINT-DETAIL-HDR THRU 700-EXIT.
082000
082100     MOVE RES-PROV-ID TO DET-PROV-ID-O.
082200     MOVE RES-NPI     TO DET-NPI-O.
082300     MOVE RES-NAME    TO DET-NAME-O.
082400     MOVE RES-SPECIALTY TO DET-SPECIALTY-O.                       031413TD
082500     EVALUATE TRUE
082600         WHEN RES-ST-VALIDATED
082700             MOVE "VALIDATED" TO DET-STATUS-O
082800         WHEN RES-ST-NEEDS-REVIEW
082900             MOVE "REVIEW" TO DET-STATUS-O
083000         WHEN OTHER
083100             MOVE "URGENT" TO DET-STATUS-O
083200     END-EVALUATE.
083300     MOVE RES-CONFIDENCE TO DET-CONF-O.
083400     MOVE RES-DISC-COUNT TO DET-DISC-CNT-O.
083500     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
083600     ADD 1 TO WS-LINES.
083700
083800     PERFORM 900-READ-RESULT THRU 900-EXIT.
083900 710-EXIT.
084000     EXIT.
084100
084200******************************************************************032113TD
084300* 850-CLOSE-FILES - CLOSE ALL FOUR FILES AT END OF RUN            032113TD
084400******************************************************************032113TD
084500 850-CLOSE-FILES.
084600     CLOSE RESULT-FILE, DISC-FILE, CNTL-FILE, REPORT-FILE, SYSOUT.
084700 850-EXIT.
084800     EXIT.
084900
085000******************************************************************032113TD
085100* 900-READ-RESULT - READ THE NEXT RESULT-FD-REC                   032113TD
085200*                                                                 032113TD
085300* SHARED BY BOTH PASSES OVER RESULT-FILE - 200-ACCUM-RESULT AND   032113TD
085400* 710-PRINT-DETAIL.                                               032113TD
085500******************************************************************032113TD
085600 900-READ-RESULT.
085700     READ RESULT-FILE INTO RESULT-OUT-REC
085800         AT END MOVE "N" TO MORE-RESULT-SW
085900         GO TO 900-EXIT
086000     END-READ.
086100 900-EXIT.
086200     EXIT.
086300
086400******************************************************************032113TD
086500* 910-READ-DISC - READ THE NEXT DISC-FD-REC                       032113TD
086600******************************************************************032113TD
086700 910-READ-DISC.
086800     READ DISC-FILE INTO DISC-OUT-REC
086900         AT END MOVE "N" TO MORE-DISC-SW
087000         GO TO 910-EXIT
087100     END-READ.
087200 910-EXIT.
087300     EXIT.
087400
087500******************************************************************032113TD
087600* 999-CLEANUP - END OF RUN                                        032113TD
087700*                                                                 032113TD
087800* CLOSES THE FILES AND DISPLAYS THE PAGE COUNT TO SYSOUT.         032113TD
087900******************************************************************032113TD
088000 999-CLEANUP.
088100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
088200     DISPLAY "** RESULT RECORDS READ **".
088300     DISPLAY WS-RESULT-COUNT.
088400     DISPLAY "** DISCREPANCY RECORDS READ **".
088500     DISPLAY WS-DISC-TOTAL.
088600     DISPLAY "******** NORMAL END OF JOB PRVRPT ********".
088700 999-EXIT.
088800     EXIT.
088900
089000******************************************************************032113TD
089100* 1000-ABEND-RTN - FILE-STATUS ABEND HANDLER                      032113TD
089200*                                                                 032113TD
089300* SAME PATTERN AS PRVEDIT AND PRVDISP - DISPLAY THE BAD STATUS    032113TD
089400* CODE AND ABEND, NO RECOVERY ATTEMPTED.                          032113TD
089500******************************************************************032113TD
089600 1000-ABEND-RTN.
089700     WRITE SYSOUT-REC FROM ABEND-REC.
089800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
089900     DISPLAY "*** ABNORMAL END OF JOB - PRVRPT ***" UPON CONSOLE.
090000     DIVIDE ZERO-VAL INTO ONE-VAL.
