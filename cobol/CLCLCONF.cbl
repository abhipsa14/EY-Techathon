000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLCONF.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/22/84.
000700 DATE-COMPILED. 06/22/84.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*   WEIGHTED MULTI-SOURCE CONFIDENCE CALCULATION FOR THE PROVIDER
001300*   DIRECTORY VALIDATION RUN.  CALLED ONCE PER PROVIDER FROM
001400*   PRVEDIT PARAGRAPH 260-CALC-OVERALL-CONF AFTER ALL FOUR SOURCE
001500*   COMPARES (210/220/230/240) HAVE RUN.  ALSO SETS THE
001600*   VALIDATED/NEEDS-REVIEW/URGENT STATUS FROM THE RESULT.
001700*
001800*   CHANGE LOG
001900*   ----------
002000*   11/09/09  JS   ORIGINAL - ADAPTED FROM CLCLBCST COST CALC
002100*   05/02/12  TGD  ADDED FRESHNESS FACTOR INPUT PER SLOT - THE
002200*                  RELIABILITY TASK FORCE WANTED OLDER SOURCE
002300*                  DATA DISCOUNTED  RQ5102
002400*   09/30/98  MM   Y2K SWEEP - NO DATE FIELDS IN THIS MODULE,
002500*                  NO CHANGE REQUIRED
002600*   03/14/13  TD   A RUN OF HIGH-WEIGHT FAILURES CAN DRIVE THE
002700*                  WEIGHTED SUM NEGATIVE - OVERALL-CONF IS
002800*                  UNSIGNED SO IT WAS LOSING THE SIGN AND SHOWING
002900*                  A BOGUS HIGH NUMBER INSTEAD OF CLAMPING LOW.
003000*                  ADDED THE ZERO-FLOOR CHECK  RQ5601
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400*    CALC-SUB DRIVES THE PERFORM VARYING IN 000-HOUSEKEEPING -    081013TD
004500*    WS-WEIGHTED-SUM AND WS-WEIGHT-TOTAL ACCUMULATE ACROSS ALL    081013TD
004600*    FOUR SLOTS BEFORE 200-FINISH-CALC DIVIDES ONE BY THE OTHER.  081013TD
004700 01  MISC-FIELDS.
004800     05  CALC-SUB                    PIC 9(02) COMP.
004900     05  WS-WEIGHT                   PIC 9V99 COMP-3.
005000     05  WS-WEIGHTED-SUM             PIC S9(5)V9(4) COMP-3.
005100     05  WS-WEIGHT-TOTAL             PIC S9(5)V9(4) COMP-3.
005200     05  WS-TEMP-CONF                PIC S9(5)V9(4) COMP-3.
005300 01  MISC-FIELDS-R REDEFINES MISC-FIELDS.
005400     05  FILLER                      PIC X(19).
005500
005600*    SOURCE-WEIGHT LOOKUP BY CC-SRC-CODE - REDEFINED TWO WAYS SO
005700*    WE CAN EITHER INDEX THE TABLE BY POSITION OR SEARCH IT BY
005800*    CODE, DEPENDING ON WHICH IS HANDIER IN A GIVEN PARAGRAPH.
005900 01  WS-SOURCE-WEIGHTS.
006000     05  WS-WT-ENTRY OCCURS 4 TIMES INDEXED BY WT-IDX.
006100         10  WS-WT-CODE               PIC X(01).
006200         10  WS-WT-VALUE               PIC 9V99 COMP-3.
006300 01  WS-SOURCE-WEIGHTS-R REDEFINES WS-SOURCE-WEIGHTS.
006400     05  WS-WT-FLAT OCCURS 4 TIMES.
006500         10  FILLER                   PIC X(01).
006600         10  FILLER                   PIC 9V99 COMP-3.
006700
006800 LINKAGE SECTION.
006900 01  CONF-CALC-REC.
007000     05  CC-SLOT OCCURS 4 TIMES INDEXED BY CC-IDX.
007100         10  CC-SRC-CODE              PIC X(01).
007200         10  CC-PRESENT-SW            PIC X(01).
007300             88  CC-SLOT-PRESENT           VALUE "Y".
007400             88  CC-SLOT-ABSENT            VALUE "N".
007500         10  CC-SUCCESS-SW            PIC X(01).
007600             88  CC-WAS-SUCCESS           VALUE "Y".
007700             88  CC-WAS-FAILURE           VALUE "N".
007800         10  CC-SOURCE-CONF           PIC 9(03)V9.
007900         10  CC-FRESHNESS             PIC 9V99.                   050212TD
008000     05  CC-OVERALL-CONF             PIC 9(03)V9.
008100     05  CC-STATUS                    PIC X(01).
008200         88  CC-ST-VALIDATED              VALUE "V".
008300         88  CC-ST-NEEDS-REVIEW           VALUE "R".
008400         88  CC-ST-URGENT                 VALUE "U".
008500*    FLAT FILLER VIEW OF THE WHOLE PASSED AREA - USED BY THE
008600*    ABEND DUMP ROUTINE IN DALYEDIT-STYLE SHOPS TO DISPLAY THE
008700*    LINKAGE AREA AS ONE HEX STRING; KEPT HERE FOR THE SAME REASON
008800*    EVEN THOUGH THIS MODULE HAS NO DUMP ROUTINE OF ITS OWN.
008900 01  CONF-CALC-REC-R REDEFINES CONF-CALC-REC.
009000     05  FILLER                      PIC X(45).
009100
009200 PROCEDURE DIVISION USING CONF-CALC-REC.
009300******************************************************************032113TD
009400* 000-HOUSEKEEPING - LOAD THE SOURCE-WEIGHT TABLE AND DRIVE THE WE032113TD
009500*                                                                 032113TD
009600* REGISTRY/LISTING/WEBSITE/DOCUMENT WEIGHTS PER RQ4410 - SEE THE  032113TD
009700* COMMENT ABOVE THE MOVE STATEMENTS BELOW FOR THE ACTUAL VALUES.  032113TD
009800* CALC-SUB DRIVES ONE PASS OF 100-ACCUM-SLOT PER SOURCE SLOT,     032113TD
009900* THEN 200-FINISH-CALC TURNS THE ACCUMULATED SUM INTO             032113TD
010000* CC-OVERALL-CONF AND CC-STATUS.                                  032113TD
010100******************************************************************032113TD
010200 000-HOUSEKEEPING.
010300*  SOURCE-WEIGHT TABLE, RQ4410: REGISTRY .35 / LISTING .25 /
010400*  WEBSITE .20 / DOCUMENT .05 - STATE-LICENSE SOURCE RECORDS ARE
010500*  NOT CARRIED IN THIS FEED SO THAT WEIGHT IS NEVER LOOKED UP.
010600     MOVE "N" TO WS-WT-CODE(1).
010700     MOVE .35 TO WS-WT-VALUE(1).
010800     MOVE "G" TO WS-WT-CODE(2).
010900     MOVE .25 TO WS-WT-VALUE(2).
011000     MOVE "W" TO WS-WT-CODE(3).
011100     MOVE .20 TO WS-WT-VALUE(3).
011200     MOVE "P" TO WS-WT-CODE(4).
011300     MOVE .05 TO WS-WT-VALUE(4).
011400
011500     MOVE ZERO TO WS-WEIGHTED-SUM, WS-WEIGHT-TOTAL.
011600
011700     PERFORM 100-ACCUM-SLOT THRU 100-EXIT
011800         VARYING CALC-SUB FROM 1 BY 1 UNTIL CALC-SUB > 4.
011900
012000     PERFORM 200-FINISH-CALC THRU 200-EXIT.
012100     GOBACK.
012200
012300******************************************************************032113TD
012400* 100-ACCUM-SLOT - FOLD ONE SOURCE SLOT INTO THE WEIGHTED SUM     032113TD
012500*                                                                 032113TD
012600* ABSENT SLOTS CONTRIBUTE NOTHING - NEITHER TO THE SUM NOR THE    032113TD
012700* WEIGHT TOTAL - SO A SOURCE THE PROVIDER SIMPLY WASN'T CHECKED   032113TD
012800* AGAINST DOES NOT DRAG THE AVERAGE DOWN.  A FAILED SLOT          032113TD
012900* SUBTRACTS FROM THE SUM BUT STILL COUNTS ITS WEIGHT IN THE       032113TD
013000* DENOMINATOR - THAT ASYMMETRY IS WHAT MAKES A FAILURE HURT MORE  032113TD
013100* THAN A SUCCESS HELPS.  CC-FRESHNESS (RQ5102) DISCOUNTS STALE    032113TD
013200* SOURCE DATA BEFORE IT EVER REACHES THE SUM.                     032113TD
013300******************************************************************032113TD
013400 100-ACCUM-SLOT.
013500*    ABSENT MEANS THE SOURCE FEED NEVER SENT A RECORD FOR THIS    032113TD
013600*    PROVIDER AT ALL - DIFFERENT FROM A FAILED COMPARE, WHICH STIL032113TD
013700*    COUNTS TOWARD THE WEIGHT TOTAL BELOW.                        032113TD
013800     IF CC-SLOT-ABSENT(CALC-SUB)
013900         GO TO 100-EXIT.
014000
014100*    DEFAULT WEIGHT IF 110-FIND-WEIGHT COMES UP EMPTY - SHOULD NEV032113TD
014200*    HAPPEN SINCE ALL FOUR CODES ARE LOADED ABOVE, KEPT AS A SAFET032113TD
014300*    NET RATHER THAN LEAVING WS-WEIGHT AT WHATEVER IT LAST HELD.  032113TD
014400     MOVE .10 TO WS-WEIGHT.
014500     PERFORM 110-FIND-WEIGHT THRU 110-EXIT
014600         VARYING WT-IDX FROM 1 BY 1 UNTIL WT-IDX > 4.
014700
014800*    SUCCESS PATH FOLDS CC-SOURCE-CONF AND CC-FRESHNESS INTO ONE  032113TD
014900*    WEIGHTED TERM IN A SINGLE COMPUTE - THE FRESHNESS FACTOR IS  032113TD
015000*    ALREADY A 0-1 DISCOUNT BY THE TIME IT GETS HERE.             032113TD
015100     IF CC-WAS-SUCCESS(CALC-SUB)
015200         COMPUTE WS-TEMP-CONF =
015300             WS-WEIGHT * CC-SOURCE-CONF(CALC-SUB)
015400                      * CC-FRESHNESS(CALC-SUB)
015500         ADD WS-TEMP-CONF TO WS-WEIGHTED-SUM
015600         ADD WS-WEIGHT TO WS-WEIGHT-TOTAL
015700     ELSE
015800*    FAILURE PATH USES A FLAT PENALTY OF WEIGHT TIMES 10 REGARDLES032113TD
015900*    OF FRESHNESS - A STALE SOURCE FAILING COUNTS THE SAME AS A   032113TD
016000*    FRESH ONE FAILING, ONLY A SUCCESS GETS THE FRESHNESS DISCOUNT032113TD
016100         COMPUTE WS-TEMP-CONF = WS-WEIGHT * 10
016200         SUBTRACT WS-TEMP-CONF FROM WS-WEIGHTED-SUM
016300     END-IF.
016400 100-EXIT.
016500     EXIT.
016600
016700******************************************************************032113TD
016800* 110-FIND-WEIGHT - LOOK UP THIS SLOT'S SOURCE WEIGHT BY CODE     032113TD
016900*                                                                 032113TD
017000* LINEAR SEARCH OF THE 4-ENTRY WS-WT-ENTRY TABLE - TOO SMALL TO   032113TD
017100* JUSTIFY A SEARCH VERB.                                          032113TD
017200******************************************************************032113TD
017300 110-FIND-WEIGHT.
017400*    NO EARLY EXIT ON A MATCH - HARMLESS SINCE THE CODES ARE UNIQU032113TD
017500*    BUT WORTH NOTING THE LOOP ALWAYS RUNS THE FULL 4 PASSES.     032113TD
017600     IF WS-WT-CODE(WT-IDX) = CC-SRC-CODE(CALC-SUB)
017700         MOVE WS-WT-VALUE(WT-IDX) TO WS-WEIGHT.
017800 110-EXIT.
017900     EXIT.
018000
018100******************************************************************032113TD
018200* 200-FINISH-CALC - TURN THE WEIGHTED SUM INTO A PUBLISHABLE CONFI032113TD
018300*                                                                 032113TD
018400* RQ5601 - A RUN OF HIGH-WEIGHT FAILURES CAN DRIVE                032113TD
018500* WS-WEIGHTED-SUM NEGATIVE; SINCE CC-OVERALL-CONF IS AN UNSIGNED  032113TD
018600* PICTURE, DIVIDING A NEGATIVE SUM INTO IT USED TO TRUNCATE THE   032113TD
018700* SIGN AND LEAVE A BOGUS HIGH NUMBER ON THE FIELD INSTEAD OF      032113TD
018800* CLAMPING TO ZERO.  THE ZERO-FLOOR CHECK BELOW STOPS THAT.       032113TD
018900* ONCE THE SCORE IS SET, THE V/R/U STATUS BREAKS ARE THE SAME     032113TD
019000* 80/60 THRESHOLDS THE SAME AS PRVDISP'S OWN STATUS CALC.         032113TD
019100******************************************************************032113TD
019200 200-FINISH-CALC.
019300     IF WS-WEIGHT-TOTAL = ZERO
019400         MOVE ZERO TO CC-OVERALL-CONF
019500     ELSE
019600         IF WS-WEIGHTED-SUM < ZERO                                031413TD
019700             MOVE ZERO TO CC-OVERALL-CONF
019800         ELSE
019900             COMPUTE CC-OVERALL-CONF ROUNDED =
020000                 WS-WEIGHTED-SUM / WS-WEIGHT-TOTAL
020100             IF CC-OVERALL-CONF > 100
020200                 MOVE 100 TO CC-OVERALL-CONF
020300             END-IF
020400         END-IF
020500     END-IF.
020600
020700     IF CC-OVERALL-CONF >= 80
020800         MOVE "V" TO CC-STATUS
020900     ELSE
021000         IF CC-OVERALL-CONF >= 60
021100             MOVE "R" TO CC-STATUS
021200         ELSE
021300             MOVE "U" TO CC-STATUS
021400         END-IF
021500     END-IF.
021600 200-EXIT.
021700     EXIT.
