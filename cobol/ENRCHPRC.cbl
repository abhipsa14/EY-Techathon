000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. ENRCHPRC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/30/83.
000700 DATE-COMPILED. 08/30/83.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*   DB2 STORED-PROCEDURE-STYLE SUBPROGRAM THAT FILLS IN THE TWO
001300*   ENRICHMENT FIELDS PRVEDIT COUNTS BUT DOES NOT CARRY FORWARD
001400*   ON ANY OUTPUT RECORD - A DEFAULT HOSPITAL AFFILIATION BY
001500*   LICENSE STATE, AND A DEFAULT BOARD-CERTIFICATION STATEMENT BY
001600*   SPECIALTY.  CALLED FROM PRVEDIT PARAGRAPH 250-ENRICH-PROVIDER
001700*   ONCE PER PROVIDER, ONLY WHEN THE INCOMING PROVIDER RECORD IS
001800*   MISSING THE CORRESPONDING VALUE.
001900*
002000*   CHANGE LOG
002100*   ----------
002200*   11/09/09  JS   ORIGINAL - ADAPTED FROM PCTPROC
002300*   02/02/13  TGD  ADDED BOARD-CERT LOOKUP ALONGSIDE THE
002400*                  HOSPITAL-AFFILIATION LOOKUP  RQ5550
002500*   03/14/13  TD   DDS0001.HOSP_AFFIL AND DDS0001.BOARD_CERT ARE
002600*                  NOT BEING LOADED BY ANY JOB IN THIS STREAM, SO
002700*                  THE SELECTS WERE ALWAYS COMING BACK SQLCODE
002800*                  +100 AND EVERY PROVIDER WAS GETTING THE GENERIC
002900*                  FALLBACK STRING INSTEAD OF THE NAMED STATE/
003000*                  SPECIALTY DEFAULTS THE TASK FORCE SPECIFIED.
003100*                  ADDED A WORKING-STORAGE SEED TABLE FOR BOTH
003200*                  LOOKUPS, LOADED EACH CALL LIKE CLCLCONF LOADS
003300*                  ITS SOURCE-WEIGHT TABLE, SO THE NOT-FOUND PATH
003400*                  FALLS BACK TO THE SEED TABLE BEFORE FALLING ALL
003500*                  THE WAY THROUGH TO THE GENERIC STRING  RQ5601
003600******************************************************************
003700*System Long Name:  ZSERVEROS.DEMOS.IBM.COM
003800*System Short Name:  Lab7
003900*Data Set:  DDS0017.TEST.COBOL1(ENRCHPRC)
004000* @param STATECD
004100* @param CITYNAME
004200* @param SPECIALTY
004300* @param HOSPNAMEOUT
004400* @param BOARDNAMEOUT
004500* @param SQLCODEOUT
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600 01  NAM                         PIC X(18) VALUE "ENRCHPRC".
005700 01  W-SQLCODE                   PIC S9(03) COMP.
005800 01  W-SQLCODE-R REDEFINES W-SQLCODE.
005900     05  FILLER                  PIC S9(03) COMP.
006000 COPY HOSPAFFL.
006100 COPY BRDCERT.
006200     EXEC SQL INCLUDE SQLCA END-EXEC.
006300
006400****** RQ5601 - WORKING-STORAGE SEED TABLES BACKING THE DB2 LOOKUPS
006500****** ABOVE UNTIL DDS0001.HOSP_AFFIL/BOARD_CERT ARE POPULATED.
006600****** STATE TABLE CARRIES ALL FOUR HOSPITALS PER STATE, MARKED
006700****** DEFAULT-IND THE SAME WAY THE DB2 ROWS ARE, BUT ONLY THE
006800****** DEFAULT ROW IS EVER PULLED SINCE 000-ENRICH-HOSPITAL ONLY
006900****** FILLS ONE BLANK FIELD.
007000 01  WS-HOSP-SEED.
007100     05  WS-HT-ENTRY OCCURS 20 TIMES INDEXED BY HT-IDX.
007200         10  WS-HT-STATE             PIC X(02).
007300         10  WS-HT-HOSPITAL          PIC X(30).
007400         10  WS-HT-DEFAULT-SW        PIC X(01).
007500             88  WS-HT-IS-DEFAULT        VALUE "Y".
007600 01  WS-HOSP-SEED-R REDEFINES WS-HOSP-SEED.
007700     05  WS-HT-FLAT OCCURS 20 TIMES.
007800         10  FILLER                  PIC X(33).
007900
008000 01  WS-BOARD-SEED.
008100     05  WS-BT-ENTRY OCCURS 10 TIMES INDEXED BY BT-IDX.
008200         10  WS-BT-SPECIALTY         PIC X(25).
008300         10  WS-BT-CODE              PIC X(10).
008400 01  WS-BOARD-SEED-R REDEFINES WS-BOARD-SEED.
008500     05  WS-BT-FLAT OCCURS 10 TIMES.
008600         10  FILLER                  PIC X(35).
008700
008800 01  WS-SEED-WORK.
008900     05  WS-FOUND-SW                 PIC X(01).
009000         88  WS-WAS-FOUND                VALUE "Y".
009100     05  WS-MATCHED-HOSPITAL         PIC X(30).
009200     05  WS-MATCHED-BOARD-CODE       PIC X(10).
009300 01  WS-SEED-WORK-R REDEFINES WS-SEED-WORK.
009400     05  FILLER                      PIC X(41).
009500
009600 LINKAGE SECTION.
009700 01  STATECD                     PIC X(02).
009800 01  CITYNAME                    PIC X(30).
009900 01  SPECIALTY                   PIC X(25).
010000 01  HOSPNAMEOUT                 PIC X(30).
010100*    LEFT OVER FROM A DEBUG DISPLAY THE HELP DESK ASKED FOR WHEN
010200*    THE DEFAULT-HOSPITAL STRING LOOKED TRUNCATED ON A 3270 SCREEN
010300*    - LETS THEM SEE JUST THE FIRST WORD WITHOUT A FULL DUMP.
010400 01  HOSPNAMEOUT-R REDEFINES HOSPNAMEOUT.
010500     05  HOSP-NAME-WORD1          PIC X(10).
010600     05  FILLER                   PIC X(20).
010700 01  BOARDNAMEOUT                PIC X(40).
010800 01  BOARDNAMEOUT-R REDEFINES BOARDNAMEOUT.
010900     05  BOARD-NAME-WORD1         PIC X(10).
011000     05  FILLER                   PIC X(30).
011100 01  SQLCODEOUT                  PIC S9(09) COMP.
011200
011300 PROCEDURE DIVISION USING
011400      STATECD
011500      CITYNAME
011600      SPECIALTY
011700      HOSPNAMEOUT
011800      BOARDNAMEOUT
011900      SQLCODEOUT.
012000
012100****************************************************************032113TD
012200* 000-ENRICH-HOSPITAL - DEFAULT HOSPITAL BY STATE                032113TD
012300*                                                                032113TD
012400* DDS0001.HOSP_AFFIL SHOULD HOLD ONE DEFAULT ROW PER STATE,      032113TD
012500* BUT NO JOB IN THIS STREAM LOADS IT SO THE SELECT ALWAYS        032113TD
012600* COMES BACK SQLCODE +100.  010-LOAD-HOSP-TABLE SEEDS A          032113TD
012700* FALLBACK TABLE EVERY CALL SO NOT-FOUND STILL RETURNS A         032113TD
012800* NAMED HOSPITAL INSTEAD OF THE GENERIC CITY NAME STRING,        032113TD
012900* RQ5601.                                                        032113TD
013000****************************************************************032113TD
013100 000-ENRICH-HOSPITAL.
013200     PERFORM 010-LOAD-HOSP-TABLE THRU 010-EXIT.                   031413TD
013300     EXEC SQL
013400         SELECT HOSPITAL_NAME
013500         INTO :HA-HOSPITAL-NAME
013600         FROM DDS0001.HOSP_AFFIL
013700         WHERE STATE_CD = :STATECD
013800           AND DEFAULT_IND = 'Y'
013900     END-EXEC.
014000
014100*    +100 IS DB2'S ROW-NOT-FOUND CODE - NOT AN ERROR, JUST MEANS  032113TD
014200*    DDS0001.HOSP_AFFIL HAD NO DEFAULT ROW FOR THIS STATE (WHICH I032113TD
014300*    EVERY STATE RIGHT NOW, SINCE NO JOB LOADS THE TABLE).        032113TD
014400     IF SQLCODE = +100
014500         MOVE "N" TO WS-FOUND-SW                                  031413TD
014600         PERFORM 030-FIND-HOSPITAL THRU 030-EXIT                  031413TD
014700             VARYING HT-IDX FROM 1 BY 1 UNTIL HT-IDX > 20         031413TD
014800         IF WS-WAS-FOUND                                          031413TD
014900             MOVE WS-MATCHED-HOSPITAL TO HOSPNAMEOUT              031413TD
015000         ELSE                                                     031413TD
015100             STRING CITYNAME DELIMITED BY SPACE
015200                " GENERAL HOSPITAL" DELIMITED BY SIZE
015300                INTO HOSPNAMEOUT
015400         END-IF                                                   031413TD
015500     ELSE
015600*    REAL DB2 ROW WAS FOUND - THIS BRANCH IS DEAD CODE UNTIL      032113TD
015700*    DDS0001.HOSP_AFFIL IS ACTUALLY POPULATED, BUT KEPT SO THE    032113TD
015800*    PROGRAM IS READY THE DAY THAT LOAD JOB SHOWS UP.             032113TD
015900         MOVE HA-HOSPITAL-NAME TO HOSPNAMEOUT
016000     END-IF.
016100
016200****************************************************************032113TD
016300* 100-ENRICH-BOARD-CERT - DEFAULT BOARD-CERT STATEMENT BY        032113TD
016400* SPECIALTY                                                      032113TD
016500*                                                                032113TD
016600* SAME SQLCODE +100 SITUATION AS 000-ENRICH-HOSPITAL ABOVE -     032113TD
016700* DDS0001.BOARD_CERT IS NOT LOADED EITHER, SO 020-LOAD-BOARD-    032113TD
016800* TABLE'S SEED ROWS ARE WHAT ACTUALLY BACK THIS LOOKUP UNTIL     032113TD
016900* THE REAL TABLE IS POPULATED, RQ5601.                           032113TD
017000****************************************************************032113TD
017100 100-ENRICH-BOARD-CERT.                                           020213TD
017200     PERFORM 020-LOAD-BOARD-TABLE THRU 020-EXIT.                  031413TD
017300     EXEC SQL
017400         SELECT BOARD_CODE
017500         INTO :BC-BOARD-CODE
017600         FROM DDS0001.BOARD_CERT
017700         WHERE SPECIALTY_NAME = :SPECIALTY
017800     END-EXEC.
017900
018000*    SAME NOT-FOUND SITUATION AS 000-ENRICH-HOSPITAL - DDS0001.   032113TD
018100*    BOARD_CERT IS ALSO UNLOADED, SO THIS BRANCH IS THE ONE THAT  032113TD
018200*    ACTUALLY FIRES EVERY CALL.                                   032113TD
018300     IF SQLCODE = +100
018400         MOVE "N" TO WS-FOUND-SW                                  031413TD
018500         PERFORM 040-FIND-BOARD THRU 040-EXIT                     031413TD
018600             VARYING BT-IDX FROM 1 BY 1 UNTIL BT-IDX > 10         031413TD
018700         IF WS-WAS-FOUND                                          031413TD
018800             STRING "BOARD CERTIFIED - " DELIMITED BY SIZE        031413TD
018900                    WS-MATCHED-BOARD-CODE DELIMITED BY SPACE      031413TD
019000                    INTO BOARDNAMEOUT                             031413TD
019100         ELSE                                                     031413TD
019200                STRING "BOARD CERTIFIED IN " DELIMITED BY SIZE
019300                       SPECIALTY DELIMITED BY SPACE
019400                       INTO BOARDNAMEOUT
019500         END-IF                                                   031413TD
019600     ELSE
019700         STRING "BOARD CERTIFIED - " DELIMITED BY SIZE
019800                BC-BOARD-CODE DELIMITED BY SPACE
019900                INTO BOARDNAMEOUT
020000     END-IF.
020100
020200*    SQLCODEOUT ALWAYS REFLECTS THE BOARD_CERT SELECT'S CODE, NOT 032113TD
020300*    THE HOSP_AFFIL SELECT'S - PRVEDIT ONLY CHECKS IT FOR A HARD D032113TD
020400*    ERROR, NOT THE EXPECTED +100, SO THIS HAS NEVER MATTERED.    032113TD
020500     MOVE SQLCODE TO W-SQLCODE.
020600     MOVE W-SQLCODE TO SQLCODEOUT.
020700     GOBACK.
020800
020900******************************************************************
021000* 010-LOAD-HOSP-TABLE - RQ5601, STATE->HOSPITAL DEFAULTS PER THE
021100* RELIABILITY TASK FORCE LIST.  FIRST HOSPITAL LISTED FOR EACH
021200* STATE IS THE DEFAULT (DEFAULT-IND "Y") - THE OTHER THREE ARE
021300* CARRIED HERE FOR COMPLETENESS BUT THIS LOOKUP ONLY EVER PULLS
021400* THE DEFAULT ROW.
021500******************************************************************
021600 010-LOAD-HOSP-TABLE.
021700*    MASSACHUSETTS - SLOTS 1-4, MASS GENERAL IS THE DEFAULT ROW.  081013TD
021800     MOVE "MA" TO WS-HT-STATE(1).
021900     MOVE "MASSACHUSETTS GENERAL HOSPITAL" TO WS-HT-HOSPITAL(1).
022000     MOVE "Y"  TO WS-HT-DEFAULT-SW(1).
022100     MOVE "MA" TO WS-HT-STATE(2).
022200     MOVE "BRIGHAM AND WOMEN'S HOSPITAL" TO WS-HT-HOSPITAL(2).
022300     MOVE "N"  TO WS-HT-DEFAULT-SW(2).
022400     MOVE "MA" TO WS-HT-STATE(3).
022500     MOVE "BETH ISRAEL DEACONESS MEDICAL CENTER"
022600         TO WS-HT-HOSPITAL(3).
022700     MOVE "N"  TO WS-HT-DEFAULT-SW(3).
022800     MOVE "MA" TO WS-HT-STATE(4).
022900     MOVE "BOSTON CHILDREN'S HOSPITAL" TO WS-HT-HOSPITAL(4).
023000     MOVE "N"  TO WS-HT-DEFAULT-SW(4).
023100*    NEW YORK - SLOTS 5-8, NEWYORK-PRESBYTERIAN IS THE DEFAULT ROW081013TD
023200     MOVE "NY" TO WS-HT-STATE(5).
023300     MOVE "NEWYORK-PRESBYTERIAN HOSPITAL" TO WS-HT-HOSPITAL(5).
023400     MOVE "Y"  TO WS-HT-DEFAULT-SW(5).
023500     MOVE "NY" TO WS-HT-STATE(6).
023600     MOVE "MOUNT SINAI HOSPITAL" TO WS-HT-HOSPITAL(6).
023700     MOVE "N"  TO WS-HT-DEFAULT-SW(6).
023800     MOVE "NY" TO WS-HT-STATE(7).
023900     MOVE "NYU LANGONE MEDICAL CENTER" TO WS-HT-HOSPITAL(7).
024000     MOVE "N"  TO WS-HT-DEFAULT-SW(7).
024100     MOVE "NY" TO WS-HT-STATE(8).
024200     MOVE "MEMORIAL SLOAN KETTERING" TO WS-HT-HOSPITAL(8).
024300     MOVE "N"  TO WS-HT-DEFAULT-SW(8).
024400*    CALIFORNIA - SLOTS 9-12, CEDARS-SINAI IS THE DEFAULT ROW.    081013TD
024500     MOVE "CA" TO WS-HT-STATE(9).
024600     MOVE "CEDARS-SINAI MEDICAL CENTER" TO WS-HT-HOSPITAL(9).
024700     MOVE "Y"  TO WS-HT-DEFAULT-SW(9).
024800     MOVE "CA" TO WS-HT-STATE(10).
024900     MOVE "UCLA MEDICAL CENTER" TO WS-HT-HOSPITAL(10).
025000     MOVE "N"  TO WS-HT-DEFAULT-SW(10).
025100     MOVE "CA" TO WS-HT-STATE(11).
025200     MOVE "STANFORD HEALTH CARE" TO WS-HT-HOSPITAL(11).
025300     MOVE "N"  TO WS-HT-DEFAULT-SW(11).
025400     MOVE "CA" TO WS-HT-STATE(12).
025500     MOVE "UCSF MEDICAL CENTER" TO WS-HT-HOSPITAL(12).
025600     MOVE "N"  TO WS-HT-DEFAULT-SW(12).
025700*    TEXAS - SLOTS 13-16, HOUSTON METHODIST IS THE DEFAULT ROW.   081013TD
025800     MOVE "TX" TO WS-HT-STATE(13).
025900     MOVE "HOUSTON METHODIST HOSPITAL" TO WS-HT-HOSPITAL(13).
026000     MOVE "Y"  TO WS-HT-DEFAULT-SW(13).
026100     MOVE "TX" TO WS-HT-STATE(14).
026200     MOVE "MD ANDERSON CANCER CENTER" TO WS-HT-HOSPITAL(14).
026300     MOVE "N"  TO WS-HT-DEFAULT-SW(14).
026400     MOVE "TX" TO WS-HT-STATE(15).
026500     MOVE "BAYLOR UNIVERSITY MEDICAL CENTER" TO WS-HT-HOSPITAL(15).
026600     MOVE "N"  TO WS-HT-DEFAULT-SW(15).
026700     MOVE "TX" TO WS-HT-STATE(16).
026800     MOVE "UT SOUTHWESTERN MEDICAL CENTER" TO WS-HT-HOSPITAL(16).
026900     MOVE "N"  TO WS-HT-DEFAULT-SW(16).
027000*    FLORIDA - SLOTS 17-20, CLEVELAND CLINIC FLORIDA IS THE       081013TD
027100*    DEFAULT ROW - THE LAST OF THE FIVE STATES THE TASK FORCE     081013TD
027200*    PRICED OUT FOR THIS SEED TABLE.                              081013TD
027300     MOVE "FL" TO WS-HT-STATE(17).
027400     MOVE "CLEVELAND CLINIC FLORIDA" TO WS-HT-HOSPITAL(17).
027500     MOVE "Y"  TO WS-HT-DEFAULT-SW(17).
027600     MOVE "FL" TO WS-HT-STATE(18).
027700     MOVE "MAYO CLINIC JACKSONVILLE" TO WS-HT-HOSPITAL(18).
027800     MOVE "N"  TO WS-HT-DEFAULT-SW(18).
027900     MOVE "FL" TO WS-HT-STATE(19).
028000     MOVE "TAMPA GENERAL HOSPITAL" TO WS-HT-HOSPITAL(19).
028100     MOVE "N"  TO WS-HT-DEFAULT-SW(19).
028200     MOVE "FL" TO WS-HT-STATE(20).
028300     MOVE "BAPTIST HEALTH SOUTH FLORIDA" TO WS-HT-HOSPITAL(20).
028400     MOVE "N"  TO WS-HT-DEFAULT-SW(20).
028500 010-EXIT.
028600     EXIT.
028700
028800******************************************************************
028900* 020-LOAD-BOARD-TABLE - RQ5601, SPECIALTY->CERTIFYING-BOARD CODE.
029000******************************************************************
029100 020-LOAD-BOARD-TABLE.
029200*    SLOTS 1-2 - INTERNAL MEDICINE AND FAMILY MEDICINE, THE TWO   081013TD
029300*    MOST COMMON SPECIALTIES ON THE MASTER.                       081013TD
029400     MOVE "INTERNAL MEDICINE"  TO WS-BT-SPECIALTY(1).
029500     MOVE "ABIM"               TO WS-BT-CODE(1).
029600     MOVE "FAMILY MEDICINE"    TO WS-BT-SPECIALTY(2).
029700     MOVE "ABFM"               TO WS-BT-CODE(2).
029800*    SLOTS 3-4 - PEDIATRICS AND CARDIOLOGY.                       081013TD
029900     MOVE "PEDIATRICS"         TO WS-BT-SPECIALTY(3).
030000     MOVE "ABP"                TO WS-BT-CODE(3).
030100     MOVE "CARDIOLOGY"         TO WS-BT-SPECIALTY(4).
030200     MOVE "ABIM-CV"            TO WS-BT-CODE(4).
030300*    SLOTS 5-6 - DERMATOLOGY AND SURGERY.                         081013TD
030400     MOVE "DERMATOLOGY"        TO WS-BT-SPECIALTY(5).
030500     MOVE "ABD"                TO WS-BT-CODE(5).
030600     MOVE "SURGERY"            TO WS-BT-SPECIALTY(6).
030700     MOVE "ABS"                TO WS-BT-CODE(6).
030800*    SLOTS 7-8 - ORTHOPEDICS AND PSYCHIATRY.                      081013TD
030900     MOVE "ORTHOPEDICS"        TO WS-BT-SPECIALTY(7).
031000     MOVE "ABOS"               TO WS-BT-CODE(7).
031100     MOVE "PSYCHIATRY"         TO WS-BT-SPECIALTY(8).
031200     MOVE "ABPN"               TO WS-BT-CODE(8).
031300*    SLOTS 9-10 - NEUROLOGY SHARES THE ABPN CODE WITH PSYCHIATRY  081013TD
031400*    ABOVE, AND ONCOLOGY ROUNDS OUT THE TEN-ROW SEED TABLE.       081013TD
031500     MOVE "NEUROLOGY"          TO WS-BT-SPECIALTY(9).
031600     MOVE "ABPN"               TO WS-BT-CODE(9).
031700     MOVE "ONCOLOGY"           TO WS-BT-SPECIALTY(10).
031800     MOVE "ABIM-ONC"           TO WS-BT-CODE(10).
031900 020-EXIT.
032000     EXIT.
032100
032200****************************************************************032113TD
032300* 030-FIND-HOSPITAL - SEED-TABLE FALLBACK SEARCH                 032113TD
032400* WALKS WS-HOSP-SEED LOOKING FOR THE DEFAULT-MARKED ROW FOR      032113TD
032500* STATECD - PERFORMED VARYING HT-IDX SO A NOT-FOUND STATE        032113TD
032600* SIMPLY LEAVES WS-FOUND-SW AT "N".                              032113TD
032700****************************************************************032113TD
032800 030-FIND-HOSPITAL.
032900*    BOTH CONDITIONS MUST HOLD - MATCHING THE STATE ALONE IS NOT  032113TD
033000*    ENOUGH, ONLY THE ONE ROW PER STATE FLAGGED DEFAULT-IND "Y" IS032113TD
033100*    EVER RETURNED, SAME AS THE REAL DB2 QUERY WOULD DO.          032113TD
033200     IF WS-HT-STATE(HT-IDX) = STATECD
033300        AND WS-HT-IS-DEFAULT(HT-IDX)
033400         MOVE "Y" TO WS-FOUND-SW
033500         MOVE WS-HT-HOSPITAL(HT-IDX) TO WS-MATCHED-HOSPITAL
033600     END-IF.
033700 030-EXIT.
033800     EXIT.
033900
034000****************************************************************032113TD
034100* 040-FIND-BOARD - SEED-TABLE FALLBACK SEARCH                    032113TD
034200* SAME SHAPE AS 030-FIND-HOSPITAL, JUST AGAINST WS-BOARD-SEED    032113TD
034300* KEYED ON SPECIALTY INSTEAD OF STATECD.                         032113TD
034400****************************************************************032113TD
034500 040-FIND-BOARD.
034600*    EXACT-MATCH COMPARE ON THE FULL SPECIALTY TEXT - A SPECIALTY 032113TD
034700*    NOT IN THE 10-ROW SEED TABLE FALLS THROUGH TO THE GENERIC    032113TD
034800*    "BOARD CERTIFIED IN" STRING INSTEAD OF A NAMED BOARD CODE.   032113TD
034900     IF WS-BT-SPECIALTY(BT-IDX) = SPECIALTY
035000         MOVE "Y" TO WS-FOUND-SW
035100         MOVE WS-BT-CODE(BT-IDX) TO WS-MATCHED-BOARD-CODE
035200     END-IF.
035300 040-EXIT.
035400     EXIT.
