000100******************************************************************
000200* VALDREC  -  SCORED-PROVIDER INTERMEDIATE RECORD
000300* USED BY:  PRVEDIT (WRITES), PRVDISP (READS)
000400* CARRIES THE OVERALL CONFIDENCE AND THE DISPOSITION-RULE INPUTS
000500* FORWARD FROM THE EDIT STEP TO THE DISPOSITION STEP SO PRVDISP
000600* DOES NOT HAVE TO RE-WALK THE SOURCE COMPARISONS.
000700*     02/02/13  TGD  ORIGINAL COPYBOOK - SPLIT EDIT FROM UPDATE
000800*                    SO TICKETING COULD BE RERUN STANDALONE
000900*                    RQ5550
000920*     03/21/13  TD   ADDED VALD-SPECIALTY SO THE SPECIALTY ON     031413TD
000930*                    THE PROVIDER MASTER RIDES FORWARD TO THE     031413TD
000940*                    DETAIL LINE ON THE PRVRPT REPORT  RQ5615     031413TD
001000******************************************************************
001100 01  VALD-OUT-REC.
001200     05  VALD-PROV-ID                PIC X(08).
001300     05  VALD-NPI                    PIC X(10).
001400     05  VALD-NAME                   PIC X(36).
001420     05  VALD-SPECIALTY              PIC X(25).                   031413TD
001500     05  VALD-CONFIDENCE             PIC 9(03)V9.
001600     05  VALD-HIGH-COUNT             PIC 9(02).
001650     05  VALD-HIGH-CONF-COUNT        PIC 9(02).
001700     05  VALD-DISC-COUNT             PIC 9(03).
001800     05  VALD-MIN-DISC-CONF          PIC 9(03)V9.
001900     05  VALD-CRITICAL-SW             PIC X(01).
002000         88  VALD-HAS-CRITICAL-TYPE       VALUE "Y".
002100     05  VALD-HAS-SOURCES-SW          PIC X(01).
002200         88  VALD-NO-SOURCE-RECS          VALUE "N".
002300         88  VALD-HAD-SOURCE-RECS         VALUE "Y".
002400     05  FILLER                      PIC X(09).
