000100******************************************************************
000200* SRCEREC  -  EXTERNAL SOURCE COMPARISON RECORD LAYOUT
000300* USED BY:  PRVEDIT
000400* ONE RECORD PER PROVIDER PER EXTERNAL SOURCE (0-4 PER PROVIDER).
000500* SOURCE-FILE IS PRESENTED SORTED BY SRC-PROV-ID TO MATCH AGAINST
000600* PROVIDER-REC DURING THE EDIT STEP.
000700*     11/02/09  JS   ORIGINAL COPYBOOK
000800*     07/19/12  TGD  ADDED SRC-AGE-DAYS FOR FRESHNESS FACTOR ON
000900*                    THE CONFIDENCE CALC  RQ5102
001000******************************************************************
001100 01  SOURCE-REC.
001200     05  SRC-PROV-ID                 PIC X(08).
001300     05  SRC-CODE                     PIC X(01).
001400         88  SRC-IS-REGISTRY             VALUE "N".
001500         88  SRC-IS-LISTING              VALUE "G".
001600         88  SRC-IS-WEBSITE              VALUE "W".
001700         88  SRC-IS-DOCUMENT             VALUE "P".
001800     05  SRC-FOUND                    PIC X(01).
001900         88  SRC-WAS-FOUND               VALUE "Y".
002000         88  SRC-NOT-FOUND               VALUE "N".
002100     05  SRC-FIRST-NAME              PIC X(15).
002200     05  SRC-LAST-NAME               PIC X(20).
002300     05  SRC-PHONE                   PIC X(10).
002400     05  SRC-STREET                  PIC X(25).
002500     05  SRC-CITY                    PIC X(15).
002600     05  SRC-STATE                   PIC X(02).
002700     05  SRC-STATUS                   PIC X(01).
002800         88  SRC-STAT-ACTIVE             VALUE "A".
002900         88  SRC-STAT-DEACT              VALUE "D".
003000         88  SRC-STAT-EXPIRED            VALUE "E".
003100     05  SRC-WEBSITE                 PIC X(30).
003200     05  SRC-SPECIALTY               PIC X(25).
003300     05  SRC-LIC-NO                  PIC X(10).
003400     05  SRC-NAME-PRESENT             PIC X(01).
003500         88  SRC-NAME-IS-PRESENT         VALUE "Y".
003600         88  SRC-NAME-NOT-PRESENT        VALUE "N".
003700     05  SRC-QUALITY                 PIC 9(03).
003800     05  SRC-AGE-DAYS                PIC 9(03).
003900     05  FILLER                      PIC X(05).
