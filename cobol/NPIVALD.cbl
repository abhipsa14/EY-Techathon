000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NPIVALD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/10/89.
000600 DATE-COMPILED. 02/10/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*   CHECKS A NATIONAL-REGISTRY NUMBER (NPI) FOR FORMAT ONLY -
001200*   MUST BE EXACTLY 10 DIGITS, ALL NUMERIC.  THE FULL CHECK-DIGIT
001300*   ALGORITHM WAS LOOKED AT AND DROPPED - THE PROV-DIRECTORY
001400*   PROJECT ONLY NEEDS THE DIGIT/LENGTH TEST.  CALLED FROM THE
001500*   REGISTRY-SOURCE COMPARE STEP IN PRVEDIT.
001600*
001700*   CHANGE LOG
001800*   ----------
001900*   11/02/09  JS   ORIGINAL - ADAPTED FROM THE STRLTH UTILITY
002000*   04/18/11  TGD  CALLED FROM PRVEDIT 210-VALIDATE-REGISTRY
002100*                  INSTEAD OF INLINE TEST - RQ4688
002200*   09/30/98  MM   Y2K SWEEP - NO DATE FIELDS IN THIS MODULE,
002300*                  NO CHANGE REQUIRED
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  MISC-FIELDS.
003800     05  WS-DIGIT-COUNT              PIC S9(4) COMP VALUE ZERO.
003900 01  MISC-FIELDS-R REDEFINES MISC-FIELDS.
004000     05  FILLER                      PIC S9(4) COMP.
004100
004200 LINKAGE SECTION.
004300 01  NPI-VALUE                       PIC X(10).
004400*    THE FIRST DIGIT OF THE NATIONAL REGISTRY NUMBER IS A TYPE
004500*    FLAG (1 = INDIVIDUAL, 2 = ORGANIZATION) - THIS VIEW WAS ADDED
004600*    WHEN SOMEONE ASKED WHETHER WE SHOULD REJECT ORG-TYPE NUMBERS
004700*    ON A PROVIDER RECORD, BUT THE PROJECT DECIDED FORMAT-ONLY WAS
004800*    GOOD ENOUGH AND THE TYPE FLAG IS NOT ACTUALLY TESTED BELOW.
004900 01  NPI-VALUE-R REDEFINES NPI-VALUE.
005000     05  NPI-TYPE-DIGIT              PIC X(01).
005100     05  NPI-REMAINING-DIGITS        PIC X(09).
005200 01  NPI-VALID-SW                    PIC X(01).
005300     88  NPI-IS-VALID                    VALUE "Y".
005400     88  NPI-IS-INVALID                  VALUE "N".
005500 01  NPI-VALID-SW-R REDEFINES NPI-VALID-SW.
005600     05  FILLER                      PIC X(01).
005700
005800 PROCEDURE DIVISION USING NPI-VALUE, NPI-VALID-SW.                041811TD
005900******************************************************************032113TD
006000* 000-CHECK-FORMAT - FORMAT-ONLY NPI TEST                         032113TD
006100*                                                                 032113TD
006200* SPACES-FILLED INPUT (THE REGISTRY SLOT WAS NEVER POPULATED FOR  032113TD
006300* THIS PROVIDER) FALLS THROUGH AS INVALID WITHOUT A NUMERIC       032113TD
006400* TEST, SINCE SPACES TESTED AGAINST NUMERIC WOULD ABEND ON SOME   032113TD
006500* COMPILERS.  OTHERWISE THE ONLY RULE IS ALL 10 BYTES NUMERIC -   032113TD
006600* NO CHECK-DIGIT ALGORITHM AND NO TEST OF THE TYPE-FLAG DIGIT IN  032113TD
006700* NPI-TYPE-DIGIT, PER THE REMARKS ABOVE.                          032113TD
006800******************************************************************032113TD
006900 000-CHECK-FORMAT.
007000*    DEFAULT TO INVALID FIRST - EVERY EXIT PATH BELOW EITHER LEAVE032113TD
007100*    THIS ALONE OR FLIPS IT TO Y, NEVER THE OTHER WAY AROUND.     032113TD
007200     MOVE "N" TO NPI-VALID-SW.
007300*    GUARD MUST COME BEFORE THE NUMERIC TEST - TESTING SPACES WITH032113TD
007400*    IS NUMERIC IS UNDEFINED ON SOME COMPILERS THIS SHOP HAS RUN O032113TD
007500     IF NPI-VALUE = SPACES
007600         GO TO 000-EXIT.
007700
007800*    ALL 10 BYTES NUMERIC IS THE ENTIRE RULE - A REAL NATIONAL    032113TD
007900*    REGISTRY NUMBER CHECK-DIGIT ALGORITHM WAS SCOPED OUT, SEE THE032113TD
008000*    REMARKS BANNER AT THE TOP OF THIS PROGRAM.                   032113TD
008100     IF NPI-VALUE IS NUMERIC
008200         MOVE "Y" TO NPI-VALID-SW.
008300 000-EXIT.
008400     GOBACK.
