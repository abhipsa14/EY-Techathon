000100******************************************************************
000200* DCLGEN TABLE(DDS0001.HOSP_AFFIL)                               *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(HOSPAFFL))                 *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900* TABLE HOLDS THE DEFAULT HOSPITAL-AFFILIATION FOR A PROVIDER'S  *
001000* LICENSE STATE, USED TO FILL A BLANK AFFILIATION ON ENRICHMENT. *
001100******************************************************************
001200     EXEC SQL DECLARE DDS0001.HOSP_AFFIL TABLE
001300     ( STATE-CD                       CHAR(2) NOT NULL,
001400       HOSPITAL-NAME                  CHAR(30) NOT NULL,
001500       DEFAULT-IND                    CHAR(1) NOT NULL
001600     ) END-EXEC.
001700******************************************************************
001800* COBOL DECLARATION FOR TABLE DDS0001.HOSP_AFFIL                 *
001900******************************************************************
002000 01  DCLHOSP-AFFIL.
002100     10 HA-STATE-CD          PIC X(2).
002200     10 HA-HOSPITAL-NAME     PIC X(30).
002300     10 HA-DEFAULT-IND       PIC X(1).
002400******************************************************************
002500* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
002600******************************************************************
