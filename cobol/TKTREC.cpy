000100******************************************************************
000200* TKTREC  -  REVIEW TICKET RECORD LAYOUT
000300* USED BY:  PRVDISP
000400* TICKET NUMBERS ARE SEQUENTIAL FROM 1 WITHIN A RUN - NOT CARRIED
000500* FORWARD ACROSS RUNS.
000600*     02/02/13  TGD  ORIGINAL COPYBOOK WHEN TICKETING WAS BUILT
000700******************************************************************
000800 01  TICKET-OUT-REC.
000900     05  TKT-ID                      PIC 9(06).
001000     05  TKT-PROV-ID                 PIC X(08).
001100     05  TKT-PRIORITY                 PIC X(01).
001200         88  TKT-PRI-HIGH                 VALUE "H".
001300         88  TKT-PRI-MED                  VALUE "M".
001400     05  TKT-STATUS                  PIC X(09).
001500     05  FILLER                      PIC X(01).
001600     05  TKT-DISC-COUNT              PIC 9(03).
